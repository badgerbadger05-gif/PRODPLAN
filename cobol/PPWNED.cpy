000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = PPWNED                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Production Planning - Component            *
000600*                    Requirement ("need") record                *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Describes one exploded component requirement, summed     *
001000*      across every root product and every BOM level it         *
001100*      appears at.  Written by PPBOMEXP to NEEDFILE, read back  *
001200*      by PPORDCLC as the shortage calculator's input.         *
001300*------------------------------------------------------------- *
001400* CHANGE ACTIVITY :                                             *
001500*                                                                *
001600*   DATE       INIT   TICKET    DESCRIPTION                     *
001700*   --------   ----   -------   --------------------------     *
001800*   06/11/89   RDH    PP-0040   ORIGINAL COPYBOOK               * PP0040  
001900*   07/22/95   RDH    PP-0245   ADDED NED-STAGE-NAME, THE ORDER * PP0245  
002000*              RDH    PP-0245   CALC NEEDS IT TO SPLIT PURCHASE * PP0245  
002100*              RDH    PP-0245   FROM PRODUCTION ORDERS          * PP0245  
002200******************************************************************
002300*
002400*    RECORD LENGTH = 105 BYTES, FIXED, ONE RECORD PER COMPONENT
002500*    SORTED BY NED-STAGE-NAME THEN NED-ITEM-CODE
002600*
002700 01  PPW-NEED-RECORD.
002800     05  NED-ITEM-CODE                  PIC X(20).
002900     05  NED-ITEM-NAME                  PIC X(40).
003000*
003100*        'PURCHASE' WHEN THE COMPONENT HAS NO PRODUCTION STAGE
003200*
003300     05  NED-STAGE-NAME                 PIC X(30).
003400*
003500*        TOTAL QUANTITY REQUIRED ACROSS ALL ROOTS AND LEVELS
003600*
003700     05  NED-REQUIRED-QTY               PIC S9(09)V9(03).
003800     05  FILLER                         PIC X(03).
