000100 IDENTIFICATION DIVISION.
000200******************************************************
000300*  PROGRAM NAME: PPBOMEXP  VERSION 6                 *
000400*                                                    *
000500*  OBJECTIVES OF PROGRAM:                            *
000600*                                                    *
000700*       EXPLODE THE EFFECTIVE PRODUCTION PLAN (FROM  *
000800*       PLANWRK) DOWN THROUGH THE BILL OF MATERIAL,  *
000900*       ACCUMULATE TOTAL COMPONENT REQUIREMENTS BY   *
001000*       STAGE, AND WRITE THE NEEDFILE FOR PPORDCLC   *
001100******************************************************
001200 PROGRAM-ID.             PPBOMEXP.
001300 AUTHOR.                 R D HOLLAND.
001400     INSTALLATION.       PLANT SYSTEMS - SCHEDULING.
001500     DATE-WRITTEN.       07/22/95.
001600     DATE-COMPILED.
001700     SECURITY.           NONE.
001800     REMARKS.
001900        PURPOSE.
002000        THIS PROGRAM READS THE PLANWRK WORK FILE PRODUCED BY
002100        PPPLNLOD, SEEDS A WORK LIST WITH EACH PLANNED ROOT
002200        PRODUCT AT LEVEL ZERO, AND REPEATEDLY EXPANDS EACH
002300        WORK-LIST ENTRY THROUGH BOMFILE TO GENERATE ITS
002400        CHILD COMPONENTS ONE LEVEL DOWN, UNTIL LEVEL 15 IS
002500        REACHED (A CYCLE GUARD - THE BOM IS NOT SUPPOSED TO
002600        LOOP BACK ON ITSELF, BUT WE DO NOT TRUST THAT).  THE
002700        LEVEL-0 ENTRIES ARE DROPPED AND EVERYTHING BELOW IS
002800        SUMMED BY COMPONENT AND STAGE INTO NEEDFILE.
002900*
003000*------------------------------------------------------------- *
003100* CHANGE ACTIVITY :                                             *
003200*                                                                *
003300*   DATE       INIT   TICKET    DESCRIPTION                     *
003400*   --------   ----   -------   --------------------------     *
003500*   07/22/95   RDH    PP-0247   ORIGINAL PROGRAM                * PP0247  
003600*   02/11/96   RDH    PP-0255   RAISED THE WORK-LIST TABLE SIZE * PP0255  
003700*              RDH    PP-0255   AFTER THE GEARBOX BOM OVERFLOWED* PP0255  
003800*              RDH    PP-0255   IT ON THE MARCH RUN             * PP0255  
003900*   05/02/98   LKW    PP-0288   COMPONENTS WITH NO STAGE ID NOW * PP0288  
004000*              LKW    PP-0288   REPORT STAGE NAME 'PURCHASE'    * PP0288  
004100*              LKW    PP-0288   INSTEAD OF BEING DROPPED        * PP0288  
004200*   01/06/99   TJM    PP-0303   Y2K - NO DATE FIELDS IN THIS    * PP0303  
004300*              TJM    PP-0303   PROGRAM, REVIEWED AND CLEARED   * PP0303  
004400*   07/18/01   LKW    PP-0345   UPSI-0 ON NOW TRACES EACH LEVEL * PP0345  
004500*              LKW    PP-0345   OF THE EXPLOSION TO SYSOUT -    * PP0345  
004600*              LKW    PP-0345   ENGINEERING WANTED TO WATCH A   * PP0345  
004700*              LKW    PP-0345   RUNAWAY GEARBOX EXPLOSION LIVE  * PP0345  
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.        IBM-370.
005200 OBJECT-COMPUTER.        IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS PP-NUMERIC-CLASS IS '0' THRU '9'
005600     UPSI-0 ON STATUS IS PP-TRACE-EXPLOSION-ON
005700            OFF STATUS IS PP-TRACE-EXPLOSION-OFF.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ITEMS         ASSIGN TO ITEMS
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS  IS WS-ITEMS-STATUS.
006400     SELECT BOMFILE       ASSIGN TO BOMFILE
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS  IS WS-BOMFILE-STATUS.
006700     SELECT STAGES        ASSIGN TO STAGES
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS  IS WS-STAGES-STATUS.
007000     SELECT PLANWRK       ASSIGN TO PLANWRK
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS  IS WS-PLANWRK-STATUS.
007300     SELECT NEEDFILE      ASSIGN TO NEEDFILE
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS  IS WS-NEEDFILE-STATUS.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  ITEMS
008100     LABEL RECORDS ARE STANDARD
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400     COPY PPWITM.
008500*
008600 FD  BOMFILE
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000     COPY PPWBOM.
009100*
009200 FD  STAGES
009300     LABEL RECORDS ARE STANDARD
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600     COPY PPWSTG.
009700*
009800 FD  PLANWRK
009900     LABEL RECORDS ARE STANDARD
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200     COPY PPWPLW.
010300*
010400 FD  NEEDFILE
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800     COPY PPWNED.
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200 01  WS-FILE-STATUSES.
011300     05  WS-ITEMS-STATUS             PIC X(02) VALUE SPACES.
011400     05  WS-BOMFILE-STATUS           PIC X(02) VALUE SPACES.
011500     05  WS-STAGES-STATUS            PIC X(02) VALUE SPACES.
011600     05  WS-PLANWRK-STATUS           PIC X(02) VALUE SPACES.
011700     05  WS-NEEDFILE-STATUS          PIC X(02) VALUE SPACES.
011800     05  FILLER                      PIC X(02) VALUE SPACES.
011900*
012000 01  WS-SWITCHES.
012100     05  WS-EOF-ITEMS                PIC X     VALUE 'N'.
012200         88  ITEMS-AT-END                 VALUE 'Y'.
012300     05  WS-EOF-BOMFILE              PIC X     VALUE 'N'.
012400         88  BOMFILE-AT-END                VALUE 'Y'.
012500     05  WS-EOF-STAGES               PIC X     VALUE 'N'.
012600         88  STAGES-AT-END                 VALUE 'Y'.
012700     05  WS-EOF-PLANWRK              PIC X     VALUE 'N'.
012800         88  PLANWRK-AT-END                VALUE 'Y'.
012900     05  FILLER                      PIC X(01) VALUE SPACES.
013000*
013100*    ITEM TABLE - ALL ITEMS, KEYED BY ID FOR THE EXPLOSION AND
013200*    BY CODE FOR MATCHING PLANWRK'S ROOT ENTRIES
013300*
013400 01  WS-ITEM-TABLE.
013500     05  WS-ITEM-COUNT               PIC 9(04) COMP VALUE 0.
013600     05  WS-ITEM-ENTRY OCCURS 0 TO 4000 TIMES
013700             DEPENDING ON WS-ITEM-COUNT
013800             INDEXED BY WS-ITM-IX.
013900         10  WS-ITEM-ID               PIC 9(07).
014000         10  WS-ITEM-CODE             PIC X(20).
014100         10  WS-ITEM-NAME             PIC X(40).
014200         10  WS-ITEM-STAGE-ID         PIC 9(03).
014300         10  FILLER                   PIC X(01).
014400*
014500*    STAGE-NAME TABLE - ID TO NAME, LOADED FROM STAGES
014600*
014700 01  WS-STAGE-NAME-TABLE.
014800     05  WS-STAGE-NAME-COUNT         PIC 9(04) COMP VALUE 0.
014900     05  WS-STAGE-NAME-ENTRY OCCURS 0 TO 500 TIMES
015000             DEPENDING ON WS-STAGE-NAME-COUNT
015100             INDEXED BY WS-STGN-IX.
015200         10  WS-STGN-STAGE-ID         PIC 9(03).
015300         10  WS-STGN-STAGE-NAME       PIC X(30).
015400         10  FILLER                   PIC X(01).
015500*
015600*    BOM TABLE - ALL PARENT/CHILD LINKS, SCANNED LINEARLY FOR
015700*    EACH WORK-LIST ENTRY DURING THE EXPLOSION
015800*
015900 01  WS-BOM-TABLE.
016000     05  WS-BOM-COUNT                PIC 9(04) COMP VALUE 0.
016100     05  WS-BOM-ENTRY OCCURS 0 TO 8000 TIMES
016200             DEPENDING ON WS-BOM-COUNT
016300             INDEXED BY WS-BOM-IX.
016400         10  WS-BOM-PARENT-ID         PIC 9(07).
016500         10  WS-BOM-CHILD-ID          PIC 9(07).
016600         10  WS-BOM-LINK-TEXT REDEFINES
016700                 WS-BOM-CHILD-ID      PIC X(07).
016800         10  WS-BOM-QUANTITY          PIC S9(05)V9(03).
016900         10  FILLER                   PIC X(01).
017000*
017100*    EXPLOSION WORK LIST - GROWS AS THE EXPLOSION PROCEEDS,
017200*    PROCESSED FIFO SO A CHILD ADDED AT LEVEL L+1 IS ITSELF
017300*    EXPLODED WHEN THE LOOP REACHES ITS SLOT (PP-0255 RAISED
017400*    THIS TABLE'S LIMIT - SEE CHANGE ACTIVITY ABOVE)
017500*
017600 01  WS-WORK-LIST.
017700     05  WS-WORK-COUNT               PIC 9(05) COMP VALUE 0.
017800     05  WS-WORK-ENTRY OCCURS 0 TO 20000 TIMES
017900             DEPENDING ON WS-WORK-COUNT
018000             INDEXED BY WS-WORK-IX.
018100         10  WS-WORK-ITEM-ID          PIC 9(07).
018200         10  WS-WORK-LEVEL            PIC 9(02) COMP.
018300         10  WS-WORK-QTY              PIC S9(09)V9(03) COMP.
018400         10  FILLER                   PIC X(01).
018500*
018600*    NEED ACCUMULATOR - ONE ENTRY PER DISTINCT COMPONENT SEEN
018700*    BELOW LEVEL 0, TOTALED ACROSS EVERY LEVEL AND EVERY ROOT
018800*
018900 01  WS-NEED-TABLE.
019000     05  WS-NEED-COUNT               PIC 9(04) COMP VALUE 0.
019100     05  WS-NEED-ENTRY OCCURS 0 TO 4000 TIMES
019200             DEPENDING ON WS-NEED-COUNT
019300             INDEXED BY WS-NEED-IX.
019400         10  WS-NEED-ITEM-ID          PIC 9(07).
019500         10  WS-NEED-ITEM-TEXT REDEFINES
019600                 WS-NEED-ITEM-ID      PIC X(07).
019700         10  WS-NEED-QTY              PIC S9(09)V9(03) COMP.
019800         10  FILLER                   PIC X(01).
019900*
020000 01  WS-WORK-FIELDS.
020100     05  WS-ROOT-ITEM-ID             PIC 9(07).
020200     05  WS-SEED-CODE-SAVE           PIC X(20).
020300     05  WS-SEED-CODE-PARTS REDEFINES
020400             WS-SEED-CODE-SAVE.
020500         10  WS-SEED-CODE-FAMILY         PIC X(08).
020600         10  WS-SEED-CODE-SERIAL         PIC X(12).
020700     05  WS-SWAP-CODE                PIC X(20).
020800     05  WS-SWAP-NAME                PIC X(40).
020900     05  WS-SWAP-STAGE               PIC X(30).
021000     05  WS-SWAP-QTY                 PIC S9(09)V9(03) COMP.
021100     05  WS-ENTRIES-WRITTEN          PIC 9(06) COMP VALUE 0.
021200     05  WS-PASS-IX                  PIC 9(04) COMP.
021300     05  FILLER                      PIC X(01).
021400*
021500*    SORT-STAGING TABLE - THE NEED-TABLE ENTRIES RESOLVED TO
021600*    CODE / NAME / STAGE NAME, SORTED BEFORE THEY ARE WRITTEN
021700*
021800 01  WS-SORT-TABLE.
021900     05  WS-SORT-ENTRY OCCURS 0 TO 4000 TIMES
022000             DEPENDING ON WS-NEED-COUNT
022100             INDEXED BY WS-SORT-IX.
022200         10  WS-SORT-STAGE-NAME       PIC X(30).
022300         10  WS-SORT-ITEM-CODE        PIC X(20).
022400         10  WS-SORT-ITEM-NAME        PIC X(40).
022500         10  WS-SORT-QTY              PIC S9(09)V9(03) COMP.
022600         10  FILLER                   PIC X(01).
022700*
022800 01  XX-WORKING-STORAGE-END          PIC X(50) VALUE
022900         '************END  WORKING STORAGE *****************'.
023000*
023100 PROCEDURE DIVISION.
023200*
023300 000-MAIN-LOGIC.
023400     PERFORM 050-OPEN-INPUT-FILES.
023500     PERFORM 060-LOAD-ITEM-TABLE
023600         THRU 060-EXIT
023700         UNTIL ITEMS-AT-END.
023800     PERFORM 070-LOAD-STAGE-NAME-TABLE
023900         THRU 070-EXIT
024000         UNTIL STAGES-AT-END.
024100     PERFORM 080-LOAD-BOM-TABLE
024200         THRU 080-EXIT
024300         UNTIL BOMFILE-AT-END.
024400     PERFORM 100-READ-PLANWRK-SEED
024500         THRU 100-EXIT
024600         UNTIL PLANWRK-AT-END.
024700     PERFORM 200-EXPLODE-LEVEL
024800         VARYING WS-WORK-IX FROM 1 BY 1
024900         UNTIL WS-WORK-IX > WS-WORK-COUNT.
025000     PERFORM 300-ACCUMULATE-NEEDS
025100         VARYING WS-WORK-IX FROM 1 BY 1
025200         UNTIL WS-WORK-IX > WS-WORK-COUNT.
025300     PERFORM 400-WRITE-NEEDFILE.
025400     DISPLAY 'PPBOMEXP WROTE ' WS-ENTRIES-WRITTEN
025500             ' NEEDFILE RECORDS'.
025600     CLOSE ITEMS BOMFILE STAGES PLANWRK NEEDFILE.
025700     GOBACK.
025800*
025900 050-OPEN-INPUT-FILES.
026000     OPEN INPUT  ITEMS.
026100     OPEN INPUT  BOMFILE.
026200     OPEN INPUT  STAGES.
026300     OPEN INPUT  PLANWRK.
026400     OPEN OUTPUT NEEDFILE.
026500     IF WS-ITEMS-STATUS NOT = '00' OR WS-BOMFILE-STATUS NOT = '00'
026600        OR WS-STAGES-STATUS NOT = '00'
026700        OR WS-PLANWRK-STATUS NOT = '00'
026800        OR WS-NEEDFILE-STATUS NOT = '00'
026900         DISPLAY 'PPBOMEXP - ERROR OPENING FILES - '
027000             WS-ITEMS-STATUS ' ' WS-BOMFILE-STATUS ' '
027100             WS-STAGES-STATUS ' ' WS-PLANWRK-STATUS ' '
027200             WS-NEEDFILE-STATUS
027300         MOVE 16 TO RETURN-CODE
027400         GOBACK.
027500*
027600 060-LOAD-ITEM-TABLE.
027700     READ ITEMS
027800         AT END
027900             MOVE 'Y' TO WS-EOF-ITEMS
028000             GO TO 060-EXIT.
028100     ADD 1 TO WS-ITEM-COUNT.
028200     SET WS-ITM-IX TO WS-ITEM-COUNT.
028300     MOVE ITM-ITEM-ID      TO WS-ITEM-ID      (WS-ITM-IX).
028400     MOVE ITM-ITEM-CODE    TO WS-ITEM-CODE    (WS-ITM-IX).
028500     MOVE ITM-ITEM-NAME    TO WS-ITEM-NAME    (WS-ITM-IX).
028600     MOVE ITM-STAGE-ID     TO WS-ITEM-STAGE-ID (WS-ITM-IX).
028700 060-EXIT.
028800     EXIT.
028900*
029000 070-LOAD-STAGE-NAME-TABLE.
029100     READ STAGES
029200         AT END
029300             MOVE 'Y' TO WS-EOF-STAGES
029400             GO TO 070-EXIT.
029500     ADD 1 TO WS-STAGE-NAME-COUNT.
029600     SET WS-STGN-IX TO WS-STAGE-NAME-COUNT.
029700     MOVE STG-STAGE-ID   TO WS-STGN-STAGE-ID   (WS-STGN-IX).
029800     MOVE STG-STAGE-NAME TO WS-STGN-STAGE-NAME (WS-STGN-IX).
029900 070-EXIT.
030000     EXIT.
030100*
030200 080-LOAD-BOM-TABLE.
030300     READ BOMFILE
030400         AT END
030500             MOVE 'Y' TO WS-EOF-BOMFILE
030600             GO TO 080-EXIT.
030700     ADD 1 TO WS-BOM-COUNT.
030800     SET WS-BOM-IX TO WS-BOM-COUNT.
030900     MOVE BOM-PARENT-ID  TO WS-BOM-PARENT-ID (WS-BOM-IX).
031000     MOVE BOM-CHILD-ID   TO WS-BOM-CHILD-ID  (WS-BOM-IX).
031100     MOVE BOM-QUANTITY   TO WS-BOM-QUANTITY  (WS-BOM-IX).
031200 080-EXIT.
031300     EXIT.
031400*
031500*    SEED THE WORK LIST AT LEVEL 0 WITH EACH PLANNED ROOT'S
031600*    ITEM ID (LOOKED UP FROM ITS CODE) AND ORDER QUANTITY
031700*
031800 100-READ-PLANWRK-SEED.
031900     READ PLANWRK
032000         AT END
032100             MOVE 'Y' TO WS-EOF-PLANWRK
032200             GO TO 100-EXIT.
032300     MOVE 0 TO WS-ROOT-ITEM-ID.
032400     MOVE PLW-ITEM-CODE TO WS-SEED-CODE-SAVE.
032500     SET WS-ITM-IX TO 1.
032600     SEARCH WS-ITEM-ENTRY
032700         AT END
032800             CONTINUE
032900         WHEN WS-ITEM-CODE (WS-ITM-IX) = PLW-ITEM-CODE
033000             MOVE WS-ITEM-ID (WS-ITM-IX) TO WS-ROOT-ITEM-ID.
033100     IF WS-ROOT-ITEM-ID = 0
033200         DISPLAY 'PPBOMEXP - PLANWRK CODE NOT ON ITEMS - FAM='
033300                 WS-SEED-CODE-FAMILY ' SER=' WS-SEED-CODE-SERIAL.
033400     IF WS-ROOT-ITEM-ID NOT = 0
033500         ADD 1 TO WS-WORK-COUNT
033600         SET WS-WORK-IX TO WS-WORK-COUNT
033700         MOVE WS-ROOT-ITEM-ID TO WS-WORK-ITEM-ID (WS-WORK-IX)
033800         MOVE 0               TO WS-WORK-LEVEL   (WS-WORK-IX)
033900         MOVE PLW-QTY         TO WS-WORK-QTY     (WS-WORK-IX).
034000 100-EXIT.
034100     EXIT.
034200*
034300*    FOR EVERY WORK-LIST ENTRY BELOW THE CYCLE-GUARD DEPTH,
034400*    SCAN THE BOM TABLE AND APPEND ONE NEW ENTRY PER CHILD.
034500*    THE GOVERNING PERFORM VARYING RE-TESTS WS-WORK-COUNT ON
034600*    EVERY PASS SO ENTRIES APPENDED HERE ARE THEMSELVES
034700*    EXPLODED WHEN THE INDEX REACHES THEM.
034800*
034900 200-EXPLODE-LEVEL.
035000     IF PP-TRACE-EXPLOSION-ON
035100         DISPLAY 'PPBOMEXP - EXPLODING ITEM-ID '
035200                 WS-WORK-ITEM-ID (WS-WORK-IX)
035300                 ' AT LEVEL ' WS-WORK-LEVEL (WS-WORK-IX).
035400     IF WS-WORK-LEVEL (WS-WORK-IX) >= 15
035500         GO TO 200-EXIT.
035600     PERFORM 210-SCAN-BOM-FOR-CHILDREN
035700         VARYING WS-BOM-IX FROM 1 BY 1
035800         UNTIL WS-BOM-IX > WS-BOM-COUNT.
035900 200-EXIT.
036000     EXIT.
036100*
036200 210-SCAN-BOM-FOR-CHILDREN.
036300     IF WS-BOM-PARENT-ID (WS-BOM-IX) =
036400            WS-WORK-ITEM-ID (WS-WORK-IX)
036500        AND WS-WORK-COUNT < 20000
036600         ADD 1 TO WS-WORK-COUNT
036700         MOVE WS-BOM-CHILD-ID (WS-BOM-IX)
036800             TO WS-WORK-ITEM-ID (WS-WORK-COUNT)
036900         ADD 1 TO WS-WORK-LEVEL (WS-WORK-IX)
037000             GIVING WS-WORK-LEVEL (WS-WORK-COUNT)
037100         COMPUTE WS-WORK-QTY (WS-WORK-COUNT) =
037200             WS-WORK-QTY (WS-WORK-IX) *
037300             WS-BOM-QUANTITY (WS-BOM-IX)
037400         IF PP-TRACE-EXPLOSION-ON
037500             DISPLAY 'PPBOMEXP -   CHILD ID TEXT '
037600                     WS-BOM-LINK-TEXT (WS-BOM-IX).
037700*
037800*    EXCLUDE LEVEL-0 (ROOT) ENTRIES AND ROLL EVERYTHING ELSE
037900*    INTO THE NEED TABLE BY COMPONENT ITEM ID
038000*
038100 300-ACCUMULATE-NEEDS.
038200     IF WS-WORK-LEVEL (WS-WORK-IX) = 0
038300         GO TO 300-EXIT.
038400     SET WS-NEED-IX TO 1.
038500     SEARCH WS-NEED-ENTRY
038600         AT END
038700             ADD 1 TO WS-NEED-COUNT
038800             SET WS-NEED-IX TO WS-NEED-COUNT
038900             MOVE WS-WORK-ITEM-ID (WS-WORK-IX)
039000                 TO WS-NEED-ITEM-ID (WS-NEED-IX)
039100             MOVE WS-WORK-QTY (WS-WORK-IX)
039200                 TO WS-NEED-QTY (WS-NEED-IX)
039300         WHEN WS-NEED-ITEM-ID (WS-NEED-IX) =
039400                 WS-WORK-ITEM-ID (WS-WORK-IX)
039500             ADD WS-WORK-QTY (WS-WORK-IX)
039600                 TO WS-NEED-QTY (WS-NEED-IX).
039700 300-EXIT.
039800     EXIT.
039900*
040000*    RESOLVE EACH NEED-TABLE ENTRY TO ITS CODE / NAME / STAGE
040100*    NAME (PP-0288 - 'PURCHASE' WHEN THE ITEM HAS NO STAGE),
040200*    SORT BY STAGE NAME THEN ITEM CODE, AND WRITE NEEDFILE.
040300*
040400 400-WRITE-NEEDFILE.
040500     PERFORM 410-RESOLVE-ONE-NEED
040600         VARYING WS-NEED-IX FROM 1 BY 1
040700         UNTIL WS-NEED-IX > WS-NEED-COUNT.
040800     PERFORM 420-SORT-NEEDS-ASCENDING.
040900     PERFORM 430-WRITE-ONE-NEED
041000         VARYING WS-SORT-IX FROM 1 BY 1
041100         UNTIL WS-SORT-IX > WS-NEED-COUNT.
041200*
041300 410-RESOLVE-ONE-NEED.
041400     MOVE SPACES TO WS-SORT-ITEM-CODE (WS-NEED-IX)
041500                    WS-SORT-ITEM-NAME (WS-NEED-IX).
041600     MOVE 'PURCHASE' TO WS-SORT-STAGE-NAME (WS-NEED-IX).
041700     MOVE WS-NEED-QTY (WS-NEED-IX) TO WS-SORT-QTY (WS-NEED-IX).
041800     SET WS-ITM-IX TO 1.
041900     SEARCH WS-ITEM-ENTRY
042000         AT END
042100             DISPLAY 'PPBOMEXP - NEED ITEM-ID NOT ON ITEMS - '
042200                     WS-NEED-ITEM-TEXT (WS-NEED-IX)
042300         WHEN WS-ITEM-ID (WS-ITM-IX) =
042400                 WS-NEED-ITEM-ID (WS-NEED-IX)
042500             MOVE WS-ITEM-CODE (WS-ITM-IX)
042600                 TO WS-SORT-ITEM-CODE (WS-NEED-IX)
042700             MOVE WS-ITEM-NAME (WS-ITM-IX)
042800                 TO WS-SORT-ITEM-NAME (WS-NEED-IX)
042900             IF WS-ITEM-STAGE-ID (WS-ITM-IX) NOT = 0
043000                 PERFORM 415-LOOKUP-STAGE-NAME.
043100*
043200 415-LOOKUP-STAGE-NAME.
043300     SET WS-STGN-IX TO 1.
043400     SEARCH WS-STAGE-NAME-ENTRY
043500         AT END
043600             CONTINUE
043700         WHEN WS-STGN-STAGE-ID (WS-STGN-IX) =
043800                 WS-ITEM-STAGE-ID (WS-ITM-IX)
043900             MOVE WS-STGN-STAGE-NAME (WS-STGN-IX)
044000                 TO WS-SORT-STAGE-NAME (WS-NEED-IX).
044100*
044200 420-SORT-NEEDS-ASCENDING.
044300     IF WS-NEED-COUNT < 2
044400         GO TO 420-EXIT.
044500     PERFORM 421-BUBBLE-ONE-PASS
044600         VARYING WS-PASS-IX FROM 1 BY 1
044700         UNTIL WS-PASS-IX >= WS-NEED-COUNT.
044800 420-EXIT.
044900     EXIT.
045000*
045100 421-BUBBLE-ONE-PASS.
045200     PERFORM 425-ONE-BUBBLE-PASS
045300         VARYING WS-SORT-IX FROM 1 BY 1
045400         UNTIL WS-SORT-IX >= WS-NEED-COUNT.
045500*
045600 425-ONE-BUBBLE-PASS.
045700     IF WS-SORT-STAGE-NAME (WS-SORT-IX) >
045800        WS-SORT-STAGE-NAME (WS-SORT-IX + 1)
045900         PERFORM 428-SWAP-SORT-ENTRIES
046000     ELSE
046100         IF WS-SORT-STAGE-NAME (WS-SORT-IX) =
046200            WS-SORT-STAGE-NAME (WS-SORT-IX + 1)
046300            AND WS-SORT-ITEM-CODE (WS-SORT-IX) >
046400                WS-SORT-ITEM-CODE (WS-SORT-IX + 1)
046500             PERFORM 428-SWAP-SORT-ENTRIES.
046600*
046700 428-SWAP-SORT-ENTRIES.
046800     MOVE WS-SORT-STAGE-NAME (WS-SORT-IX)  TO WS-SWAP-STAGE.
046900     MOVE WS-SORT-ITEM-CODE (WS-SORT-IX)   TO WS-SWAP-CODE.
047000     MOVE WS-SORT-ITEM-NAME (WS-SORT-IX)   TO WS-SWAP-NAME.
047100     MOVE WS-SORT-QTY (WS-SORT-IX)         TO WS-SWAP-QTY.
047200     MOVE WS-SORT-STAGE-NAME (WS-SORT-IX + 1)
047300         TO WS-SORT-STAGE-NAME (WS-SORT-IX).
047400     MOVE WS-SORT-ITEM-CODE (WS-SORT-IX + 1)
047500         TO WS-SORT-ITEM-CODE (WS-SORT-IX).
047600     MOVE WS-SORT-ITEM-NAME (WS-SORT-IX + 1)
047700         TO WS-SORT-ITEM-NAME (WS-SORT-IX).
047800     MOVE WS-SORT-QTY (WS-SORT-IX + 1)
047900         TO WS-SORT-QTY (WS-SORT-IX).
048000     MOVE WS-SWAP-STAGE TO WS-SORT-STAGE-NAME (WS-SORT-IX + 1).
048100     MOVE WS-SWAP-CODE  TO WS-SORT-ITEM-CODE  (WS-SORT-IX + 1).
048200     MOVE WS-SWAP-NAME  TO WS-SORT-ITEM-NAME  (WS-SORT-IX + 1).
048300     MOVE WS-SWAP-QTY   TO WS-SORT-QTY        (WS-SORT-IX + 1).
048400*
048500 430-WRITE-ONE-NEED.
048600     MOVE WS-SORT-ITEM-CODE  (WS-SORT-IX) TO NED-ITEM-CODE.
048700     MOVE WS-SORT-ITEM-NAME  (WS-SORT-IX) TO NED-ITEM-NAME.
048800     MOVE WS-SORT-STAGE-NAME (WS-SORT-IX) TO NED-STAGE-NAME.
048900     MOVE WS-SORT-QTY        (WS-SORT-IX) TO NED-REQUIRED-QTY.
049000     WRITE PPW-NEED-RECORD.
049100     ADD 1 TO WS-ENTRIES-WRITTEN.
