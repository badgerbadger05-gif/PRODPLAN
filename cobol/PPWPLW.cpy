000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = PPWPLW                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Production Planning - Effective Plan       *
000600*                    work record (PLANWRK, job-internal)        *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Carries one root product's effective planned quantity,  *
001000*      already windowed, summed and rounded by PPPLNLOD, from   *
001100*      the plan-load step forward into the BOM explosion step.  *
001200*      PLANWRK is a work file internal to the PRODPLAN run - it *
001300*      is not one of the shop's externally defined files.      *
001400*------------------------------------------------------------- *
001500* CHANGE ACTIVITY :                                             *
001600*                                                                *
001700*   DATE       INIT   TICKET    DESCRIPTION                     *
001800*   --------   ----   -------   --------------------------     *
001900*   07/22/95   RDH    PP-0246   ORIGINAL COPYBOOK - SPLIT THE   * PP0246  
002000*              RDH    PP-0246   PLAN-LOAD STEP OUT OF PPBOMEXP  * PP0246  
002100*              RDH    PP-0246   SO IT COULD BE RERUN ALONE      * PP0246  
002200******************************************************************
002300*
002400*    RECORD LENGTH = 30 BYTES, FIXED, ONE RECORD PER PLANNED ROOT
002500*
002600 01  PPW-PLAN-WORK-RECORD.
002700     05  PLW-ITEM-CODE                  PIC X(20).
002800*
002900*        WINDOWED, SUMMED, ROUNDED EFFECTIVE PLAN QUANTITY
003000*
003100     05  PLW-QTY                        PIC S9(07)V9(03).
003200     05  FILLER                         PIC X(02).
