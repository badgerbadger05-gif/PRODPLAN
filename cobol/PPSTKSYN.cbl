000100 IDENTIFICATION DIVISION.
000200******************************************************
000300*  PROGRAM NAME: PPSTKSYN  VERSION 4                  *
000400*                                                    *
000500*  OBJECTIVES OF PROGRAM:                            *
000600*                                                    *
000700*       MATCH THE EXTERNAL STOCK EXTRACT FEED AGAINST *
000800*       THE ITEM MASTER BY A NORMALISED ITEM CODE     *
000900*       AND POST THE NEW ON-HAND QUANTITIES.  A       *
001000*       BLANK OR UNUSABLE FEED DOWNGRADES THE RUN TO  *
001100*       A DRY RUN AUTOMATICALLY SO A BAD FEED CANNOT  *
001200*       ZERO THE WHOLE MASTER.                        *
001300******************************************************
001400 PROGRAM-ID.             PPSTKSYN.
001500 AUTHOR.                 L K WESTON.
001600     INSTALLATION.       PLANT SYSTEMS - SCHEDULING.
001700     DATE-WRITTEN.       02/09/92.
001800     DATE-COMPILED.
001900     SECURITY.           NONE.
002000     REMARKS.
002100        PURPOSE.
002200        THIS PROGRAM REPLACES THE MANUAL STOCK-COUNT CARD DECK.
002300        THE FEED CODE IS NORMALISED (BLANKS STRIPPED, UPPERCASED,
002400        COMMA-FOR-DECIMAL CONVERTED, TRAILING ".0" DROPPED) AND
002500        MATCHED TO THE ITEM MASTER'S OWN NORMALISED CODE.  RUN
002600        SWITCH UPSI-0 ON TURNS ON THE ZERO-MISSING OPTION - ANY
002700        ITEM NOT FOUND IN THE FEED IS DRIVEN TO ZERO STOCK
002800        INSTEAD OF BEING LEFT AT ITS OLD QUANTITY.
002900*
003000*------------------------------------------------------------- *
003100* CHANGE ACTIVITY :                                             *
003200*                                                                *
003300*   DATE       INIT   TICKET    DESCRIPTION                     *
003400*   --------   ----   -------   --------------------------     *
003500*   02/09/92   LKW    PP-0150   ORIGINAL PROGRAM                * PP0150  
003600*   04/14/94   RDH    PP-0225   EMPTY-FEED SAFETY RULE - AN     * PP0225  
003700*              RDH    PP-0225   EXTRACT WITH NO USABLE CODES    * PP0225  
003800*              RDH    PP-0225   NOW FORCES A DRY RUN INSTEAD    * PP0225  
003900*              RDH    PP-0225   OF ZEROING EVERY ITEM           * PP0225  
004000*   01/06/99   TJM    PP-0306   Y2K - NO DATE FIELDS PROCESSED  * PP0306  
004100*              TJM    PP-0306   BY THIS PROGRAM, CLEARED        * PP0306  
004200*   05/17/00   LKW    PP-0325   ADDED UPSI-0 ZERO-MISSING RUN   * PP0325  
004300*              LKW    PP-0325   OPTION AT OPERATIONS REQUEST    * PP0325  
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.        IBM-370.
004800 OBJECT-COMPUTER.        IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS PP-NUMERIC-CLASS IS '0' THRU '9'
005200     UPSI-0 ON STATUS IS PP-ZERO-MISSING-ON
005300            OFF STATUS IS PP-ZERO-MISSING-OFF.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ITEMS         ASSIGN TO ITEMS
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS  IS WS-ITEMS-STATUS.
006000     SELECT STOCKEXT      ASSIGN TO STOCKEXT
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS  IS WS-STOCKEXT-STATUS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700 FD  ITEMS
006800     LABEL RECORDS ARE STANDARD
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100     COPY PPWITM.
007200*
007300 FD  STOCKEXT
007400     LABEL RECORDS ARE STANDARD
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700     COPY PPWSTK.
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  WS-FILE-STATUSES.
008200     05  WS-ITEMS-STATUS             PIC X(02) VALUE SPACES.
008300     05  WS-STOCKEXT-STATUS          PIC X(02) VALUE SPACES.
008400     05  FILLER                      PIC X(02) VALUE SPACES.
008500*
008600 01  WS-SWITCHES.
008700     05  WS-EOF-ITEMS                PIC X     VALUE 'N'.
008800         88  ITEMS-AT-END                 VALUE 'Y'.
008900     05  WS-EOF-STOCKEXT             PIC X     VALUE 'N'.
009000         88  STOCKEXT-AT-END               VALUE 'Y'.
009100     05  WS-DRY-RUN-FLAG             PIC X     VALUE 'N'.
009200         88  RUN-IS-DRY-RUN                VALUE 'Y'.
009300     05  FILLER                      PIC X(01) VALUE SPACES.
009400*
009500*    ITEM MASTER TABLE - LOADED ONCE, REWRITTEN AT CLOSE
009600*
009700 01  WS-ITEM-TABLE.
009800     05  WS-ITEM-COUNT               PIC 9(04) COMP VALUE 0.
009900     05  WS-ITEM-ENTRY OCCURS 0 TO 4000 TIMES
010000             DEPENDING ON WS-ITEM-COUNT
010100             INDEXED BY WS-ITM-IX.
010200         10  WS-ITEM-RECORD-AREA          PIC X(100).
010300         10  WS-ITEM-FIELDS REDEFINES WS-ITEM-RECORD-AREA.
010400             15  WS-ITEM-ID               PIC 9(07).
010500             15  WS-ITEM-CODE             PIC X(20).
010600             15  WS-ITEM-NORM-CODE        PIC X(20).
010700             15  WS-ITEM-NAME             PIC X(40).
010800             15  WS-ITEM-OTHER-FIELDS     PIC X(13).
010900         10  WS-ITEM-CODE-PARTS REDEFINES WS-ITEM-RECORD-AREA.
011000             15  FILLER                   PIC X(07).
011100             15  WS-ITMC-FAMILY-PART      PIC X(08).
011200             15  WS-ITMC-SERIAL-PART      PIC X(12).
011300             15  FILLER                   PIC X(73).
011400         10  WS-ITEM-OLD-STOCK-QTY    PIC S9(09)V9(03) COMP.
011500         10  WS-ITEM-NEW-STOCK-QTY    PIC S9(09)V9(03) COMP.
011600         10  WS-ITEM-MATCHED-FLAG     PIC X(01).
011700             88  ITEM-WAS-MATCHED         VALUE 'Y'.
011800*
011900*    NORMALISED-CODE EXTRACT MAP - ONE ENTRY PER DISTINCT CODE
012000*    SEEN IN THE FEED, QUANTITY SUMMED ACROSS DUPLICATES
012100*
012200 01  WS-EXTRACT-TABLE.
012300     05  WS-EXTRACT-COUNT            PIC 9(04) COMP VALUE 0.
012400     05  WS-EXTRACT-ENTRY OCCURS 0 TO 4000 TIMES
012500             DEPENDING ON WS-EXTRACT-COUNT
012600             INDEXED BY WS-EXT-IX.
012700         10  WS-EXTRACT-NORM-CODE     PIC X(20).
012800         10  WS-EXTRACT-CODE-HALVES REDEFINES
012900                 WS-EXTRACT-NORM-CODE.
013000             15  WS-EXTC-HALF-ONE         PIC X(10).
013100             15  WS-EXTC-HALF-TWO         PIC X(10).
013200         10  WS-EXTRACT-QTY           PIC S9(09)V9(03) COMP.
013300         10  WS-EXTRACT-MATCHED-FLAG  PIC X(01).
013400             88  EXTRACT-WAS-MATCHED         VALUE 'Y'.
013500*
013600*    CODE-NORMALISATION WORK AREA (150-NORMALIZE-CODE)
013700*
013800 01  WS-NORMALIZE-WORK.
013900     05  WS-NORM-INPUT               PIC X(20).
014000     05  WS-NORM-OUTPUT               PIC X(20).
014100     05  WS-NORM-SCAN-IX              PIC 9(02) COMP.
014200     05  WS-NORM-OUT-IX               PIC 9(02) COMP.
014300     05  WS-NORM-ONE-CHAR             PIC X(01).
014400     05  WS-NORM-ALL-DIGITS-FLAG      PIC X(01).
014500         88  NORM-ALL-DIGITS              VALUE 'Y'.
014600     05  WS-NORM-DOT-IX                PIC 9(02) COMP.
014700     05  WS-NORM-TRIMMED-LEN           PIC 9(02) COMP.
014800     05  WS-NORM-FRACTION-ZERO-FLAG    PIC X(01).
014900         88  NORM-FRACTION-ALL-ZERO        VALUE 'Y'.
015000     05  FILLER                       PIC X(01).
015100*
015200 01  WS-WORK-FIELDS.
015300     05  WS-QTY-DIFF                 PIC S9(09)V9(09) COMP.
015400     05  WS-ABS-QTY-DIFF             PIC S9(09)V9(09) COMP.
015500     05  WS-STAT-ITEMS-TOTAL         PIC 9(06) COMP VALUE 0.
015600     05  WS-STAT-MATCHED             PIC 9(06) COMP VALUE 0.
015700     05  WS-STAT-ZEROED              PIC 9(06) COMP VALUE 0.
015800     05  WS-STAT-UPDATED             PIC 9(06) COMP VALUE 0.
015900     05  WS-STAT-UNCHANGED           PIC 9(06) COMP VALUE 0.
016000     05  WS-STAT-UNMATCHED-FEED      PIC 9(06) COMP VALUE 0.
016100     05  FILLER                      PIC X(01).
016200*
016300 01  XX-WORKING-STORAGE-END          PIC X(50) VALUE
016400         '************END  WORKING STORAGE *****************'.
016500*
016600 PROCEDURE DIVISION.
016700*
016800 000-MAIN-LOGIC.
016900     PERFORM 050-OPEN-FILES.
017000     PERFORM 100-LOAD-AND-NORMALIZE-ITEMS
017100         THRU 100-EXIT
017200         UNTIL ITEMS-AT-END.
017300     PERFORM 200-READ-AND-AGGREGATE-EXTRACT
017400         THRU 200-EXIT
017500         UNTIL STOCKEXT-AT-END.
017600     PERFORM 300-DRY-RUN-CHECK.
017700     PERFORM 400-COMPUTE-NEW-QUANTITIES
017800         VARYING WS-ITM-IX FROM 1 BY 1
017900         UNTIL WS-ITM-IX > WS-ITEM-COUNT.
018000     IF NOT RUN-IS-DRY-RUN
018100         PERFORM 450-REWRITE-ITEMS-FILE.
018200     PERFORM 480-LIST-UNMATCHED-FEED-CODES
018300         VARYING WS-EXT-IX FROM 1 BY 1
018400         UNTIL WS-EXT-IX > WS-EXTRACT-COUNT.
018500     PERFORM 500-REPORT-STATISTICS.
018600     CLOSE ITEMS STOCKEXT.
018700     GOBACK.
018800*
018900 050-OPEN-FILES.
019000     OPEN INPUT ITEMS.
019100     OPEN INPUT STOCKEXT.
019200     IF WS-ITEMS-STATUS NOT = '00'
019300        OR WS-STOCKEXT-STATUS NOT = '00'
019400         DISPLAY 'PPSTKSYN - ERROR OPENING FILES'
019500         MOVE 16 TO RETURN-CODE
019600         GOBACK.
019700*
019800 100-LOAD-AND-NORMALIZE-ITEMS.
019900     READ ITEMS
020000         AT END
020100             MOVE 'Y' TO WS-EOF-ITEMS
020200             GO TO 100-EXIT.
020300     ADD 1 TO WS-ITEM-COUNT.
020400     SET WS-ITM-IX TO WS-ITEM-COUNT.
020500     ADD 1 TO WS-STAT-ITEMS-TOTAL.
020600     MOVE SPACES TO WS-ITEM-RECORD-AREA (WS-ITM-IX).
020700     MOVE ITM-ITEM-ID   TO WS-ITEM-ID       (WS-ITM-IX).
020800     MOVE ITM-ITEM-CODE TO WS-ITEM-CODE     (WS-ITM-IX).
020900     MOVE ITM-ITEM-NAME TO WS-ITEM-NAME     (WS-ITM-IX).
021000     MOVE ITM-STOCK-QTY TO WS-ITEM-OLD-STOCK-QTY (WS-ITM-IX).
021100     MOVE 'N' TO WS-ITEM-MATCHED-FLAG (WS-ITM-IX).
021200     MOVE ITM-ITEM-CODE TO WS-NORM-INPUT.
021300     PERFORM 150-NORMALIZE-CODE THRU 150-EXIT.
021400     MOVE WS-NORM-OUTPUT TO WS-ITEM-NORM-CODE (WS-ITM-IX).
021500     IF WS-ITEM-NORM-CODE (WS-ITM-IX) = SPACES
021600         DISPLAY 'PPSTKSYN - ITEM CODE WOULD NOT NORMALISE - '
021700                 'FAMILY=' WS-ITMC-FAMILY-PART (WS-ITM-IX)
021800                 ' SERIAL=' WS-ITMC-SERIAL-PART (WS-ITM-IX).
021900 100-EXIT.
022000     EXIT.
022100*
022200*    NORMALISE ONE ITEM CODE - STRIP BLANKS, UPPER-CASE, COMMA TO
022300*    PERIOD, DROP A TRAILING ".0..0" FRACTION AND LEADING ZEROS
022400*    WHEN THE RESULT IS ALL DIGITS.  RESULT IN WS-NORM-OUTPUT.
022500*
022600 150-NORMALIZE-CODE.
022700     MOVE SPACES TO WS-NORM-OUTPUT.
022800     MOVE 0 TO WS-NORM-OUT-IX.
022900     INSPECT WS-NORM-INPUT CONVERTING
023000         'abcdefghijklmnopqrstuvwxyz,' TO
023100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ.'.
023200     PERFORM 152-STRIP-ONE-CHAR
023300         VARYING WS-NORM-SCAN-IX FROM 1 BY 1
023400         UNTIL WS-NORM-SCAN-IX > 20.
023500     MOVE 'Y' TO WS-NORM-ALL-DIGITS-FLAG.
023600     MOVE 'Y' TO WS-NORM-FRACTION-ZERO-FLAG.
023700     MOVE 0 TO WS-NORM-DOT-IX.
023800     PERFORM 154-SCAN-FOR-DIGITS-AND-DOT
023900         VARYING WS-NORM-SCAN-IX FROM 1 BY 1
024000         UNTIL WS-NORM-SCAN-IX > WS-NORM-OUT-IX.
024100     IF NORM-ALL-DIGITS AND WS-NORM-DOT-IX > 0
024200        AND NORM-FRACTION-ALL-ZERO
024300         PERFORM 156-DROP-FRACTION-AND-ZEROS.
024400 150-EXIT.
024500     EXIT.
024600*
024700 152-STRIP-ONE-CHAR.
024800     MOVE WS-NORM-INPUT (WS-NORM-SCAN-IX:1) TO WS-NORM-ONE-CHAR.
024900     IF WS-NORM-ONE-CHAR NOT = SPACE
025000         ADD 1 TO WS-NORM-OUT-IX
025100         MOVE WS-NORM-ONE-CHAR
025200             TO WS-NORM-OUTPUT (WS-NORM-OUT-IX:1).
025300*
025400 154-SCAN-FOR-DIGITS-AND-DOT.
025500     MOVE WS-NORM-OUTPUT (WS-NORM-SCAN-IX:1) TO WS-NORM-ONE-CHAR.
025600     IF WS-NORM-ONE-CHAR = '.'
025700         MOVE WS-NORM-SCAN-IX TO WS-NORM-DOT-IX
025800     ELSE
025900         IF WS-NORM-ONE-CHAR NOT NUMERIC
026000             MOVE 'N' TO WS-NORM-ALL-DIGITS-FLAG
026100         ELSE
026200             IF WS-NORM-DOT-IX > 0
026300                AND WS-NORM-ONE-CHAR NOT = '0'
026400                 MOVE 'N' TO WS-NORM-FRACTION-ZERO-FLAG.
026500*
026600*    DROP THE ".0..0" FRACTION AND ANY LEADING ZEROS - ONLY WHEN
026700*    EVERY DIGIT AFTER THE DOT IS ZERO ("1234.567" IS A REAL
026800*    DECIMAL QUANTITY, NOT "1234" WITH A THROWAWAY FRACTION, AND
026900*    MUST BE LEFT ALONE) - "0" IF THE WHOLE-NUMBER PART IS ALL
027000*    ZEROS
027100*
027200 156-DROP-FRACTION-AND-ZEROS.
027300     COMPUTE WS-NORM-TRIMMED-LEN = WS-NORM-DOT-IX - 1.
027400     MOVE WS-NORM-OUTPUT (1:WS-NORM-TRIMMED-LEN) TO WS-NORM-INPUT.
027500     MOVE SPACES TO WS-NORM-OUTPUT.
027600     MOVE 0 TO WS-NORM-OUT-IX.
027700     MOVE 1 TO WS-NORM-SCAN-IX.
027800     PERFORM 158-SKIP-LEADING-ZERO
027900         UNTIL WS-NORM-SCAN-IX >= WS-NORM-TRIMMED-LEN
028000            OR WS-NORM-INPUT (WS-NORM-SCAN-IX:1) NOT = '0'.
028100     MOVE WS-NORM-INPUT (WS-NORM-SCAN-IX:
028200             WS-NORM-TRIMMED-LEN - WS-NORM-SCAN-IX + 1)
028300         TO WS-NORM-OUTPUT.
028400 156-EXIT.
028500     EXIT.
028600*
028700 158-SKIP-LEADING-ZERO.
028800     ADD 1 TO WS-NORM-SCAN-IX.
028900*
029000 200-READ-AND-AGGREGATE-EXTRACT.
029100     READ STOCKEXT
029200         AT END
029300             MOVE 'Y' TO WS-EOF-STOCKEXT
029400             GO TO 200-EXIT.
029500     MOVE STK-RAW-CODE TO WS-NORM-INPUT.
029600     PERFORM 150-NORMALIZE-CODE THRU 150-EXIT.
029700     IF WS-NORM-OUTPUT = SPACES
029800         GO TO 200-EXIT.
029900     SET WS-EXT-IX TO 1.
030000     SEARCH WS-EXTRACT-ENTRY
030100         AT END
030200             ADD 1 TO WS-EXTRACT-COUNT
030300             SET WS-EXT-IX TO WS-EXTRACT-COUNT
030400             MOVE WS-NORM-OUTPUT
030500                 TO WS-EXTRACT-NORM-CODE (WS-EXT-IX)
030600             MOVE STK-QTY TO WS-EXTRACT-QTY (WS-EXT-IX)
030700             MOVE 'N' TO WS-EXTRACT-MATCHED-FLAG (WS-EXT-IX)
030800         WHEN WS-EXTRACT-NORM-CODE (WS-EXT-IX) = WS-NORM-OUTPUT
030900             ADD STK-QTY TO WS-EXTRACT-QTY (WS-EXT-IX).
031000 200-EXIT.
031100     EXIT.
031200*
031300*    PP-0225 - AN EMPTY OR ALL-BLANK-CODE EXTRACT FORCES A DRY RUN
031400*    SO THE JOB CANNOT ZERO THE ENTIRE MASTER ON A BAD FEED
031500*
031600 300-DRY-RUN-CHECK.
031700     IF WS-EXTRACT-COUNT = 0
031800         MOVE 'Y' TO WS-DRY-RUN-FLAG
031900         DISPLAY 'PPSTKSYN - PP-0225 EMPTY EXTRACT - RUN '
032000                 'DOWNGRADED TO DRY RUN'.
032100*
032200*    ONE ITEM: MATCH AGAINST THE EXTRACT MAP, APPLY ZERO-MISSING
032300*    IF THE OPTION IS ON, CLASSIFY MATCHED/ZEROED/UPDATE/UNCHANGED
032400*
032500 400-COMPUTE-NEW-QUANTITIES.
032600     MOVE WS-ITEM-OLD-STOCK-QTY (WS-ITM-IX)
032700         TO WS-ITEM-NEW-STOCK-QTY (WS-ITM-IX).
032800     SET WS-EXT-IX TO 1.
032900     SEARCH WS-EXTRACT-ENTRY
033000         AT END
033100             CONTINUE
033200         WHEN WS-EXTRACT-NORM-CODE (WS-EXT-IX) =
033300                 WS-ITEM-NORM-CODE (WS-ITM-IX)
033400             MOVE 'Y' TO WS-ITEM-MATCHED-FLAG (WS-ITM-IX)
033500             MOVE 'Y' TO WS-EXTRACT-MATCHED-FLAG (WS-EXT-IX)
033600             ADD 1 TO WS-STAT-MATCHED
033700             MOVE WS-EXTRACT-QTY (WS-EXT-IX)
033800                 TO WS-ITEM-NEW-STOCK-QTY (WS-ITM-IX).
033900     IF NOT ITEM-WAS-MATCHED (WS-ITM-IX)
034000         IF PP-ZERO-MISSING-ON
034100             MOVE 0 TO WS-ITEM-NEW-STOCK-QTY (WS-ITM-IX).
034200     COMPUTE WS-QTY-DIFF =
034300         WS-ITEM-OLD-STOCK-QTY (WS-ITM-IX) -
034400         WS-ITEM-NEW-STOCK-QTY (WS-ITM-IX).
034500     IF WS-QTY-DIFF < 0
034600         COMPUTE WS-ABS-QTY-DIFF = WS-QTY-DIFF * -1
034700     ELSE
034800         MOVE WS-QTY-DIFF TO WS-ABS-QTY-DIFF.
034900     IF WS-ABS-QTY-DIFF > 0.000000001
035000         ADD 1 TO WS-STAT-UPDATED
035100         IF WS-ITEM-NEW-STOCK-QTY (WS-ITM-IX) = 0
035200            AND WS-ITEM-OLD-STOCK-QTY (WS-ITM-IX) NOT = 0
035300             ADD 1 TO WS-STAT-ZEROED
035400     ELSE
035500         ADD 1 TO WS-STAT-UNCHANGED.
035600*
035700 450-REWRITE-ITEMS-FILE.
035800     CLOSE ITEMS.
035900     OPEN I-O ITEMS.
036000     PERFORM 460-REWRITE-ONE-ITEM
036100         VARYING WS-ITM-IX FROM 1 BY 1
036200         UNTIL WS-ITM-IX > WS-ITEM-COUNT.
036300*
036400 460-REWRITE-ONE-ITEM.
036500     READ ITEMS NEXT RECORD
036600         AT END
036700             GO TO 460-EXIT.
036800     MOVE WS-ITEM-NEW-STOCK-QTY (WS-ITM-IX) TO ITM-STOCK-QTY.
036900     REWRITE PPW-ITEM-RECORD.
037000 460-EXIT.
037100     EXIT.
037200*
037300*
037400*    A CODE IN THE FEED THAT MATCHED NO ITEM MASTER RECORD MEANS
037500*    A KEYING ERROR ON THE COUNT SHEET OR A DISCONTINUED ITEM -
037600*    LISTED HERE IN TWO 10-BYTE HALVES FOR THE 40-COLUMN PRINTER
037700*
037800 480-LIST-UNMATCHED-FEED-CODES.
037900     IF NOT EXTRACT-WAS-MATCHED (WS-EXT-IX)
038000         ADD 1 TO WS-STAT-UNMATCHED-FEED
038100         DISPLAY 'PPSTKSYN - UNMATCHED FEED CODE - '
038200                 WS-EXTC-HALF-ONE (WS-EXT-IX)
038300                 WS-EXTC-HALF-TWO (WS-EXT-IX).
038400*
038500 500-REPORT-STATISTICS.
038600     DISPLAY 'PPSTKSYN STATISTICS - DRY RUN = ' WS-DRY-RUN-FLAG.
038700     DISPLAY 'PPSTKSYN ITEMS TOTAL      = ' WS-STAT-ITEMS-TOTAL.
038800     DISPLAY 'PPSTKSYN MATCHED-IN-EXTRACT = ' WS-STAT-MATCHED.
038900     DISPLAY 'PPSTKSYN ZEROED           = ' WS-STAT-ZEROED.
039000     DISPLAY 'PPSTKSYN UPDATED          = ' WS-STAT-UPDATED.
039100     DISPLAY 'PPSTKSYN UNCHANGED        = ' WS-STAT-UNCHANGED.
039200     DISPLAY 'PPSTKSYN UNMATCHED-FEED-CODES = '
039300             WS-STAT-UNMATCHED-FEED.
