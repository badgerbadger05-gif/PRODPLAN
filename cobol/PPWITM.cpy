000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = PPWITM                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Production Planning - Item Master record   *
000600*                    layout (one entry per inventory item)      *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Describes the fixed ITEMS master record shared by every  *
001000*      PRODPLAN batch step that needs to look an item up by id  *
001100*      or by code: the BOM explosion, the order calculator, the *
001200*      stage roll-up, the stock synchroniser and the stock      *
001300*      history analyser all COPY this member.                  *
001400*------------------------------------------------------------- *
001500* CHANGE ACTIVITY :                                             *
001600*                                                                *
001700*   DATE       INIT   TICKET    DESCRIPTION                     *
001800*   --------   ----   -------   --------------------------     *
001900*   03/11/87   RDH    PP-0001   ORIGINAL COPYBOOK               * PP0001  
002000*   06/02/91   LKW    PP-0114   ADDED ITM-ROOT-FLAG FOR PLAN    * PP0114  
002100*              LKW    PP-0114   LINE SELECTION                 *  PP0114  
002200*   09/14/93   RDH    PP-0207   ADDED ITM-SPEC-ID FOR STAGE     * PP0207  
002300*              RDH    PP-0207   ROLL-UP DEFAULT SPEC LOOKUP     * PP0207  
002400*   01/05/99   TJM    PP-0299   Y2K - NO DATE FIELDS IN THIS    * PP0299  
002500*              TJM    PP-0299   RECORD, REVIEWED, NO CHANGE     * PP0299  
002600******************************************************************
002700*
002800*    RECORD LENGTH = 100 BYTES, FIXED, ONE RECORD PER ITEM
002900*
003000 01  PPW-ITEM-RECORD.
003100*
003200*        INTERNAL NUMERIC KEY USED BY THE BOM EXPLOSION TO TIE
003300*        PARENT AND CHILD LINES BACK TO A MASTER ENTRY
003400*
003500     05  ITM-ITEM-ID                    PIC 9(07).
003600*
003700*        UNIQUE ITEM CODE (ARTICLE NUMBER) - EXTERNAL KEY USED
003800*        BY THE PLAN, STOCK EXTRACT AND HISTORY FILES
003900*
004000     05  ITM-ITEM-CODE                  PIC X(20).
004100     05  ITM-ITEM-NAME                  PIC X(40).
004200*
004300*        PRODUCTION STAGE THAT MAKES THIS ITEM - ZERO MEANS
004400*        THE ITEM HAS NO STAGE AND IS PURCHASED, NOT MADE
004500*
004600     05  ITM-STAGE-ID                   PIC 9(03).
004700*
004800*        REPLENISHMENT METHOD - 'P' PRODUCTION, 'B' BUY
004900*
005000     05  ITM-REPL-METHOD                PIC X(01).
005100         88  ITM-REPL-IS-PRODUCTION         VALUE 'P'.
005200         88  ITM-REPL-IS-BUY                VALUE 'B'.
005300     05  ITM-REPL-TIME                  PIC 9(03).
005400*
005500*        CURRENT ON-HAND QUANTITY, 3 DECIMAL PLACES
005600*
005700     05  ITM-STOCK-QTY                  PIC S9(09)V9(03).
005800*
005900*        'Y' WHEN THE ITEM IS A ROOT (PLAN-LINE) PRODUCT
006000*
006100     05  ITM-ROOT-FLAG                  PIC X(01).
006200         88  ITM-IS-ROOT-PRODUCT            VALUE 'Y'.
006300*
006400*        DEFAULT SPECIFICATION ID USED BY THE STAGE ROLL-UP -
006500*        ZERO MEANS THE ITEM HAS NO DEFAULT SPECIFICATION
006600*
006700     05  ITM-SPEC-ID                    PIC 9(05).
006800     05  FILLER                         PIC X(08).
