000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = PPWPLN                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Production Planning - Production Plan      *
000600*                    line record (one per root product per day) *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Describes one planned-quantity entry for a root product  *
001000*      on a given calendar day.  PPPLNLOD windows and sums      *
001100*      these to build the effective production plan; PPPLNMTX  *
001200*      lays the same records out as a product-by-day matrix.   *
001300*------------------------------------------------------------- *
001400* CHANGE ACTIVITY :                                             *
001500*                                                                *
001600*   DATE       INIT   TICKET    DESCRIPTION                     *
001700*   --------   ----   -------   --------------------------     *
001800*   04/02/88   RDH    PP-0006   ORIGINAL COPYBOOK               * PP0006  
001900*   01/05/99   TJM    PP-0300   Y2K - PLN-DATE WAS ALREADY AN 8 * PP0300  
002000*              TJM    PP-0300   DIGIT CCYYMMDD FIELD, NO CHANGE * PP0300  
002100******************************************************************
002200*
002300*    RECORD LENGTH = 40 BYTES, FIXED, ONE RECORD PER PLAN LINE
002400*
002500 01  PPW-PLAN-RECORD.
002600     05  PLN-ITEM-CODE                  PIC X(20).
002700*
002800*        PLAN DATE, CCYYMMDD
002900*
003000     05  PLN-DATE                       PIC 9(08).
003100     05  PPW-PLN-DATE-R REDEFINES PLN-DATE.
003200         10  PLN-DATE-CCYY               PIC 9(04).
003300         10  PLN-DATE-MM                 PIC 9(02).
003400         10  PLN-DATE-DD                 PIC 9(02).
003500*
003600*        PLANNED QUANTITY ON THAT DATE, 3 DECIMAL PLACES
003700*
003800     05  PLN-QTY                        PIC S9(07)V9(03).
003900     05  FILLER                         PIC X(02).
