000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = PPWHST                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Production Planning - Stock History        *
000600*                    snapshot record (one per item per date)    *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Describes one stock-on-hand snapshot for an item.        *
001000*      Records for a given item are kept in ascending date      *
001100*      order; PPSTKHST reads the last 30 days per item to       *
001200*      classify the trend and predict depletion.               *
001300*------------------------------------------------------------- *
001400* CHANGE ACTIVITY :                                             *
001500*                                                                *
001600*   DATE       INIT   TICKET    DESCRIPTION                     *
001700*   --------   ----   -------   --------------------------     *
001800*   05/20/94   RDH    PP-0230   ORIGINAL COPYBOOK               * PP0230  
001900*   01/05/99   TJM    PP-0301   Y2K - HST-DATE WAS ALREADY AN 8 * PP0301  
002000*              TJM    PP-0301   DIGIT CCYYMMDD FIELD, NO CHANGE * PP0301  
002100******************************************************************
002200*
002300*    RECORD LENGTH = 45 BYTES, FIXED, ONE RECORD PER SNAPSHOT
002400*
002500 01  PPW-HIST-RECORD.
002600     05  HST-ITEM-CODE                  PIC X(20).
002700*
002800*        SNAPSHOT DATE, CCYYMMDD
002900*
003000     05  HST-DATE                       PIC 9(08).
003100     05  PPW-HST-DATE-R REDEFINES HST-DATE.
003200         10  HST-DATE-CCYY               PIC 9(04).
003300         10  HST-DATE-MM                 PIC 9(02).
003400         10  HST-DATE-DD                 PIC 9(02).
003500*
003600*        QUANTITY ON HAND AS OF THAT DATE, 3 DECIMAL PLACES
003700*
003800     05  HST-STOCK-QTY                  PIC S9(09)V9(03).
003900     05  FILLER                         PIC X(05).
