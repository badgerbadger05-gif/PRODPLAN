000100 IDENTIFICATION DIVISION.
000200******************************************************
000300*  PROGRAM NAME: PPORDRPT  VERSION 3                   *
000400*                                                    *
000500*  OBJECTIVES OF PROGRAM:                            *
000600*                                                    *
000700*       PRINT THE PRODUCTION ORDER REPORT (GROUPED BY *
000800*       STATUS THEN STAGE) AND THE PURCHASE ORDER      *
000900*       REPORT (ONE STAGE BLOCK) FROM THE FILES        *
001000*       PPORDCLC WROTE.                                *
001100******************************************************
001200 PROGRAM-ID.             PPORDRPT.
001300 AUTHOR.                 T J MOSS.
001400     INSTALLATION.       PLANT SYSTEMS - SCHEDULING.
001500     DATE-WRITTEN.       04/02/90.
001600     DATE-COMPILED.
001700     SECURITY.           NONE.
001800     REMARKS.
001900        PURPOSE.
002000        THIS PROGRAM TURNS THE TWO FLAT ORDER FILES PPORDCLC
002100        WRITES (ORDPROD AND ORDPURCH) INTO THE PRINTED REPORTS
002200        THE BUYERS AND THE SHOP FLOOR ACTUALLY WORK FROM.  THE
002300        PRODUCTION REPORT GROUPS BY STATUS COLOR (RED, THEN
002400        BLUE, THEN GREEN - A COLOR IS SKIPPED ENTIRELY IF IT
002500        HAS NO ORDERS) AND WITHIN A COLOR BY STAGE, WITH A
002600        STAGE SUB-HEADER AND A STAGE TOTAL LINE.  THE PURCHASE
002700        REPORT IS SIMPLER - ONE 'PURCHASE' STAGE BLOCK, SAME
002800        DETAIL COLUMNS.  ORDPROD COMES OFF PPORDCLC IN NEEDFILE'S
002900        STAGE/ITEM ORDER, NOT GROUPED BY STATUS, SO THIS PROGRAM
003000        LOADS IT INTO A TABLE AND SORTS IT STATUS-THEN-STAGE
003100        ITSELF (PP-0370) BEFORE DRIVING THE CONTROL BREAKS THAT
003200        PRINT THE REPORT.  ORDPURCH NEEDS NO SORT - IT IS ALL
003300        ONE STAGE BLOCK.
003400*
003500*------------------------------------------------------------- *
003600* CHANGE ACTIVITY :                                             *
003700*                                                                *
003800*   DATE       INIT   TICKET    DESCRIPTION                     *
003900*   --------   ----   -------   --------------------------     *
004000*   04/02/90   TJM    PP-0058   ORIGINAL PROGRAM                * PP0058  
004100*   02/09/92   LKW    PP-0151   ADDED THE RED STATUS SECTION -   *PP0151  
004200*              LKW    PP-0151   PRINTED FIRST, AHEAD OF BLUE     *PP0151  
004300*              LKW    PP-0151   AND GREEN                        *PP0151  
004400*   11/14/95   RDH    PP-0244   BLANK LINE FORCED BETWEEN STAGE  *PP0244  
004500*              RDH    PP-0244   BLOCKS - REPORT WAS RUNNING      *PP0244  
004600*              RDH    PP-0244   STAGES TOGETHER ON THE PAGE      *PP0244  
004700*   01/09/99   TJM    PP-0310   Y2K REVIEW - GENERATION DATE     *PP0310  
004800*              TJM    PP-0310   ALREADY CARRIED AS CCYYMMDD      *PP0310  
004900*   09/05/02   LKW    PP-0350   UPSI-0 ON NOW SKIPS THE PURCHASE *PP0350  
005000*              LKW    PP-0350   REPORT FOR SHOPS THAT BUY        *PP0350  
005100*              LKW    PP-0350   NOTHING THIS CYCLE               *PP0350  
005200*   03/17/03   TJM    PP-0362   PRODUCTION REPORT WAS PRINTING   *PP0362  
005300*              TJM    PP-0362   "NO DATA" ON EVERY RUN NO MATTER *PP0362  
005400*              TJM    PP-0362   HOW MANY RED/BLUE/GREEN ORDERS   *PP0362  
005500*              TJM    PP-0362   ORDPROD HELD - ADDED A READ-     *PP0362  
005600*              TJM    PP-0362   AHEAD PARAGRAPH SO THE STATUS    *PP0362  
005700*              TJM    PP-0362   BREAK TEST SEES THE PENDING      *PP0362  
005800*              TJM    PP-0362   RECORD'S OWN STATUS              *PP0362  
005900*   04/15/03   MCG    PP-0370   THE READ-AHEAD IN PP-0362 STILL  *PP0370  
006000*              MCG    PP-0370   ASSUMED PPORDCLC WROTE ORDPROD   *PP0370  
006100*              MCG    PP-0370   SORTED STATUS-THEN-STAGE - IT    *PP0370  
006200*              MCG    PP-0370   NEVER DID, IT WRITES IN NEEDFILE *PP0370  
006300*              MCG    PP-0370   ORDER, SO A COLOR'S LINES COULD  *PP0370  
006400*              MCG    PP-0370   BE SPLIT ACROSS THE REPORT OR    *PP0370  
006500*              MCG    PP-0370   DROPPED ENTIRELY.  ADDED 090 TO  *PP0370  
006600*              MCG    PP-0370   LOAD ORDPROD INTO A TABLE AND    *PP0370  
006700*              MCG    PP-0370   SORT IT STATUS-THEN-STAGE BEFORE *PP0370  
006800*              MCG    PP-0370   100 PRINTS LINE ONE - 105 NOW    *PP0370  
006900*              MCG    PP-0370   PULLS FROM THE SORTED TABLE      *PP0370  
007000*              MCG    PP-0370   INSTEAD OF READING ORDPROD       *PP0370  
007100*              MCG    PP-0370   DIRECTLY                         *PP0370  
007200*   05/06/03   MCG    PP-0373   WS-STATUS-INDEX-R (A DISPLAY     *PP0373  
007300*              MCG    PP-0373   REDEFINE OF THE COMP LOOP        *PP0373  
007400*              MCG    PP-0373   COUNTER WS-STATUS-INDEX) SERVED  *PP0373  
007500*              MCG    PP-0373   NO PURPOSE - A SUBSCRIPT TAKES   *PP0373  
007600*              MCG    PP-0373   ANY NUMERIC USAGE - AND RELIED   *PP0373  
007700*              MCG    PP-0373   ON THE COMPILER'S OWN BINARY-TO- *PP0373  
007800*              MCG    PP-0373   ZONED OVERLAY.  REMOVED - 110    *PP0373  
007900*              MCG    PP-0373   NOW SUBSCRIPTS WS-STATUS-ORDER-  *PP0373  
008000*              MCG    PP-0373   ENTRY WITH WS-STATUS-INDEX       *PP0373  
008100*              MCG    PP-0373   DIRECTLY                         *PP0373  
008200******************************************************************
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER.        IBM-370.
008600 OBJECT-COMPUTER.        IBM-370.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM
008900     CLASS PP-NUMERIC-CLASS IS '0' THRU '9'
009000     UPSI-0 ON STATUS IS PP-SKIP-PURCHASE-ON
009100            OFF STATUS IS PP-SKIP-PURCHASE-OFF.
009200*
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT ORDPROD        ASSIGN TO ORDPROD
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS  IS WS-ORDPROD-STATUS.
009800     SELECT ORDPURCH       ASSIGN TO ORDPURCH
009900         ORGANIZATION IS SEQUENTIAL
010000         FILE STATUS  IS WS-ORDPURCH-STATUS.
010100     SELECT RPTFILE        ASSIGN TO RPTFILE
010200         ORGANIZATION IS SEQUENTIAL
010300         FILE STATUS  IS WS-RPTFILE-STATUS.
010400*
010500 DATA DIVISION.
010600 FILE SECTION.
010700*
010800 FD  ORDPROD
010900     LABEL RECORDS ARE STANDARD
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200     COPY PPWORD.
011300*
011400 FD  ORDPURCH
011500     LABEL RECORDS ARE STANDARD
011600     BLOCK CONTAINS 0 RECORDS
011700     RECORDING MODE IS F.
011800 01  PPW-PURCH-RECORD.
011900     05  PUR-ITEM-CODE                  PIC X(20).
012000     05  PUR-ITEM-NAME                  PIC X(40).
012100     05  PUR-STAGE-NAME                 PIC X(30).
012200     05  PUR-REQUIRED-QTY               PIC S9(09)V9(03).
012300     05  PUR-CURRENT-STOCK              PIC S9(09)V9(03).
012400     05  PUR-SHORTAGE                   PIC S9(09)V9(03).
012500     05  PUR-LEAD-TIME                  PIC 9(03).
012600     05  PUR-STATUS                     PIC X(05).
012700     05  PUR-ORDER-DATE                 PIC 9(08).
012800     05  PUR-REQUIRED-DATE              PIC 9(08).
012900     05  FILLER                         PIC X(05).
013000*
013100 FD  RPTFILE
013200     LABEL RECORDS ARE STANDARD
013300     RECORDING MODE IS F.
013400 01  RPT-PRINT-LINE                     PIC X(132).
013500*
013600 WORKING-STORAGE SECTION.
013700*
013800 01  XX-WORKING-STORAGE-START        PIC X(50) VALUE
013900         '************BEGIN WORKING STORAGE ****************'.
014000*
014100 01  WS-FILE-STATUS-FIELDS.
014200     05  WS-ORDPROD-STATUS           PIC X(02) VALUE '00'.
014300     05  WS-ORDPURCH-STATUS          PIC X(02) VALUE '00'.
014400     05  WS-RPTFILE-STATUS           PIC X(02) VALUE '00'.
014500     05  FILLER                      PIC X(01).
014600*
014700 01  WS-SWITCHES.
014800     05  WS-EOF-ORDPROD              PIC X     VALUE 'N'.
014900         88  ORDPROD-AT-END                VALUE 'Y'.
015000     05  WS-EOF-ORDPURCH             PIC X     VALUE 'N'.
015100         88  ORDPURCH-AT-END                VALUE 'Y'.
015200     05  WS-FIRST-STAGE-FLAG         PIC X     VALUE 'Y'.
015300         88  WS-FIRST-STAGE-IN-BLOCK        VALUE 'Y'.
015400     05  FILLER                      PIC X(01) VALUE SPACES.
015500*
015600*    RUN DATE, ACCEPTED ONCE AT START-UP AND CARRIED ON EVERY
015700*    PAGE HEADER
015800*
015900 01  WS-RUN-DATE.
016000     05  WS-RUN-DATE-8               PIC 9(08).
016100     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.
016200         10  WS-RUN-CCYY                 PIC 9(04).
016300         10  WS-RUN-MM                   PIC 9(02).
016400         10  WS-RUN-DD                   PIC 9(02).
016500*
016600*    ONE ORDER LINE, HOLDING EITHER FILE'S CURRENT RECORD - THE
016700*    TWO FILES SHARE THIS LAYOUT SO ONE SET OF PRINT PARAGRAPHS
016800*    SERVES BOTH REPORTS
016900*
017000 01  WS-CURRENT-LINE.
017100     05  WS-CUR-ITEM-CODE            PIC X(20).
017200     05  WS-CUR-ITEM-NAME            PIC X(40).
017300     05  WS-CUR-STAGE-NAME           PIC X(30).
017400     05  WS-CUR-REQUIRED-QTY         PIC S9(09)V9(03) COMP.
017500     05  WS-CUR-CURRENT-STOCK        PIC S9(09)V9(03) COMP.
017600     05  WS-CUR-SHORTAGE             PIC S9(09)V9(03) COMP.
017700     05  WS-CUR-LEAD-TIME            PIC 9(03) COMP.
017800     05  WS-CUR-STATUS               PIC X(05).
017900         88  CUR-STATUS-GREEN               VALUE 'GREEN'.
018000         88  CUR-STATUS-BLUE                VALUE 'BLUE '.
018100         88  CUR-STATUS-RED                 VALUE 'RED  '.
018200     05  WS-CUR-ORDER-DATE           PIC 9(08).
018300     05  WS-CUR-REQUIRED-DATE        PIC 9(08).
018400*
018500 01  WS-CUR-STATUS-GROUP REDEFINES WS-CURRENT-LINE.
018600     05  FILLER                      PIC X(20).
018700     05  FILLER                      PIC X(40).
018800     05  WS-CSG-STAGE-NAME           PIC X(30).
018900     05  FILLER                      PIC X(99).
019000*
019100*    FULL ORDPROD TABLE - LOADED AND SORTED BEFORE THE PRODUCTION
019200*    REPORT PRINTS A LINE (PP-0370 - ORDPROD COMES OFF PPORDCLC IN
019300*    NEEDFILE'S STAGE/ITEM ORDER, NOT GROUPED BY STATUS, SO 110
019400*    CANNOT DRIVE THE RED/BLUE/GREEN CONTROL BREAK OFF A STRAIGHT
019500*    READ ANY MORE).  THE SORT GROUP CARRIES THE STATUS PRINT
019600*    RANK (1/2/3, NOT THE STATUS TEXT ITSELF, SO 'RED' SORTS
019700*    AHEAD OF 'BLUE' AND 'GREEN' AS PP-0151 REQUIRES) AHEAD OF
019800*    THE STAGE NAME SO THE WHOLE GROUP COMPARES AS ONE KEY
019900*
020000 01  WS-ORDPROD-TABLE.
020100     05  WS-ORD-COUNT                PIC 9(04) COMP VALUE 0.
020200     05  WS-ORD-ENTRY OCCURS 0 TO 4000 TIMES
020300             DEPENDING ON WS-ORD-COUNT
020400             INDEXED BY WS-ORD-IX.
020500         10  WS-ORD-SORT-GROUP.
020600             15  WS-ORD-STATUS-RANK      PIC 9(01).
020700             15  WS-ORD-STAGE-NAME       PIC X(30).
020800         10  WS-ORD-SORT-GROUP-X REDEFINES WS-ORD-SORT-GROUP
020900                                  PIC X(31).
021000         10  WS-ORD-ITEM-CODE            PIC X(20).
021100         10  WS-ORD-ITEM-NAME            PIC X(40).
021200         10  WS-ORD-REQUIRED-QTY         PIC S9(09)V9(03) COMP.
021300         10  WS-ORD-CURRENT-STOCK        PIC S9(09)V9(03) COMP.
021400         10  WS-ORD-SHORTAGE             PIC S9(09)V9(03) COMP.
021500         10  WS-ORD-LEAD-TIME            PIC 9(03) COMP.
021600         10  WS-ORD-STATUS               PIC X(05).
021700         10  WS-ORD-ORDER-DATE           PIC 9(08).
021800         10  WS-ORD-REQUIRED-DATE        PIC 9(08).
021900         10  FILLER                      PIC X(01).
022000*
022100 01  WS-SWAP-ORDPROD.
022200     05  WS-SWAP-ORD-SORT-GROUP-X    PIC X(31).
022300     05  WS-SWAP-ORD-ITEM-CODE       PIC X(20).
022400     05  WS-SWAP-ORD-ITEM-NAME       PIC X(40).
022500     05  WS-SWAP-ORD-REQUIRED-QTY    PIC S9(09)V9(03) COMP.
022600     05  WS-SWAP-ORD-CURRENT-STOCK   PIC S9(09)V9(03) COMP.
022700     05  WS-SWAP-ORD-SHORTAGE        PIC S9(09)V9(03) COMP.
022800     05  WS-SWAP-ORD-LEAD-TIME       PIC 9(03) COMP.
022900     05  WS-SWAP-ORD-STATUS          PIC X(05).
023000     05  WS-SWAP-ORD-ORDER-DATE      PIC 9(08).
023100     05  WS-SWAP-ORD-REQUIRED-DATE   PIC 9(08).
023200     05  FILLER                      PIC X(01).
023300*
023400*    STAGE ACCUMULATORS - RESET AT EVERY CONTROL BREAK, ROLLED
023500*    INTO THE STATUS OR REPORT TOTAL WHEN THE STAGE ENDS
023600*
023700 01  WS-STAGE-TOTALS.
023800     05  WS-STG-LINE-COUNT           PIC 9(05) COMP VALUE 0.
023900     05  WS-STG-SHORTAGE-TOTAL       PIC S9(09)V9(03) COMP
024000                                      VALUE 0.
024100*
024200 01  WS-REPORT-TOTALS.
024300     05  WS-RPT-LINE-COUNT           PIC 9(07) COMP VALUE 0.
024400     05  WS-RPT-SHORTAGE-TOTAL       PIC S9(09)V9(03) COMP
024500                                      VALUE 0.
024600*
024700 01  WS-WORK-FIELDS.
024800     05  WS-SAVE-STAGE-NAME          PIC X(30).
024900     05  WS-STATUS-INDEX             PIC 9(01) COMP.
025000     05  WS-SECTION-HAS-DATA-FLAG    PIC X(01).
025100         88  SECTION-HAS-DATA               VALUE 'Y'.
025200     05  WS-ORD-PASS-IX               PIC 9(04) COMP.
025300     05  FILLER                      PIC X(01).
025400*
025500*    STATUS DOMAIN IN PRINT ORDER - RED, THEN BLUE, THEN GREEN
025600*    - PP-0151
025700*
025800 01  WS-STATUS-ORDER-TABLE.
025900     05  FILLER                      PIC X(05) VALUE 'RED  '.
026000     05  FILLER                      PIC X(05) VALUE 'BLUE '.
026100     05  FILLER                      PIC X(05) VALUE 'GREEN'.
026200 01  WS-STATUS-ORDER-R REDEFINES WS-STATUS-ORDER-TABLE.
026300     05  WS-STATUS-ORDER-ENTRY OCCURS 3 TIMES
026400             PIC X(05).
026500*
026600*    PAGE AND DETAIL LINES - PRINT IMAGES MOVED TO RPT-PRINT-LINE
026700*
026800 01  WS-HEADER-LINE-1.
026900     05  FILLER                      PIC X(10) VALUE SPACES.
027000     05  WS-HDR-TITLE                PIC X(30) VALUE SPACES.
027100     05  FILLER                      PIC X(10) VALUE
027200             'RUN DATE: '.
027300     05  WS-HDR-CCYY                 PIC 9(04).
027400     05  FILLER                      PIC X(01) VALUE '-'.
027500     05  WS-HDR-MM                   PIC 9(02).
027600     05  FILLER                      PIC X(01) VALUE '-'.
027700     05  WS-HDR-DD                   PIC 9(02).
027800     05  FILLER                      PIC X(74) VALUE SPACES.
027900*
028000 01  WS-STAGE-HEADER-LINE.
028100     05  FILLER                      PIC X(05) VALUE SPACES.
028200     05  FILLER                      PIC X(07) VALUE 'STAGE: '.
028300     05  WS-STGH-STAGE-NAME          PIC X(30).
028400     05  FILLER                      PIC X(90) VALUE SPACES.
028500*
028600 01  WS-COLUMN-HEADING-LINE.
028700     05  FILLER                      PIC X(01) VALUE SPACES.
028800     05  FILLER                      PIC X(40) VALUE
028900             'ITEM NAME'.
029000     05  FILLER                      PIC X(21) VALUE
029100             'ITEM CODE'.
029200     05  FILLER                      PIC X(15) VALUE
029300             'REQUIRED QTY'.
029400     05  FILLER                      PIC X(15) VALUE
029500             'CURRENT STOCK'.
029600     05  FILLER                      PIC X(11) VALUE
029700             'SHORTAGE'.
029800     05  FILLER                      PIC X(06) VALUE
029900             'LEAD'.
030000     05  FILLER                      PIC X(11) VALUE
030100             'ORDER DATE'.
030200     05  FILLER                      PIC X(12) VALUE
030300             'NEED DATE'.
030400*
030500 01  WS-DETAIL-LINE.
030600     05  FILLER                      PIC X(01) VALUE SPACES.
030700     05  WS-DTL-ITEM-NAME            PIC X(40).
030800     05  WS-DTL-ITEM-CODE            PIC X(21).
030900     05  WS-DTL-REQUIRED-QTY         PIC ---,---,--9.999.
031000     05  FILLER                      PIC X(02) VALUE SPACES.
031100     05  WS-DTL-CURRENT-STOCK        PIC ---,---,--9.999.
031200     05  FILLER                      PIC X(02) VALUE SPACES.
031300     05  WS-DTL-SHORTAGE             PIC ---,---,--9.999.
031400     05  FILLER                      PIC X(02) VALUE SPACES.
031500     05  WS-DTL-LEAD-TIME            PIC ZZ9.
031600     05  FILLER                      PIC X(03) VALUE SPACES.
031700     05  WS-DTL-ORDER-DATE           PIC 9(08).
031800     05  FILLER                      PIC X(02) VALUE SPACES.
031900     05  WS-DTL-REQUIRED-DATE        PIC 9(08).
032000*
032100 01  WS-STAGE-TOTAL-LINE.
032200     05  FILLER                      PIC X(05) VALUE SPACES.
032300     05  FILLER                      PIC X(15) VALUE
032400             'STAGE TOTALS -'.
032500     05  FILLER                      PIC X(08) VALUE
032600             ' LINES: '.
032700     05  WS-STL-LINE-COUNT           PIC ZZ,ZZ9.
032800     05  FILLER                      PIC X(12) VALUE
032900             '  SHORTAGE: '.
033000     05  WS-STL-SHORTAGE             PIC ---,---,--9.999.
033100     05  FILLER                      PIC X(75) VALUE SPACES.
033200*
033300 01  WS-GRAND-TOTAL-LINE.
033400     05  FILLER                      PIC X(05) VALUE SPACES.
033500     05  FILLER                      PIC X(15) VALUE
033600             'GRAND TOTALS -'.
033700     05  FILLER                      PIC X(08) VALUE
033800             ' LINES: '.
033900     05  WS-GTL-LINE-COUNT           PIC ZZZ,ZZ9.
034000     05  FILLER                      PIC X(12) VALUE
034100             '  SHORTAGE: '.
034200     05  WS-GTL-SHORTAGE             PIC ---,---,--9.999.
034300     05  FILLER                      PIC X(74) VALUE SPACES.
034400*
034500 01  WS-NO-DATA-LINE.
034600     05  FILLER                      PIC X(05) VALUE SPACES.
034700     05  FILLER                      PIC X(07) VALUE
034800             'NO DATA'.
034900     05  FILLER                      PIC X(120) VALUE SPACES.
035000*
035100 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
035200*
035300 01  XX-WORKING-STORAGE-END          PIC X(50) VALUE
035400         '************END  WORKING STORAGE *****************'.
035500*
035600 PROCEDURE DIVISION.
035700*
035800 000-MAIN-LOGIC.
035900     PERFORM 050-OPEN-FILES.
036000     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
036100     PERFORM 090-LOAD-AND-SORT-ORDPROD.
036200     PERFORM 100-PRINT-PRODUCTION-REPORT.
036300     IF PP-SKIP-PURCHASE-ON
036400        AND WS-EOF-ORDPURCH = 'N'
036500         DISPLAY 'PPORDRPT - PURCHASE REPORT SKIPPED BY UPSI-0'
036600     ELSE
036700         PERFORM 200-PRINT-PURCHASE-REPORT.
036800     CLOSE ORDPURCH RPTFILE.
036900     GOBACK.
037000*
037100 050-OPEN-FILES.
037200     OPEN INPUT ORDPURCH.
037300     OPEN OUTPUT RPTFILE.
037400     IF WS-ORDPURCH-STATUS NOT = '00'
037500        OR WS-RPTFILE-STATUS NOT = '00'
037600         DISPLAY 'PPORDRPT - ERROR OPENING FILES'
037700         MOVE 16 TO RETURN-CODE
037800         GOBACK.
037900*
038000*    ORDPROD MUST BE ENTIRELY IN HAND, SORTED STATUS-THEN-STAGE,
038100*    BEFORE 100 CAN PRINT LINE ONE - PPORDCLC WRITES IT IN
038200*    NEEDFILE'S STAGE/ITEM ORDER (PP-0370)
038300*
038400 090-LOAD-AND-SORT-ORDPROD.
038500     OPEN INPUT ORDPROD.
038600     IF WS-ORDPROD-STATUS NOT = '00'
038700         DISPLAY 'PPORDRPT - ERROR OPENING ORDPROD - '
038800             WS-ORDPROD-STATUS
038900         MOVE 16 TO RETURN-CODE
039000         GOBACK.
039100     PERFORM 092-LOAD-ONE-ORDPROD-LINE
039200         UNTIL ORDPROD-AT-END.
039300     CLOSE ORDPROD.
039400     PERFORM 095-SORT-ORDPROD-ASCENDING.
039500*
039600 092-LOAD-ONE-ORDPROD-LINE.
039700     READ ORDPROD
039800         AT END
039900             MOVE 'Y' TO WS-EOF-ORDPROD
040000             GO TO 092-EXIT.
040100     ADD 1 TO WS-ORD-COUNT.
040200     SET WS-ORD-IX TO WS-ORD-COUNT.
040300     IF ORD-STATUS = 'RED  '
040400         MOVE 1 TO WS-ORD-STATUS-RANK (WS-ORD-IX)
040500     ELSE
040600         IF ORD-STATUS = 'BLUE '
040700             MOVE 2 TO WS-ORD-STATUS-RANK (WS-ORD-IX)
040800         ELSE
040900             MOVE 3 TO WS-ORD-STATUS-RANK (WS-ORD-IX).
041000     MOVE ORD-STAGE-NAME      TO WS-ORD-STAGE-NAME    (WS-ORD-IX).
041100     MOVE ORD-ITEM-CODE       TO WS-ORD-ITEM-CODE     (WS-ORD-IX).
041200     MOVE ORD-ITEM-NAME       TO WS-ORD-ITEM-NAME     (WS-ORD-IX).
041300     MOVE ORD-REQUIRED-QTY    TO WS-ORD-REQUIRED-QTY  (WS-ORD-IX).
041400     MOVE ORD-CURRENT-STOCK   TO WS-ORD-CURRENT-STOCK (WS-ORD-IX).
041500     MOVE ORD-SHORTAGE        TO WS-ORD-SHORTAGE      (WS-ORD-IX).
041600     MOVE ORD-LEAD-TIME       TO WS-ORD-LEAD-TIME     (WS-ORD-IX).
041700     MOVE ORD-STATUS          TO WS-ORD-STATUS        (WS-ORD-IX).
041800     MOVE ORD-ORDER-DATE      TO WS-ORD-ORDER-DATE    (WS-ORD-IX).
041900     MOVE ORD-REQUIRED-DATE   TO WS-ORD-REQUIRED-DATE
042000                                                      (WS-ORD-IX).
042100 092-EXIT.
042200     EXIT.
042300*
042400 095-SORT-ORDPROD-ASCENDING.
042500     IF WS-ORD-COUNT < 2
042600         GO TO 095-EXIT.
042700     PERFORM 096-BUBBLE-ONE-PASS-ORDPROD
042800         VARYING WS-ORD-PASS-IX FROM 1 BY 1
042900         UNTIL WS-ORD-PASS-IX >= WS-ORD-COUNT.
043000 095-EXIT.
043100     EXIT.
043200*
043300 096-BUBBLE-ONE-PASS-ORDPROD.
043400     PERFORM 097-COMPARE-AND-SWAP-ORDPROD
043500         VARYING WS-ORD-IX FROM 1 BY 1
043600         UNTIL WS-ORD-IX >= WS-ORD-COUNT.
043700*
043800 097-COMPARE-AND-SWAP-ORDPROD.
043900     IF WS-ORD-SORT-GROUP-X (WS-ORD-IX) >
044000        WS-ORD-SORT-GROUP-X (WS-ORD-IX + 1)
044100         MOVE WS-ORD-ENTRY (WS-ORD-IX) TO WS-SWAP-ORDPROD
044200         MOVE WS-ORD-ENTRY (WS-ORD-IX + 1)
044300             TO WS-ORD-ENTRY (WS-ORD-IX)
044400         MOVE WS-SWAP-ORDPROD TO WS-ORD-ENTRY (WS-ORD-IX + 1).
044500*
044600*    PRODUCTION REPORT - RED, THEN BLUE, THEN GREEN, EACH
044700*    PRINTED ONLY IF IT HAS ORDERS, EACH BROKEN OUT BY STAGE
044800*
044900 100-PRINT-PRODUCTION-REPORT.
045000     MOVE 'PRODUCTION ORDERS' TO WS-HDR-TITLE.
045100     MOVE WS-RUN-CCYY TO WS-HDR-CCYY.
045200     MOVE WS-RUN-MM   TO WS-HDR-MM.
045300     MOVE WS-RUN-DD   TO WS-HDR-DD.
045400     WRITE RPT-PRINT-LINE FROM WS-HEADER-LINE-1
045500         AFTER TOP-OF-FORM.
045600     WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE
045700         AFTER 1.
045800     MOVE 0 TO WS-RPT-LINE-COUNT.
045900     MOVE 0 TO WS-RPT-SHORTAGE-TOTAL.
046000     SET WS-ORD-IX TO 1.
046100     MOVE 'N' TO WS-EOF-ORDPROD.
046200     PERFORM 105-LOAD-ORDPROD-LINE.
046300     PERFORM 110-PRINT-ONE-STATUS-SECTION
046400         VARYING WS-STATUS-INDEX FROM 1 BY 1
046500         UNTIL WS-STATUS-INDEX > 3.
046600     IF WS-RPT-LINE-COUNT = 0
046700         WRITE RPT-PRINT-LINE FROM WS-NO-DATA-LINE AFTER 1
046800     ELSE
046900         MOVE WS-RPT-LINE-COUNT TO WS-GTL-LINE-COUNT
047000         MOVE WS-RPT-SHORTAGE-TOTAL TO WS-GTL-SHORTAGE
047100         WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE AFTER 1
047200         WRITE RPT-PRINT-LINE FROM WS-GRAND-TOTAL-LINE AFTER 1.
047300*
047400*    ONE STATUS COLOR - SKIPPED ENTIRELY IF ORDPROD HAS NO
047500*    LINES OF THIS STATUS (PP-0151)
047600*
047700 110-PRINT-ONE-STATUS-SECTION.
047800     MOVE 'N' TO WS-SECTION-HAS-DATA-FLAG.
047900     MOVE 'Y' TO WS-FIRST-STAGE-FLAG.
048000     MOVE SPACES TO WS-SAVE-STAGE-NAME.
048100     PERFORM 120-PRINT-STATUS-DETAIL-LINES
048200         UNTIL ORDPROD-AT-END
048300            OR WS-CUR-STATUS NOT = WS-STATUS-ORDER-ENTRY
048400                                        (WS-STATUS-INDEX).
048500     IF SECTION-HAS-DATA
048600         PERFORM 150-FLUSH-STAGE-TOTAL.
048700*
048800*    PULL ONE LINE AHEAD OUT OF THE SORTED TABLE AND BUFFER IT
048900*    INTO WS-CUR-* IMMEDIATELY - THE STATUS-COLOR TEST IN 110 HAS
049000*    TO SEE THE PENDING LINE'S OWN STATUS, NOT WHATEVER WAS LEFT
049100*    IN WS-CUR-STATUS BY THE PRIOR CALL (PP-0362 - PRODUCTION
049200*    REPORT WAS PRINTING "NO DATA" EVERY RUN BECAUSE THE FIRST
049300*    CALL TO 110 TESTED WS-CUR-STATUS BEFORE ANY LINE HAD EVER
049400*    BEEN MOVED INTO IT).  SINCE PP-0370 THE SOURCE IS THE SORTED
049500*    WS-ORDPROD-TABLE, NOT A STRAIGHT READ OF ORDPROD
049600*
049700 105-LOAD-ORDPROD-LINE.
049800     IF WS-ORD-IX > WS-ORD-COUNT
049900         MOVE 'Y' TO WS-EOF-ORDPROD
050000     ELSE
050100         MOVE WS-ORD-ITEM-CODE     (WS-ORD-IX) TO WS-CUR-ITEM-CODE
050200         MOVE WS-ORD-ITEM-NAME     (WS-ORD-IX) TO WS-CUR-ITEM-NAME
050300         MOVE WS-ORD-STAGE-NAME    (WS-ORD-IX)
050400             TO WS-CUR-STAGE-NAME
050500         MOVE WS-ORD-REQUIRED-QTY  (WS-ORD-IX)
050600             TO WS-CUR-REQUIRED-QTY
050700         MOVE WS-ORD-CURRENT-STOCK (WS-ORD-IX)
050800             TO WS-CUR-CURRENT-STOCK
050900         MOVE WS-ORD-SHORTAGE      (WS-ORD-IX) TO WS-CUR-SHORTAGE
051000         MOVE WS-ORD-LEAD-TIME     (WS-ORD-IX) TO WS-CUR-LEAD-TIME
051100         MOVE WS-ORD-STATUS        (WS-ORD-IX) TO WS-CUR-STATUS
051200         MOVE WS-ORD-ORDER-DATE    (WS-ORD-IX)
051300             TO WS-CUR-ORDER-DATE
051400         MOVE WS-ORD-REQUIRED-DATE (WS-ORD-IX)
051500             TO WS-CUR-REQUIRED-DATE
051600         SET WS-ORD-IX UP BY 1.
051700*
051800 120-PRINT-STATUS-DETAIL-LINES.
051900     MOVE 'Y' TO WS-SECTION-HAS-DATA-FLAG.
052000     IF WS-FIRST-STAGE-IN-BLOCK
052100         MOVE WS-CUR-STAGE-NAME TO WS-SAVE-STAGE-NAME
052200         MOVE 'N' TO WS-FIRST-STAGE-FLAG
052300         PERFORM 160-START-STAGE
052400     ELSE
052500         IF WS-CUR-STAGE-NAME NOT = WS-SAVE-STAGE-NAME
052600             PERFORM 150-FLUSH-STAGE-TOTAL
052700             MOVE WS-CUR-STAGE-NAME TO WS-SAVE-STAGE-NAME
052800             PERFORM 160-START-STAGE.
052900     PERFORM 170-PRINT-ONE-DETAIL-LINE.
053000     PERFORM 105-LOAD-ORDPROD-LINE.
053100*
053200 150-FLUSH-STAGE-TOTAL.
053300     MOVE WS-STG-LINE-COUNT TO WS-STL-LINE-COUNT.
053400     MOVE WS-STG-SHORTAGE-TOTAL TO WS-STL-SHORTAGE.
053500     WRITE RPT-PRINT-LINE FROM WS-STAGE-TOTAL-LINE AFTER 1.
053600     WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE AFTER 1.
053700*
053800 160-START-STAGE.
053900     MOVE 0 TO WS-STG-LINE-COUNT.
054000     MOVE 0 TO WS-STG-SHORTAGE-TOTAL.
054100     MOVE WS-CSG-STAGE-NAME TO WS-STGH-STAGE-NAME.
054200     WRITE RPT-PRINT-LINE FROM WS-STAGE-HEADER-LINE AFTER 1.
054300     WRITE RPT-PRINT-LINE FROM WS-COLUMN-HEADING-LINE AFTER 1.
054400*
054500 170-PRINT-ONE-DETAIL-LINE.
054600     MOVE WS-CUR-ITEM-NAME     TO WS-DTL-ITEM-NAME.
054700     MOVE WS-CUR-ITEM-CODE     TO WS-DTL-ITEM-CODE.
054800     MOVE WS-CUR-REQUIRED-QTY  TO WS-DTL-REQUIRED-QTY.
054900     MOVE WS-CUR-CURRENT-STOCK TO WS-DTL-CURRENT-STOCK.
055000     MOVE WS-CUR-SHORTAGE      TO WS-DTL-SHORTAGE.
055100     MOVE WS-CUR-LEAD-TIME     TO WS-DTL-LEAD-TIME.
055200     MOVE WS-CUR-ORDER-DATE    TO WS-DTL-ORDER-DATE.
055300     MOVE WS-CUR-REQUIRED-DATE TO WS-DTL-REQUIRED-DATE.
055400     WRITE RPT-PRINT-LINE FROM WS-DETAIL-LINE AFTER 1.
055500     ADD 1 TO WS-STG-LINE-COUNT.
055600     ADD 1 TO WS-RPT-LINE-COUNT.
055700     ADD WS-CUR-SHORTAGE TO WS-STG-SHORTAGE-TOTAL.
055800     ADD WS-CUR-SHORTAGE TO WS-RPT-SHORTAGE-TOTAL.
055900*
056000*    PURCHASE REPORT - ONE STAGE BLOCK, SAME COLUMNS, NO STATUS
056100*    GROUPING
056200*
056300 200-PRINT-PURCHASE-REPORT.
056400     MOVE 'PURCHASE ORDERS' TO WS-HDR-TITLE.
056500     MOVE WS-RUN-CCYY TO WS-HDR-CCYY.
056600     MOVE WS-RUN-MM   TO WS-HDR-MM.
056700     MOVE WS-RUN-DD   TO WS-HDR-DD.
056800     WRITE RPT-PRINT-LINE FROM WS-HEADER-LINE-1
056900         AFTER TOP-OF-FORM.
057000     WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE AFTER 1.
057100     MOVE 0 TO WS-STG-LINE-COUNT.
057200     MOVE 0 TO WS-STG-SHORTAGE-TOTAL.
057300     READ ORDPURCH
057400         AT END
057500             MOVE 'Y' TO WS-EOF-ORDPURCH.
057600     IF ORDPURCH-AT-END
057700         WRITE RPT-PRINT-LINE FROM WS-NO-DATA-LINE AFTER 1
057800     ELSE
057900         MOVE 'PURCHASE' TO WS-STGH-STAGE-NAME
058000         WRITE RPT-PRINT-LINE FROM WS-STAGE-HEADER-LINE AFTER 1
058100         WRITE RPT-PRINT-LINE FROM WS-COLUMN-HEADING-LINE
058200             AFTER 1
058300         PERFORM 210-PRINT-PURCHASE-DETAIL-LINES
058400             UNTIL ORDPURCH-AT-END
058500         WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE AFTER 1
058600         MOVE WS-STG-LINE-COUNT TO WS-STL-LINE-COUNT
058700         MOVE WS-STG-SHORTAGE-TOTAL TO WS-STL-SHORTAGE
058800         WRITE RPT-PRINT-LINE FROM WS-STAGE-TOTAL-LINE
058900             AFTER 1.
059000*
059100 210-PRINT-PURCHASE-DETAIL-LINES.
059200     MOVE PUR-ITEM-NAME     TO WS-DTL-ITEM-NAME.
059300     MOVE PUR-ITEM-CODE     TO WS-DTL-ITEM-CODE.
059400     MOVE PUR-REQUIRED-QTY  TO WS-DTL-REQUIRED-QTY.
059500     MOVE PUR-CURRENT-STOCK TO WS-DTL-CURRENT-STOCK.
059600     MOVE PUR-SHORTAGE      TO WS-DTL-SHORTAGE.
059700     MOVE PUR-LEAD-TIME     TO WS-DTL-LEAD-TIME.
059800     MOVE PUR-ORDER-DATE    TO WS-DTL-ORDER-DATE.
059900     MOVE PUR-REQUIRED-DATE TO WS-DTL-REQUIRED-DATE.
060000     WRITE RPT-PRINT-LINE FROM WS-DETAIL-LINE AFTER 1.
060100     ADD 1 TO WS-STG-LINE-COUNT.
060200     ADD PUR-SHORTAGE TO WS-STG-SHORTAGE-TOTAL.
060300     READ ORDPURCH
060400         AT END
060500             MOVE 'Y' TO WS-EOF-ORDPURCH.
