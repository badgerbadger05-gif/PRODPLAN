000100 IDENTIFICATION DIVISION.
000200******************************************************
000300*  PROGRAM NAME: PPORDCLC  VERSION 5                 *
000400*                                                    *
000500*  OBJECTIVES OF PROGRAM:                            *
000600*                                                    *
000700*       TURN EACH NEEDFILE COMPONENT REQUIREMENT     *
000800*       INTO A SHORTAGE AND, WHEN THERE IS ONE,      *
000900*       AN ORDER LINE WITH ITS ORDER/REQUIRED DATES  *
001000*       AND STATUS, SPLIT BETWEEN PRODUCTION ORDERS  *
001100*       (ORDPROD) AND PURCHASE ORDERS (ORDPURCH)     *
001200******************************************************
001300 PROGRAM-ID.             PPORDCLC.
001400 AUTHOR.                 R D HOLLAND.
001500     INSTALLATION.       PLANT SYSTEMS - SCHEDULING.
001600     DATE-WRITTEN.       08/03/95.
001700     DATE-COMPILED.
001800     SECURITY.           NONE.
001900     REMARKS.
002000        PURPOSE.
002100        THIS PROGRAM READS THE COMPONENT REQUIREMENTS WRITTEN
002200        BY PPBOMEXP TO NEEDFILE, MATCHES EACH ONE AGAINST THE
002300        ITEM MASTER'S ON-HAND QUANTITY, AND FOR EVERY REAL
002400        SHORTAGE WORKS OUT A LEAD TIME, AN ORDER DATE AND A
002500        REQUIRED DATE, AND A GREEN/BLUE/RED STATUS.  THE
002600        LEAD-TIME TABLE BELOW IS THE SHOP'S OWN STANDARD
002700        PER-STAGE LEAD TIMES - IT IS NOT READ FROM A FILE.
002800*
002900*------------------------------------------------------------- *
003000* CHANGE ACTIVITY :                                             *
003100*                                                                *
003200*   DATE       INIT   TICKET    DESCRIPTION                     *
003300*   --------   ----   -------   --------------------------     *
003400*   08/03/95   RDH    PP-0248   ORIGINAL PROGRAM                * PP0248  
003500*   04/22/96   RDH    PP-0257   ADDED COUNTERSINK AND DEBURRING * PP0257  
003600*              RDH    PP-0257   TO THE LEAD-TIME TABLE - NEW    * PP0257  
003700*              RDH    PP-0257   STAGES ADDED ON THE SHOP FLOOR  * PP0257  
003800*   01/06/99   TJM    PP-0304   Y2K - RUN DATE NOW ACCEPTED     * PP0304  
003900*              TJM    PP-0304   WITH 4-DIGIT YEAR (YYYYMMDD)    * PP0304  
004000*   06/19/00   LKW    PP-0322   RED STATUS RESERVED IN THE      * PP0322  
004100*              LKW    PP-0322   DOMAIN FOR THE COMPONENT-       * PP0322  
004200*              LKW    PP-0322   AVAILABILITY CHECK PLANNED FOR  * PP0322  
004300*              LKW    PP-0322   PHASE 2 - NOT ASSIGNED YET      * PP0322  
004400*   04/09/02   MCG    PP-0342   NED-STAGE-NAME COMES OVER FROM  * PP0342  
004500*              MCG    PP-0342   PPBOMEXP MIXED CASE (MACHINING, * PP0342  
004600*              MCG    PP-0342   PURCHASE, ETC ARE TITLE CASE ON * PP0342  
004700*              MCG    PP-0342   THE ITEM MASTER) BUT THE LEAD-  * PP0342  
004800*              MCG    PP-0342   TIME TABLE AND THE PURCHASE     * PP0342  
004900*              MCG    PP-0342   TEST WERE BOTH IN ALL CAPS SO   * PP0342  
005000*              MCG    PP-0342   NEITHER EVER MATCHED - ADDED    * PP0342  
005100*              MCG    PP-0342   WS-STAGE-NAME-UC IN 300 AND     * PP0342  
005200*              MCG    PP-0342   COMPARE AGAINST THAT IN 310 AND * PP0342  
005300*              MCG    PP-0342   400 INSTEAD OF NED-STAGE-NAME   * PP0342  
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.        IBM-370.
005800 OBJECT-COMPUTER.        IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS PP-NUMERIC-CLASS IS '0' THRU '9'
006200     UPSI-0 ON STATUS IS PP-RERUN-REQUESTED
006300            OFF STATUS IS PP-NOT-RERUN.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ITEMS         ASSIGN TO ITEMS
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS  IS WS-ITEMS-STATUS.
007000     SELECT NEEDFILE      ASSIGN TO NEEDFILE
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS  IS WS-NEEDFILE-STATUS.
007300     SELECT ORDPROD       ASSIGN TO ORDPROD
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS  IS WS-ORDPROD-STATUS.
007600     SELECT ORDPURCH      ASSIGN TO ORDPURCH
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS  IS WS-ORDPURCH-STATUS.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  ITEMS
008400     LABEL RECORDS ARE STANDARD
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORDING MODE IS F.
008700     COPY PPWITM.
008800*
008900 FD  NEEDFILE
009000     LABEL RECORDS ARE STANDARD
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300     COPY PPWNED.
009400*
009500*
009600*    ORDPROD AND ORDPURCH CARRY THE SAME 175-BYTE ORDER LAYOUT
009700*    (PPWORD) AS THE INTERNAL BUILD AREA IN WORKING-STORAGE
009800*    BELOW - THEY ARE DEFINED HERE AS PLAIN BUFFERS SO THE
009900*    ORD- FIELD NAMES ARE NOT DUPLICATED ACROSS THREE RECORDS
010000*
010100 FD  ORDPROD
010200     LABEL RECORDS ARE STANDARD
010300     BLOCK CONTAINS 0 RECORDS
010400     RECORDING MODE IS F.
010500 01  PROD-ORDER-BUFFER               PIC X(175).
010600*
010700 FD  ORDPURCH
010800     LABEL RECORDS ARE STANDARD
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  PURCH-ORDER-BUFFER              PIC X(175).
011200*
011300 WORKING-STORAGE SECTION.
011400*
011500*    ORDER RECORD BUILD AREA - MOVED OUT TO PROD-ORDER-BUFFER
011600*    OR PURCH-ORDER-BUFFER (ABOVE) BEFORE EACH WRITE
011700*
011800     COPY PPWORD.
011900*
012000 01  WS-FILE-STATUSES.
012100     05  WS-ITEMS-STATUS             PIC X(02) VALUE SPACES.
012200     05  WS-NEEDFILE-STATUS          PIC X(02) VALUE SPACES.
012300     05  WS-ORDPROD-STATUS           PIC X(02) VALUE SPACES.
012400     05  WS-ORDPURCH-STATUS          PIC X(02) VALUE SPACES.
012500*
012600 01  WS-SWITCHES.
012700     05  WS-EOF-ITEMS                PIC X     VALUE 'N'.
012800         88  ITEMS-AT-END                 VALUE 'Y'.
012900     05  WS-EOF-NEEDFILE             PIC X     VALUE 'N'.
013000         88  NEEDFILE-AT-END               VALUE 'Y'.
013100*
013200*    STOCK TABLE - ITEM CODE AND ON-HAND QUANTITY, LOADED FROM
013300*    THE ITEM MASTER
013400*
013500 01  WS-STOCK-TABLE.
013600     05  WS-STOCK-COUNT              PIC 9(04) COMP VALUE 0.
013700     05  WS-STOCK-ENTRY OCCURS 0 TO 4000 TIMES
013800             DEPENDING ON WS-STOCK-COUNT
013900             INDEXED BY WS-STK-IX.
014000         10  WS-STOCK-ITEM-CODE       PIC X(20).
014100         10  WS-STOCK-QTY             PIC S9(09)V9(03) COMP.
014200*
014300*    THE SHOP'S STANDARD LEAD TIMES, BY STAGE NAME (PP-0257
014400*    ADDED COUNTERSINK AND DEBURRING) - NOT DRIVEN OFF A FILE
014500*
014600 01  WS-STAGE-LEADTIME-TABLE.
014700     05  WS-STAGE-LEADTIME-ENTRY.
014800         10  FILLER PIC X(30) VALUE 'MACHINING'.
014900         10  FILLER PIC 9(03) VALUE 003.
015000         10  FILLER PIC X(30) VALUE 'ASSEMBLY'.
015100         10  FILLER PIC 9(03) VALUE 002.
015200         10  FILLER PIC X(30) VALUE 'PURCHASE'.
015300         10  FILLER PIC 9(03) VALUE 007.
015400         10  FILLER PIC X(30) VALUE 'PAINTING'.
015500         10  FILLER PIC 9(03) VALUE 002.
015600         10  FILLER PIC X(30) VALUE 'MILLING'.
015700         10  FILLER PIC 9(03) VALUE 003.
015800         10  FILLER PIC X(30) VALUE 'BENDING'.
015900         10  FILLER PIC 9(03) VALUE 002.
016000         10  FILLER PIC X(30) VALUE 'DRILLING'.
016100         10  FILLER PIC 9(03) VALUE 002.
016200         10  FILLER PIC X(30) VALUE 'COUNTERSINK'.
016300         10  FILLER PIC 9(03) VALUE 001.
016400         10  FILLER PIC X(30) VALUE 'DEBURRING'.
016500         10  FILLER PIC 9(03) VALUE 001.
016600         10  FILLER PIC X(30) VALUE 'MECHANICAL PROCESSING'.
016700         10  FILLER PIC 9(03) VALUE 003.
016800         10  FILLER PIC X(30) VALUE 'CRIMPING'.
016900         10  FILLER PIC 9(03) VALUE 001.
017000         10  FILLER PIC X(30) VALUE 'LABELING'.
017100         10  FILLER PIC 9(03) VALUE 001.
017200     05  WS-STAGE-LEADTIME-R REDEFINES WS-STAGE-LEADTIME-ENTRY.
017300         10  WS-SLT-ENTRY OCCURS 12 TIMES
017400                 INDEXED BY WS-SLT-IX.
017500             15  WS-SLT-STAGE-NAME       PIC X(30).
017600             15  WS-SLT-LEAD-TIME        PIC 9(03).
017700*
017800*    DAYS-IN-MONTH TABLE FOR THE DATE-ARITHMETIC ROUTINE BELOW
017900*
018000 01  WS-DAYS-IN-MONTH-TABLE.
018100     05  FILLER  PIC 9(02) VALUE 31.
018200     05  FILLER  PIC 9(02) VALUE 28.
018300     05  FILLER  PIC 9(02) VALUE 31.
018400     05  FILLER  PIC 9(02) VALUE 30.
018500     05  FILLER  PIC 9(02) VALUE 31.
018600     05  FILLER  PIC 9(02) VALUE 30.
018700     05  FILLER  PIC 9(02) VALUE 31.
018800     05  FILLER  PIC 9(02) VALUE 31.
018900     05  FILLER  PIC 9(02) VALUE 30.
019000     05  FILLER  PIC 9(02) VALUE 31.
019100     05  FILLER  PIC 9(02) VALUE 30.
019200     05  FILLER  PIC 9(02) VALUE 31.
019300 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
019400     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
019500*
019600 01  WS-TODAY.
019700     05  WS-TODAY-CCYY               PIC 9(04).
019800     05  WS-TODAY-MM                 PIC 9(02).
019900     05  WS-TODAY-DD                 PIC 9(02).
020000 01  WS-TODAY-R REDEFINES WS-TODAY   PIC 9(08).
020100*
020200 01  WS-WORK-DATE.
020300     05  WS-WORK-CCYY                PIC 9(04).
020400     05  WS-WORK-MM                  PIC 9(02).
020500     05  WS-WORK-DD                  PIC 9(02).
020600 01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE PIC 9(08).
020700*
020800 01  WS-WORK-FIELDS.
020900     05  WS-REQUIRED-DATE            PIC 9(08).
021000     05  WS-ORDER-DATE               PIC 9(08).
021100     05  WS-DAYS-REMAINING           PIC S9(05) COMP.
021200     05  WS-DAYS-IN-THIS-MONTH       PIC 9(02)  COMP.
021300     05  WS-LEAP-QUOTIENT            PIC 9(04)  COMP.
021400     05  WS-LEAP-REMAINDER           PIC 9(03)  COMP.
021500     05  WS-CURRENT-STOCK            PIC S9(09)V9(03) COMP.
021600     05  WS-SHORTAGE                 PIC S9(09)V9(03) COMP.
021700     05  WS-LEAD-TIME                PIC 9(03).
021800     05  WS-STAGE-NAME-UC            PIC X(30).
021900     05  WS-PROD-WRITTEN             PIC 9(06) COMP VALUE 0.
022000     05  WS-PURCH-WRITTEN            PIC 9(06) COMP VALUE 0.
022100*
022200 01  XX-WORKING-STORAGE-END          PIC X(50) VALUE
022300         '************END  WORKING STORAGE *****************'.
022400*
022500 PROCEDURE DIVISION.
022600*
022700 000-MAIN-LOGIC.
022800     ACCEPT WS-TODAY-R FROM DATE YYYYMMDD.
022900     PERFORM 050-OPEN-FILES.
023000     PERFORM 100-LOAD-STOCK-TABLE
023100         THRU 100-EXIT
023200         UNTIL ITEMS-AT-END.
023300     PERFORM 200-COMPUTE-REQUIRED-DATE.
023400     PERFORM 300-PROCESS-ONE-NEED
023500         THRU 300-EXIT
023600         UNTIL NEEDFILE-AT-END.
023700     DISPLAY 'PPORDCLC WROTE ' WS-PROD-WRITTEN
023800             ' PRODUCTION AND ' WS-PURCH-WRITTEN ' PURCHASE'.
023900     CLOSE ITEMS NEEDFILE ORDPROD ORDPURCH.
024000     GOBACK.
024100*
024200 050-OPEN-FILES.
024300     OPEN INPUT  ITEMS.
024400     OPEN INPUT  NEEDFILE.
024500     OPEN OUTPUT ORDPROD.
024600     OPEN OUTPUT ORDPURCH.
024700     IF WS-ITEMS-STATUS NOT = '00'
024800        OR WS-NEEDFILE-STATUS NOT = '00'
024900        OR WS-ORDPROD-STATUS NOT = '00'
025000        OR WS-ORDPURCH-STATUS NOT = '00'
025100         DISPLAY 'PPORDCLC - ERROR OPENING FILES - '
025200             WS-ITEMS-STATUS ' ' WS-NEEDFILE-STATUS ' '
025300             WS-ORDPROD-STATUS ' ' WS-ORDPURCH-STATUS
025400         MOVE 16 TO RETURN-CODE
025500         GOBACK.
025600     READ NEEDFILE
025700         AT END
025800             MOVE 'Y' TO WS-EOF-NEEDFILE.
025900*
026000 100-LOAD-STOCK-TABLE.
026100     READ ITEMS
026200         AT END
026300             MOVE 'Y' TO WS-EOF-ITEMS
026400             GO TO 100-EXIT.
026500     ADD 1 TO WS-STOCK-COUNT.
026600     SET WS-STK-IX TO WS-STOCK-COUNT.
026700     MOVE ITM-ITEM-CODE  TO WS-STOCK-ITEM-CODE (WS-STK-IX).
026800     MOVE ITM-STOCK-QTY  TO WS-STOCK-QTY       (WS-STK-IX).
026900 100-EXIT.
027000     EXIT.
027100*
027200*    REQUIRED-DATE IS FIXED FOR THE WHOLE RUN - TODAY PLUS
027300*    SEVEN CALENDAR DAYS - SO IT IS COMPUTED ONCE, NOT PER
027400*    NEED-RECORD.
027500*
027600 200-COMPUTE-REQUIRED-DATE.
027700     MOVE WS-TODAY-R TO WS-WORK-DATE-R.
027800     MOVE 7 TO WS-DAYS-REMAINING.
027900     PERFORM 210-BUMP-DATE-FORWARD
028000         UNTIL WS-DAYS-REMAINING = 0.
028100     MOVE WS-WORK-DATE-R TO WS-REQUIRED-DATE.
028200*
028300 210-BUMP-DATE-FORWARD.
028400     PERFORM 220-GET-DAYS-IN-MONTH.
028500     IF WS-WORK-DD < WS-DAYS-IN-THIS-MONTH
028600         ADD 1 TO WS-WORK-DD
028700     ELSE
028800         MOVE 1 TO WS-WORK-DD
028900         IF WS-WORK-MM < 12
029000             ADD 1 TO WS-WORK-MM
029100         ELSE
029200             MOVE 1 TO WS-WORK-MM
029300             ADD 1 TO WS-WORK-CCYY.
029400     SUBTRACT 1 FROM WS-DAYS-REMAINING.
029500*
029600 211-BUMP-DATE-BACKWARD.
029700     IF WS-WORK-DD > 1
029800         SUBTRACT 1 FROM WS-WORK-DD
029900     ELSE
030000         IF WS-WORK-MM > 1
030100             SUBTRACT 1 FROM WS-WORK-MM
030200         ELSE
030300             MOVE 12 TO WS-WORK-MM
030400             SUBTRACT 1 FROM WS-WORK-CCYY
030500         END-IF
030600         PERFORM 220-GET-DAYS-IN-MONTH
030700         MOVE WS-DAYS-IN-THIS-MONTH TO WS-WORK-DD.
030800     SUBTRACT 1 FROM WS-DAYS-REMAINING.
030900*
031000*    FEBRUARY IS ADJUSTED FOR LEAP YEARS - DIVISIBLE BY 4,
031100*    EXCEPT CENTURY YEARS THAT ARE NOT DIVISIBLE BY 400.
031200*
031300 220-GET-DAYS-IN-MONTH.
031400     MOVE WS-DIM-ENTRY (WS-WORK-MM) TO WS-DAYS-IN-THIS-MONTH.
031500     IF WS-WORK-MM = 2
031600         DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LEAP-QUOTIENT
031700             REMAINDER WS-LEAP-REMAINDER
031800         IF WS-LEAP-REMAINDER = 0
031900             MOVE 29 TO WS-DAYS-IN-THIS-MONTH
032000         ELSE
032100             DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LEAP-QUOTIENT
032200                 REMAINDER WS-LEAP-REMAINDER
032300             IF WS-LEAP-REMAINDER = 0
032400                 MOVE 28 TO WS-DAYS-IN-THIS-MONTH
032500             ELSE
032600                 DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
032700                     REMAINDER WS-LEAP-REMAINDER
032800                 IF WS-LEAP-REMAINDER = 0
032900                     MOVE 29 TO WS-DAYS-IN-THIS-MONTH.
033000*
033100 300-PROCESS-ONE-NEED.
033200     MOVE 0 TO WS-CURRENT-STOCK.
033300     SET WS-STK-IX TO 1.
033400     SEARCH WS-STOCK-ENTRY
033500         AT END
033600             CONTINUE
033700         WHEN WS-STOCK-ITEM-CODE (WS-STK-IX) = NED-ITEM-CODE
033800             MOVE WS-STOCK-QTY (WS-STK-IX) TO WS-CURRENT-STOCK.
033900     COMPUTE WS-SHORTAGE = NED-REQUIRED-QTY - WS-CURRENT-STOCK.
034000     IF WS-SHORTAGE NOT > 0
034100         GO TO 300-READ-NEXT.
034200     MOVE NED-STAGE-NAME TO WS-STAGE-NAME-UC.
034300     INSPECT WS-STAGE-NAME-UC CONVERTING
034400         'abcdefghijklmnopqrstuvwxyz' TO
034500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
034600     PERFORM 310-LOOKUP-LEAD-TIME.
034700     MOVE WS-TODAY-R TO WS-WORK-DATE-R.
034800     MOVE WS-LEAD-TIME TO WS-DAYS-REMAINING.
034900     PERFORM 320-SUBTRACT-DAYS-FROM-REQUIRED
035000         UNTIL WS-DAYS-REMAINING = 0.
035100     MOVE WS-WORK-DATE-R TO WS-ORDER-DATE.
035200     PERFORM 400-WRITE-ORDER-RECORD.
035300 300-READ-NEXT.
035400     READ NEEDFILE
035500         AT END
035600             MOVE 'Y' TO WS-EOF-NEEDFILE.
035700 300-EXIT.
035800     EXIT.
035900*
036000 310-LOOKUP-LEAD-TIME.
036100     MOVE 7 TO WS-LEAD-TIME.
036200     SET WS-SLT-IX TO 1.
036300     SEARCH WS-SLT-ENTRY
036400         AT END
036500             CONTINUE
036600         WHEN WS-SLT-STAGE-NAME (WS-SLT-IX) = WS-STAGE-NAME-UC
036700             MOVE WS-SLT-LEAD-TIME (WS-SLT-IX) TO WS-LEAD-TIME.
036800*
036900 320-SUBTRACT-DAYS-FROM-REQUIRED.
037000     MOVE WS-REQUIRED-DATE TO WS-WORK-DATE-R.
037100     PERFORM 211-BUMP-DATE-BACKWARD
037200         UNTIL WS-DAYS-REMAINING = 0.
037300*
037400*    WRITE THE ORDER RECORD AND SPLIT PRODUCTION FROM PURCHASE
037500*    BY STAGE NAME (LKW PP-0322 - RED IS RESERVED BUT NOT SET)
037600*
037700 400-WRITE-ORDER-RECORD.
037800     MOVE NED-ITEM-CODE       TO ORD-ITEM-CODE.
037900     MOVE NED-ITEM-NAME       TO ORD-ITEM-NAME.
038000     MOVE NED-STAGE-NAME      TO ORD-STAGE-NAME.
038100     MOVE NED-REQUIRED-QTY    TO ORD-REQUIRED-QTY.
038200     MOVE WS-CURRENT-STOCK    TO ORD-CURRENT-STOCK.
038300     MOVE WS-SHORTAGE         TO ORD-SHORTAGE.
038400     MOVE WS-LEAD-TIME        TO ORD-LEAD-TIME.
038500     MOVE WS-ORDER-DATE       TO ORD-ORDER-DATE.
038600     MOVE WS-REQUIRED-DATE    TO ORD-REQUIRED-DATE.
038700     IF WS-ORDER-DATE <= WS-TODAY-R
038800         MOVE 'BLUE ' TO ORD-STATUS
038900     ELSE
039000         MOVE 'GREEN' TO ORD-STATUS.
039100     IF WS-STAGE-NAME-UC = 'PURCHASE'
039200         MOVE PPW-ORDER-RECORD TO PURCH-ORDER-BUFFER
039300         WRITE PURCH-ORDER-BUFFER
039400         ADD 1 TO WS-PURCH-WRITTEN
039500     ELSE
039600         MOVE PPW-ORDER-RECORD TO PROD-ORDER-BUFFER
039700         WRITE PROD-ORDER-BUFFER
039800         ADD 1 TO WS-PROD-WRITTEN.
