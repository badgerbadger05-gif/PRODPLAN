000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = PPWSTG                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Production Planning - Production Stage     *
000600*                    reference record (also carries the plan-   *
000700*                    load settings for the stage/product label) *
000800*                                                                *
000900* FUNCTION =                                                    *
001000*      Describes the production stage reference: stage name,    *
001100*      display order, replenishment lead time, and the three    *
001200*      plan-load settings (shift, range, active flag) the plan  *
001300*      loader uses to build the effective production plan.     *
001400*------------------------------------------------------------- *
001500* CHANGE ACTIVITY :                                             *
001600*                                                                *
001700*   DATE       INIT   TICKET    DESCRIPTION                     *
001800*   --------   ----   -------   --------------------------     *
001900*   03/18/87   RDH    PP-0003   ORIGINAL COPYBOOK               * PP0003  
002000*   11/02/90   LKW    PP-0088   ADDED STG-LEAD-TIME, PREVIOUSLY * PP0088  
002100*              LKW    PP-0088   HARD-CODED IN THE ORDER CALC    * PP0088  
002200*   07/22/95   RDH    PP-0244   ADDED PLAN-LOAD SETTINGS GROUP  * PP0244  
002300*              RDH    PP-0244   (SHIFT/RANGE/ACTIVE) - FOLDS    * PP0244  
002400*              RDH    PP-0244   THE OLD SETTINGS TABLE IN HERE  * PP0244  
002500******************************************************************
002600*
002700*    RECORD LENGTH = 50 BYTES, FIXED, ONE RECORD PER STAGE
002800*
002900 01  PPW-STAGE-RECORD.
003000     05  STG-STAGE-ID                   PIC 9(03).
003100     05  STG-STAGE-NAME                 PIC X(30).
003200*
003300*        DISPLAY / SORT ORDER - 999 IS "UNSET", SORTS LAST
003400*
003500     05  STG-STAGE-ORDER                PIC 9(03).
003600*
003700*        REPLENISHMENT LEAD TIME IN DAYS - DEFAULT 7 WHEN UNSET
003800*
003900     05  STG-LEAD-TIME                  PIC 9(03).
004000*
004100*        PLAN-LOAD SETTINGS GROUP (PP-0244)
004200*
004300     05  PPW-STG-SETTINGS.
004400*
004500*            PLANNING SHIFT IN DAYS, MAY BE NEGATIVE - DEFAULT 0
004600*
004700         10  STG-SHIFT-DAYS              PIC S9(03).
004800*
004900*            PLANNING RANGE IN DAYS - DEFAULT 30
005000*
005100         10  STG-RANGE-DAYS              PIC 9(03).
005200*
005300*            'Y' WHEN THIS STAGE PARTICIPATES IN PLAN-LOAD
005400*
005500         10  STG-ACTIVE-FLAG             PIC X(01).
005600             88  STG-IS-ACTIVE               VALUE 'Y'.
005700     05  FILLER                         PIC X(04).
