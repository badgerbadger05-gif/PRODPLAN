000100 IDENTIFICATION DIVISION.
000200******************************************************
000300*  PROGRAM NAME: PPSTKHST  VERSION 2                   *
000400*                                                    *
000500*  OBJECTIVES OF PROGRAM:                            *
000600*                                                    *
000700*       READ THE STOCK HISTORY SNAPSHOTS FOR EACH     *
000800*       ITEM, JUDGE WHETHER THE ITEM IS TRENDING UP,  *
000900*       DOWN OR HOLDING STEADY OVER ITS LAST 30        *
001000*       SNAPSHOTS, PROJECT WHEN IT WILL RUN OUT AT     *
001100*       THE CURRENT CONSUMPTION RATE, AND LIST ANY     *
001200*       ITEM DUE TO DEPLETE INSIDE THE WARNING WINDOW. *
001300******************************************************
001400 PROGRAM-ID.             PPSTKHST.
001500 AUTHOR.                 P A NOLAN.
001600     INSTALLATION.       PLANT SYSTEMS - SCHEDULING.
001700     DATE-WRITTEN.       06/03/91.
001800     DATE-COMPILED.
001900     SECURITY.           NONE.
002000     REMARKS.
002100        PURPOSE.
002200        THIS PROGRAM REPLACES THE WEEKLY HAND-PLOTTED STOCK
002300        CHART THE STOREROOM USED TO KEEP.  HISTFILE IS READ IN
002400        SORTED ORDER BY ITEM CODE THEN DATE, AND ONLY THE LAST 30
002500        SNAPSHOTS SEEN FOR AN ITEM STAY IN THE ROLLING WINDOW -
002600        OLDER SNAPSHOTS DROP OFF THE FRONT AS NEW ONES ARRIVE.
002700        ANY ITEM PROJECTED TO RUN OUT WITHIN THE WARNING WINDOW
002800        (7 DAYS, W01-RESTOCK-THRESHOLD BELOW) IS LISTED ON THE
002900        RESTOCK REPORT, NEAREST DEPLETION FIRST.
003000*
003100*------------------------------------------------------------- *
003200* CHANGE ACTIVITY :                                             *
003300*                                                                *
003400*   DATE       INIT   TICKET    DESCRIPTION                     *
003500*   --------   ----   -------   --------------------------     *
003600*   06/03/91   PAN    PP-0110   ORIGINAL PROGRAM                * PP0110  
003700*   09/22/93   MCG    PP-0209   TREND CLASSIFICATION ADDED -    * PP0209  
003800*              MCG    PP-0209   INCREASING/DECREASING/STABLE    * PP0209  
003900*              MCG    PP-0209   AT PLANT MANAGER'S REQUEST      * PP0209  
004000*   01/11/99   TJM    PP-0307   Y2K REVIEW - HST-DATE IS AN 8-  * PP0307  
004100*              TJM    PP-0307   BYTE CCYYMMDD FIELD, NO WINDOW  * PP0307  
004200*              TJM    PP-0307   COMPARE MADE, NO CHANGE MADE    * PP0307  
004300*   08/30/01   LKW    PP-0341   RESTOCK THRESHOLD MOVED TO A    * PP0341  
004400*              LKW    PP-0341   WORKING-STORAGE CONSTANT SO IT  * PP0341  
004500*              LKW    PP-0341   CAN BE RECOMPILED PER PLANT     * PP0341  
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.        IBM-370.
005000 OBJECT-COMPUTER.        IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS PP-NUMERIC-CLASS IS '0' THRU '9'
005400     UPSI-0 ON STATUS IS PP-TRACE-WINDOW-ON
005500            OFF STATUS IS PP-TRACE-WINDOW-OFF.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ITEMS         ASSIGN TO ITEMS
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS  IS WS-ITEMS-STATUS.
006200     SELECT HISTFILE      ASSIGN TO HISTFILE
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS  IS WS-HISTFILE-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  ITEMS
007000     LABEL RECORDS ARE STANDARD
007100     BLOCK CONTAINS 0 RECORDS
007200     RECORDING MODE IS F.
007300     COPY PPWITM.
007400*
007500 FD  HISTFILE
007600     LABEL RECORDS ARE STANDARD
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900     COPY PPWHST.
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 01  XX-WORKING-STORAGE-START        PIC X(50) VALUE
008400         '************BEGIN WORKING STORAGE ****************'.
008500*
008600 01  WS-FILE-STATUS-FIELDS.
008700     05  WS-ITEMS-STATUS             PIC X(02) VALUE '00'.
008800     05  WS-HISTFILE-STATUS          PIC X(02) VALUE '00'.
008900     05  FILLER                      PIC X(01).
009000*
009100 01  WS-SWITCHES.
009200     05  WS-EOF-ITEMS                PIC X     VALUE 'N'.
009300         88  ITEMS-AT-END                  VALUE 'Y'.
009400     05  WS-EOF-HISTFILE             PIC X     VALUE 'N'.
009500         88  HISTFILE-AT-END               VALUE 'Y'.
009600     05  WS-FIRST-RECORD-FLAG        PIC X     VALUE 'Y'.
009700         88  THIS-IS-FIRST-RECORD          VALUE 'Y'.
009800     05  FILLER                      PIC X(01) VALUE SPACES.
009900*
010000*    RESTOCK WARNING WINDOW - PP-0341, WAS A LITERAL, NOW HERE SO
010100*    A PLANT WITH A DIFFERENT LEAD-TIME PATTERN CAN RECOMPILE IT
010200*
010300 77  W01-RESTOCK-THRESHOLD           PIC 9(03) COMP VALUE 7.
010400 77  W01-WINDOW-SIZE                 PIC 9(02) COMP VALUE 30.
010500*
010600*    ITEM MASTER TABLE - CODE AND NAME ONLY, FOR THE RESTOCK
010700*    REPORT'S ITEM-NAME COLUMN
010800*
010900 01  WS-ITEM-TABLE.
011000     05  WS-ITEM-COUNT               PIC 9(04) COMP VALUE 0.
011100     05  WS-ITEM-ENTRY OCCURS 0 TO 4000 TIMES
011200             DEPENDING ON WS-ITEM-COUNT
011300             INDEXED BY WS-ITM-IX.
011400         10  WS-ITEM-CODE-BLOCK          PIC X(60).
011500         10  WS-ITEM-CODE-BLOCK-R REDEFINES
011600                 WS-ITEM-CODE-BLOCK.
011700             15  WS-ITEM-CODE             PIC X(20).
011800             15  WS-ITEM-NAME             PIC X(40).
011900         10  FILLER                   PIC X(01).
012000*
012100*    ROLLING 30-SNAPSHOT WINDOW FOR THE ITEM CURRENTLY BEING
012200*    SCANNED - HISTFILE IS SORTED BY ITEM CODE THEN DATE, SO THE
012300*    WINDOW HOLDS THE MOST RECENT ENTRIES SEEN FOR THIS ITEM
012400*
012500 01  WS-HISTORY-WINDOW.
012600     05  WS-WINDOW-ITEM-CODE         PIC X(20) VALUE SPACES.
012700     05  WS-WINDOW-COUNT             PIC 9(02) COMP VALUE 0.
012800     05  WS-WINDOW-ENTRY OCCURS 30 TIMES
012900             INDEXED BY WS-WIN-IX.
013000         10  WS-WIN-DATE                  PIC 9(08).
013100         10  WS-WIN-DATE-R REDEFINES WS-WIN-DATE.
013200             15  WS-WIN-DATE-CCYY             PIC 9(04).
013300             15  WS-WIN-DATE-MM               PIC 9(02).
013400             15  WS-WIN-DATE-DD                PIC 9(02).
013500         10  WS-WIN-DATE-X REDEFINES WS-WIN-DATE PIC X(08).
013600         10  WS-WIN-STOCK-QTY             PIC S9(09)V9(03) COMP.
013700         10  FILLER                       PIC X(01).
013800*
013900*    ONE ITEM'S TREND RESULT, RECOMPUTED AT EVERY CONTROL BREAK
014000*
014100 01  WS-TREND-RESULT.
014200     05  WS-TR-AVG-DAILY-CHANGE      PIC S9(09)V9(05) COMP.
014300     05  WS-TR-TREND-CODE            PIC X(01) VALUE 'S'.
014400         88  TREND-IS-INCREASING          VALUE 'I'.
014500         88  TREND-IS-DECREASING          VALUE 'D'.
014600         88  TREND-IS-STABLE               VALUE 'S'.
014700     05  WS-TR-CONSUMPTION-RATE      PIC S9(09)V9(05) COMP.
014800     05  WS-TR-HAS-PREDICTION-FLAG   PIC X(01) VALUE 'N'.
014900         88  TR-HAS-PREDICTION             VALUE 'Y'.
015000     05  WS-TR-DAYS-TO-DEPLETION     PIC 9(06) COMP.
015100     05  WS-TR-CURRENT-STOCK         PIC S9(09)V9(03) COMP.
015200     05  FILLER                      PIC X(01).
015300*
015400*    RESTOCK CANDIDATE LIST - BUILT AS ITEMS BREAK, SORTED
015500*    ASCENDING BY DAYS-TO-DEPLETION BEFORE THE REPORT IS PRINTED
015600*
015700 01  WS-RESTOCK-TABLE.
015800     05  WS-RESTOCK-COUNT            PIC 9(04) COMP VALUE 0.
015900     05  WS-RESTOCK-ENTRY OCCURS 0 TO 4000 TIMES
016000             DEPENDING ON WS-RESTOCK-COUNT
016100             INDEXED BY WS-RES-IX.
016200         10  WS-RES-ITEM-CODE             PIC X(20).
016300         10  WS-RES-ITEM-NAME             PIC X(40).
016400         10  WS-RES-CURRENT-STOCK         PIC S9(09)V9(03) COMP.
016500         10  WS-RES-AVG-DAILY-CHANGE      PIC S9(09)V9(05) COMP.
016600         10  WS-RES-TREND-CODE            PIC X(01).
016700         10  WS-RES-CONSUMPTION-RATE      PIC S9(09)V9(05) COMP.
016800         10  WS-RES-DAYS-TO-DEPLETION     PIC 9(06) COMP.
016900         10  FILLER                       PIC X(01).
017000*
017100 01  WS-SWAP-RESTOCK.
017200     05  WS-SWAP-ITEM-CODE           PIC X(20).
017300     05  WS-SWAP-ITEM-NAME           PIC X(40).
017400     05  WS-SWAP-CURRENT-STOCK       PIC S9(09)V9(03) COMP.
017500     05  WS-SWAP-AVG-DAILY-CHANGE    PIC S9(09)V9(05) COMP.
017600     05  WS-SWAP-TREND-CODE          PIC X(01).
017700     05  WS-SWAP-CONSUMPTION-RATE    PIC S9(09)V9(05) COMP.
017800     05  WS-SWAP-DAYS-TO-DEPLETION   PIC 9(06) COMP.
017900     05  FILLER                      PIC X(01).
018000*
018100 01  WS-WORK-FIELDS.
018200     05  WS-SORT-PASS-IX             PIC 9(04) COMP.
018300     05  WS-SORT-SWAPPED-FLAG        PIC X(01).
018400         88  SORT-A-SWAP-WAS-MADE          VALUE 'Y'.
018500     05  WS-DIVIDE-BASE              PIC 9(02) COMP.
018600     05  WS-STAT-ITEMS-SEEN          PIC 9(06) COMP VALUE 0.
018700     05  WS-STAT-RESTOCK-LISTED      PIC 9(06) COMP VALUE 0.
018800     05  FILLER                      PIC X(01).
018900*
019000 01  XX-WORKING-STORAGE-END          PIC X(50) VALUE
019100         '************END  WORKING STORAGE *****************'.
019200*
019300 PROCEDURE DIVISION.
019400*
019500 000-MAIN-LOGIC.
019600     PERFORM 050-OPEN-FILES.
019700     PERFORM 100-LOAD-ITEM-NAMES
019800         THRU 100-EXIT
019900         UNTIL ITEMS-AT-END.
020000     PERFORM 200-READ-AND-PROCESS-HISTORY
020100         THRU 200-EXIT
020200         UNTIL HISTFILE-AT-END.
020300     IF WS-WINDOW-COUNT > 0
020400         PERFORM 250-PROCESS-ITEM-BREAK.
020500     PERFORM 300-SORT-RESTOCK-ASCENDING.
020600     PERFORM 400-PRINT-RESTOCK-REPORT.
020700     CLOSE ITEMS HISTFILE.
020800     GOBACK.
020900*
021000 050-OPEN-FILES.
021100     OPEN INPUT ITEMS.
021200     OPEN INPUT HISTFILE.
021300     IF WS-ITEMS-STATUS NOT = '00'
021400        OR WS-HISTFILE-STATUS NOT = '00'
021500         DISPLAY 'PPSTKHST - ERROR OPENING FILES'
021600         MOVE 16 TO RETURN-CODE
021700         GOBACK.
021800*
021900 100-LOAD-ITEM-NAMES.
022000     READ ITEMS
022100         AT END
022200             MOVE 'Y' TO WS-EOF-ITEMS
022300             GO TO 100-EXIT.
022400     ADD 1 TO WS-ITEM-COUNT.
022500     SET WS-ITM-IX TO WS-ITEM-COUNT.
022600     MOVE ITM-ITEM-CODE TO WS-ITEM-CODE (WS-ITM-IX).
022700     MOVE ITM-ITEM-NAME TO WS-ITEM-NAME (WS-ITM-IX).
022800 100-EXIT.
022900     EXIT.
023000*
023100*    A CONTROL BREAK ON ITEM CODE CLOSES OUT THE WINDOW FOR THE
023200*    ITEM JUST FINISHED AND STARTS A FRESH ONE FOR THE NEW ITEM
023300*
023400 200-READ-AND-PROCESS-HISTORY.
023500     READ HISTFILE
023600         AT END
023700             MOVE 'Y' TO WS-EOF-HISTFILE
023800             GO TO 200-EXIT.
023900     ADD 1 TO WS-STAT-ITEMS-SEEN.
024000     IF THIS-IS-FIRST-RECORD
024100         MOVE 'N' TO WS-FIRST-RECORD-FLAG
024200         MOVE HST-ITEM-CODE TO WS-WINDOW-ITEM-CODE
024300     ELSE
024400         IF HST-ITEM-CODE NOT = WS-WINDOW-ITEM-CODE
024500             PERFORM 250-PROCESS-ITEM-BREAK
024600             MOVE HST-ITEM-CODE TO WS-WINDOW-ITEM-CODE.
024700     IF WS-WINDOW-COUNT >= W01-WINDOW-SIZE
024800         PERFORM 220-SHIFT-WINDOW-LEFT
024900             VARYING WS-WIN-IX FROM 1 BY 1
025000             UNTIL WS-WIN-IX >= W01-WINDOW-SIZE
025100     ELSE
025200         ADD 1 TO WS-WINDOW-COUNT.
025300     SET WS-WIN-IX TO WS-WINDOW-COUNT.
025400     MOVE HST-DATE       TO WS-WIN-DATE      (WS-WIN-IX).
025500     MOVE HST-STOCK-QTY  TO WS-WIN-STOCK-QTY (WS-WIN-IX).
025600 200-EXIT.
025700     EXIT.
025800*
025900 220-SHIFT-WINDOW-LEFT.
026000     MOVE WS-WINDOW-ENTRY (WS-WIN-IX + 1) TO
026100         WS-WINDOW-ENTRY (WS-WIN-IX).
026200*
026300*    CLOSE OUT ONE ITEM - TREND, DEPLETION, RESTOCK TEST - THEN
026400*    RESET THE WINDOW SO THE NEXT ITEM STARTS EMPTY
026500*
026600 250-PROCESS-ITEM-BREAK.
026700     PERFORM 260-COMPUTE-TREND.
026800     PERFORM 270-COMPUTE-DEPLETION.
026900     IF TR-HAS-PREDICTION
027000        AND WS-TR-CURRENT-STOCK > 0
027100        AND WS-TR-DAYS-TO-DEPLETION <= W01-RESTOCK-THRESHOLD
027200         PERFORM 280-ADD-RESTOCK-CANDIDATE.
027300     IF PP-TRACE-WINDOW-ON
027400         SET WS-WIN-IX TO WS-WINDOW-COUNT
027500         DISPLAY 'PPSTKHST - ITEM ' WS-WINDOW-ITEM-CODE
027600                 ' WINDOW-SIZE ' WS-WINDOW-COUNT
027700                 ' LAST-SNAPSHOT ' WS-WIN-DATE-X (WS-WIN-IX)
027800                 ' TREND ' WS-TR-TREND-CODE
027900                 ' DAYS ' WS-TR-DAYS-TO-DEPLETION.
028000     MOVE 0 TO WS-WINDOW-COUNT.
028100*
028200*    AVG-DAILY-CHANGE = (LAST - FIRST) / (N - 1), N >= 2 - FEWER
028300*    THAN 2 SNAPSHOTS GIVES ZERO CHANGE AND A STABLE TREND
028400*
028500 260-COMPUTE-TREND.
028600     MOVE 0 TO WS-TR-AVG-DAILY-CHANGE.
028700     MOVE 'S' TO WS-TR-TREND-CODE.
028800     MOVE 0 TO WS-TR-CONSUMPTION-RATE.
028900     SET WS-WIN-IX TO WS-WINDOW-COUNT.
029000     MOVE WS-WIN-STOCK-QTY (WS-WIN-IX) TO WS-TR-CURRENT-STOCK.
029100     IF WS-WINDOW-COUNT >= 2
029200         COMPUTE WS-DIVIDE-BASE = WS-WINDOW-COUNT - 1
029300         COMPUTE WS-TR-AVG-DAILY-CHANGE ROUNDED =
029400             (WS-WIN-STOCK-QTY (WS-WINDOW-COUNT) -
029500              WS-WIN-STOCK-QTY (1)) / WS-DIVIDE-BASE
029600         IF WS-TR-AVG-DAILY-CHANGE > 0.1
029700             MOVE 'I' TO WS-TR-TREND-CODE
029800         ELSE
029900             IF WS-TR-AVG-DAILY-CHANGE < -0.1
030000                 MOVE 'D' TO WS-TR-TREND-CODE.
030100     IF WS-TR-AVG-DAILY-CHANGE < 0
030200         COMPUTE WS-TR-CONSUMPTION-RATE =
030300             WS-TR-AVG-DAILY-CHANGE * -1.
030400*
030500*    CONSUMPTION RATE OF ZERO MEANS NO PREDICTION CAN BE MADE -
030600*    STOCK AT OR BELOW ZERO ALREADY MEANS ZERO DAYS LEFT
030700*
030800 270-COMPUTE-DEPLETION.
030900     MOVE 'N' TO WS-TR-HAS-PREDICTION-FLAG.
031000     MOVE 0 TO WS-TR-DAYS-TO-DEPLETION.
031100     IF WS-TR-CONSUMPTION-RATE > 0
031200         MOVE 'Y' TO WS-TR-HAS-PREDICTION-FLAG
031300         IF WS-TR-CURRENT-STOCK <= 0
031400             MOVE 0 TO WS-TR-DAYS-TO-DEPLETION
031500         ELSE
031600             COMPUTE WS-TR-DAYS-TO-DEPLETION =
031700                 WS-TR-CURRENT-STOCK / WS-TR-CONSUMPTION-RATE.
031800*
031900 280-ADD-RESTOCK-CANDIDATE.
032000     ADD 1 TO WS-RESTOCK-COUNT.
032100     SET WS-RES-IX TO WS-RESTOCK-COUNT.
032200     MOVE WS-WINDOW-ITEM-CODE TO WS-RES-ITEM-CODE (WS-RES-IX).
032300     MOVE SPACES TO WS-RES-ITEM-NAME (WS-RES-IX).
032400     SET WS-ITM-IX TO 1.
032500     SEARCH WS-ITEM-ENTRY
032600         AT END
032700             CONTINUE
032800         WHEN WS-ITEM-CODE (WS-ITM-IX) = WS-WINDOW-ITEM-CODE
032900             MOVE WS-ITEM-NAME (WS-ITM-IX)
033000                 TO WS-RES-ITEM-NAME (WS-RES-IX).
033100     MOVE WS-TR-CURRENT-STOCK
033200         TO WS-RES-CURRENT-STOCK (WS-RES-IX).
033300     MOVE WS-TR-AVG-DAILY-CHANGE
033400         TO WS-RES-AVG-DAILY-CHANGE (WS-RES-IX).
033500     MOVE WS-TR-TREND-CODE TO WS-RES-TREND-CODE (WS-RES-IX).
033600     MOVE WS-TR-CONSUMPTION-RATE
033700         TO WS-RES-CONSUMPTION-RATE (WS-RES-IX).
033800     MOVE WS-TR-DAYS-TO-DEPLETION
033900         TO WS-RES-DAYS-TO-DEPLETION (WS-RES-IX).
034000     ADD 1 TO WS-STAT-RESTOCK-LISTED.
034100*
034200*    STANDARD BUBBLE SORT, ASCENDING ON DAYS-TO-DEPLETION
034300*
034400 300-SORT-RESTOCK-ASCENDING.
034500     MOVE 1 TO WS-SORT-PASS-IX.
034600     PERFORM 305-BUBBLE-ONE-PASS
034700         UNTIL WS-SORT-PASS-IX >= WS-RESTOCK-COUNT
034800            OR WS-RESTOCK-COUNT < 2.
034900 300-EXIT.
035000     EXIT.
035100*
035200 305-BUBBLE-ONE-PASS.
035300     MOVE 'N' TO WS-SORT-SWAPPED-FLAG.
035400     PERFORM 310-COMPARE-AND-SWAP
035500         VARYING WS-RES-IX FROM 1 BY 1
035600         UNTIL WS-RES-IX >= WS-RESTOCK-COUNT.
035700     IF NOT SORT-A-SWAP-WAS-MADE
035800         MOVE WS-RESTOCK-COUNT TO WS-SORT-PASS-IX
035900     ELSE
036000         ADD 1 TO WS-SORT-PASS-IX.
036100*
036200 310-COMPARE-AND-SWAP.
036300     IF WS-RES-DAYS-TO-DEPLETION (WS-RES-IX) >
036400             WS-RES-DAYS-TO-DEPLETION (WS-RES-IX + 1)
036500         MOVE WS-RESTOCK-ENTRY (WS-RES-IX)     TO WS-SWAP-RESTOCK
036600         MOVE WS-RESTOCK-ENTRY (WS-RES-IX + 1)
036700             TO WS-RESTOCK-ENTRY (WS-RES-IX)
036800         MOVE WS-SWAP-RESTOCK
036900             TO WS-RESTOCK-ENTRY (WS-RES-IX + 1)
037000         MOVE 'Y' TO WS-SORT-SWAPPED-FLAG.
037100*
037200 400-PRINT-RESTOCK-REPORT.
037300     DISPLAY 'PPSTKHST RESTOCK WARNING REPORT'.
037400     DISPLAY 'ITEMS SCANNED = ' WS-STAT-ITEMS-SEEN.
037500     IF WS-RESTOCK-COUNT = 0
037600         DISPLAY 'PPSTKHST - NO DATA'
037700     ELSE
037800         PERFORM 410-PRINT-ONE-RESTOCK-LINE
037900             VARYING WS-RES-IX FROM 1 BY 1
038000             UNTIL WS-RES-IX > WS-RESTOCK-COUNT.
038100     DISPLAY 'PPSTKHST RESTOCK-LISTED = ' WS-STAT-RESTOCK-LISTED.
038200*
038300 410-PRINT-ONE-RESTOCK-LINE.
038400     DISPLAY WS-RES-ITEM-CODE (WS-RES-IX) ' '
038500             WS-RES-ITEM-NAME (WS-RES-IX) ' STOCK='
038600             WS-RES-CURRENT-STOCK (WS-RES-IX) ' RATE='
038700             WS-RES-CONSUMPTION-RATE (WS-RES-IX) ' DAYS='
038800             WS-RES-DAYS-TO-DEPLETION (WS-RES-IX).
