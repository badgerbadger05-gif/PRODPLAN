000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = PPWSTK                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Production Planning - External Stock       *
000600*                    Extract record (one per feed line)        *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Describes one line of the external stock feed that      *
001000*      PPSTKSYN matches against the item master.  The code as   *
001100*      supplied is ragged - spaces, lower case, trailing        *
001200*      ".0" forms - and is normalised before matching; see      *
001300*      PPSTKSYN paragraph 150-NORMALIZE-CODE.                  *
001400*------------------------------------------------------------- *
001500* CHANGE ACTIVITY :                                             *
001600*                                                                *
001700*   DATE       INIT   TICKET    DESCRIPTION                     *
001800*   --------   ----   -------   --------------------------     *
001900*   02/09/92   LKW    PP-0150   ORIGINAL COPYBOOK, REPLACES THE * PP0150  
002000*              LKW    PP-0150   MANUAL STOCK-COUNT CARD DECK    * PP0150  
002100******************************************************************
002200*
002300*    RECORD LENGTH = 40 BYTES, FIXED, ONE RECORD PER EXTRACT LINE
002400*
002500 01  PPW-STOCK-EXTRACT-RECORD.
002600*
002700*        ITEM CODE AS SUPPLIED BY THE FEED - NOT YET NORMALISED
002800*
002900     05  STK-RAW-CODE                   PIC X(20).
003000*
003100*        QUANTITY IN THE EXTRACT - MAY REPEAT PER CODE, THE
003200*        SYNC STEP SUMS DUPLICATES BEFORE MATCHING
003300*
003400     05  STK-QTY                        PIC S9(09)V9(03).
003500     05  FILLER                         PIC X(08).
