000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = PPWORD                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Production Planning - Production/Purchase  *
000600*                    Order record (one per shortage)            *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Describes one order line written by PPORDCLC to either   *
001000*      ORDPROD or ORDPURCH, and read back by PPORDRPT to print  *
001100*      the order reports.  ORD-STATUS carries the whole GREEN/  *
001200*      BLUE/RED status domain even though RED is never set by   *
001300*      PPORDCLC today - the field is sized and valued for it.  *
001400*------------------------------------------------------------- *
001500* CHANGE ACTIVITY :                                             *
001600*                                                                *
001700*   DATE       INIT   TICKET    DESCRIPTION                     *
001800*   --------   ----   -------   --------------------------     *
001900*   06/18/89   RDH    PP-0041   ORIGINAL COPYBOOK               * PP0041  
002000*   02/09/92   LKW    PP-0151   ADDED ORD-STATUS (GREEN/BLUE)   * PP0151  
002100*              LKW    PP-0151   PER THE NEW COLOR-CODED REPORT  * PP0151  
002200*   08/30/96   RDH    PP-0260   RESERVED 'RED' IN THE ORD-STATUS* PP0260  
002300*              RDH    PP-0260   DOMAIN FOR BLOCKED-COMPONENT    * PP0260  
002400*              RDH    PP-0260   ORDERS - NOT PRODUCED YET       * PP0260  
002500******************************************************************
002600*
002700*    RECORD LENGTH = 175 BYTES, FIXED, ONE RECORD PER ORDER LINE
002800*
002900 01  PPW-ORDER-RECORD.
003000     05  ORD-ITEM-CODE                  PIC X(20).
003100     05  ORD-ITEM-NAME                  PIC X(40).
003200     05  ORD-STAGE-NAME                 PIC X(30).
003300     05  ORD-REQUIRED-QTY               PIC S9(09)V9(03).
003400     05  ORD-CURRENT-STOCK              PIC S9(09)V9(03).
003500     05  ORD-SHORTAGE                   PIC S9(09)V9(03).
003600*
003700*        LEAD-TIME DAYS USED TO BACK INTO THE ORDER DATE
003800*
003900     05  ORD-LEAD-TIME                  PIC 9(03).
004000*
004100*        ORDER STATUS - SEE PP-0260 ABOVE
004200*
004300     05  ORD-STATUS                     PIC X(05).
004400         88  ORD-STATUS-GREEN               VALUE 'GREEN'.
004500         88  ORD-STATUS-BLUE                VALUE 'BLUE '.
004600         88  ORD-STATUS-RED                 VALUE 'RED  '.
004700     05  ORD-ORDER-DATE                 PIC 9(08).
004800     05  ORD-REQUIRED-DATE              PIC 9(08).
004900     05  FILLER                         PIC X(05).
