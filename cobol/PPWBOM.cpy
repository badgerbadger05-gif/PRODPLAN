000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = PPWBOM                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Production Planning - Bill of Material     *
000600*                    link record (one entry per parent->child)  *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Describes a single BOM parent-to-child link.  The same   *
001000*      link also serves as a specification component line for  *
001100*      the stage roll-up step, which is why BOM-STAGE-ID is     *
001200*      carried here instead of in a separate file.             *
001300*------------------------------------------------------------- *
001400* CHANGE ACTIVITY :                                             *
001500*                                                                *
001600*   DATE       INIT   TICKET    DESCRIPTION                     *
001700*   --------   ----   -------   --------------------------     *
001800*   03/11/87   RDH    PP-0002   ORIGINAL COPYBOOK               * PP0002  
001900*   09/14/93   RDH    PP-0207   ADDED BOM-STAGE-ID SO THE SAME  * PP0207  
002000*              RDH    PP-0207   LINK DOUBLES AS A SPEC LINE     * PP0207  
002100******************************************************************
002200*
002300*    RECORD LENGTH = 30 BYTES, FIXED, ONE RECORD PER BOM LINK
002400*
002500 01  PPW-BOM-RECORD.
002600     05  BOM-PARENT-ID                  PIC 9(07).
002700     05  BOM-CHILD-ID                   PIC 9(07).
002800*
002900*        CHILD QUANTITY PER ONE UNIT OF THE PARENT, 3 DECIMALS
003000*
003100     05  BOM-QUANTITY                   PIC S9(05)V9(03).
003200*
003300*        STAGE AT WHICH THE CHILD IS CONSUMED - ZERO MEANS THE
003400*        LINE CARRIES NO STAGE (NOT ACCUMULATED BY THE ROLL-UP)
003500*
003600     05  BOM-STAGE-ID                   PIC 9(03).
003700     05  FILLER                         PIC X(05).
