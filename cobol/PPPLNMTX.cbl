000100 IDENTIFICATION DIVISION.
000200******************************************************
000300*  PROGRAM NAME: PPPLNMTX  VERSION 2                   *
000400*                                                    *
000500*  OBJECTIVES OF PROGRAM:                            *
000600*                                                    *
000700*       LAY THE PRODUCTION PLAN OUT AS A PRODUCT BY   *
000800*       CALENDAR-DAY MATRIX FOR THE HORIZON STARTING  *
000900*       AT TODAY - ONE ROW PER ROOT PRODUCT, ONE      *
001000*       COLUMN PER DAY, PLUS A MONTH-PLAN TOTAL.      *
001100******************************************************
001200 PROGRAM-ID.             PPPLNMTX.
001300 AUTHOR.                 R D HAAS.
001400     INSTALLATION.       PLANT SYSTEMS - SCHEDULING.
001500     DATE-WRITTEN.       05/11/88.
001600     DATE-COMPILED.
001700     SECURITY.           NONE.
001800     REMARKS.
001900        PURPOSE.
002000        THIS PROGRAM REPLACES THE FAN-FOLD MATRIX THE SCHEDULING
002100        CLERKS USED TO RULE UP BY HAND EACH MONDAY.  PLANFILE IS
002200        READ SEQUENTIALLY, SORTED BY ITEM CODE THEN DATE.  EACH
002300        ROOT PRODUCT'S PLAN LINES FALLING INSIDE THE HORIZON ARE
002400        SUMMED INTO A DAY BUCKET, ROUNDED TO THE NEAREST WHOLE
002500        UNIT, AND THE ROW'S MONTH-PLAN IS THE SUM OF ITS DAYS.
002600        THE HORIZON LENGTH IS A COMPILE-TIME CONSTANT
002700        (W01-HORIZON-DAYS BELOW) SINCE THIS SHOP RUNS THE MATRIX
002800        ON A FIXED FOUR-WEEK CYCLE; THE START DATE IS ALWAYS
002900        TODAY'S DATE.
003000*
003100*------------------------------------------------------------- *
003200* CHANGE ACTIVITY :                                             *
003300*                                                                *
003400*   DATE       INIT   TICKET    DESCRIPTION                     *
003500*   --------   ----   -------   --------------------------     *
003600*   05/11/88   RDH    PP-0012   ORIGINAL PROGRAM                * PP0012  
003700*   03/02/94   MCG    PP-0214   HORIZON WIDENED FROM 14 TO 28    *PP0214  
003800*              MCG    PP-0214   DAYS AT SCHEDULING'S REQUEST     *PP0214  
003900*   01/07/99   TJM    PP-0308   Y2K REVIEW - DATE ARITHMETIC     *PP0308  
004000*              TJM    PP-0308   ALREADY CENTURY-AWARE, CLEARED   *PP0308  
004100*   04/19/02   LKW    PP-0347   NON-ROOT ITEMS NOW SKIPPED - A   *PP0347  
004200*              LKW    PP-0347   COMPONENT CODE HAD BEEN GIVEN A  *PP0347  
004300*              LKW    PP-0347   PLAN LINE IN ERROR AND SHOWED UP *PP0347  
004400*              LKW    PP-0347   ON THE MATRIX BY MISTAKE         *PP0347  
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.        IBM-370.
004900 OBJECT-COMPUTER.        IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS PP-NUMERIC-CLASS IS '0' THRU '9'
005300     UPSI-0 ON STATUS IS PP-WIDE-HORIZON-ON
005400            OFF STATUS IS PP-WIDE-HORIZON-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ITEMS         ASSIGN TO ITEMS
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS  IS WS-ITEMS-STATUS.
006100     SELECT PLANFILE      ASSIGN TO PLANFILE
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS  IS WS-PLANFILE-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  ITEMS
006900     LABEL RECORDS ARE STANDARD
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200     COPY PPWITM.
007300*
007400 FD  PLANFILE
007500     LABEL RECORDS ARE STANDARD
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800     COPY PPWPLN.
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  XX-WORKING-STORAGE-START        PIC X(50) VALUE
008300         '************BEGIN WORKING STORAGE ****************'.
008400*
008500 01  WS-FILE-STATUS-FIELDS.
008600     05  WS-ITEMS-STATUS             PIC X(02) VALUE '00'.
008700     05  WS-PLANFILE-STATUS          PIC X(02) VALUE '00'.
008800     05  FILLER                      PIC X(01).
008900*
009000 01  WS-SWITCHES.
009100     05  WS-EOF-ITEMS                PIC X     VALUE 'N'.
009200         88  ITEMS-AT-END                  VALUE 'Y'.
009300     05  WS-EOF-PLANFILE             PIC X     VALUE 'N'.
009400         88  PLANFILE-AT-END               VALUE 'Y'.
009500     05  WS-FIRST-RECORD-FLAG        PIC X     VALUE 'Y'.
009600         88  THIS-IS-FIRST-RECORD          VALUE 'Y'.
009700     05  WS-CURRENT-IS-ROOT-FLAG     PIC X     VALUE 'N'.
009800         88  CURRENT-ITEM-IS-ROOT           VALUE 'Y'.
009900     05  FILLER                      PIC X(01) VALUE SPACES.
010000*
010100*    HORIZON LENGTH - PP-0214 WIDENED FROM 14 TO 28, UPSI-0 ON
010200*    DOUBLES IT TO 56 FOR THE QUARTERLY LONG-RANGE RUN
010300*
010400 77  W01-HORIZON-DAYS                PIC 9(03) COMP VALUE 28.
010500 77  W01-MAX-HORIZON-DAYS            PIC 9(03) COMP VALUE 92.
010600*
010700*    DAYS-IN-MONTH TABLE FOR THE DATE-ARITHMETIC ROUTINE BELOW
010800*
010900 01  WS-DAYS-IN-MONTH-TABLE.
011000     05  FILLER  PIC 9(02) VALUE 31.
011100     05  FILLER  PIC 9(02) VALUE 28.
011200     05  FILLER  PIC 9(02) VALUE 31.
011300     05  FILLER  PIC 9(02) VALUE 30.
011400     05  FILLER  PIC 9(02) VALUE 31.
011500     05  FILLER  PIC 9(02) VALUE 30.
011600     05  FILLER  PIC 9(02) VALUE 31.
011700     05  FILLER  PIC 9(02) VALUE 31.
011800     05  FILLER  PIC 9(02) VALUE 30.
011900     05  FILLER  PIC 9(02) VALUE 31.
012000     05  FILLER  PIC 9(02) VALUE 30.
012100     05  FILLER  PIC 9(02) VALUE 31.
012200 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
012300     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
012400*
012500 01  WS-TODAY.
012600     05  WS-TODAY-CCYY               PIC 9(04).
012700     05  WS-TODAY-MM                 PIC 9(02).
012800     05  WS-TODAY-DD                 PIC 9(02).
012900 01  WS-TODAY-R REDEFINES WS-TODAY   PIC 9(08).
013000*
013100 01  WS-WORK-DATE.
013200     05  WS-WORK-CCYY                PIC 9(04).
013300     05  WS-WORK-MM                  PIC 9(02).
013400     05  WS-WORK-DD                  PIC 9(02).
013500 01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE PIC 9(08).
013600*
013700*    ONE ENTRY PER HORIZON DAY - THE CALENDAR DATE FOR THAT
013800*    COLUMN, BUILT ONCE AT THE START OF THE RUN
013900*
014000 01  WS-DATE-TABLE.
014100     05  WS-DATE-COUNT               PIC 9(03) COMP VALUE 0.
014200     05  WS-DATE-ENTRY OCCURS 1 TO 92 TIMES
014300             DEPENDING ON WS-DATE-COUNT
014400             INDEXED BY WS-DAT-IX.
014500         10  WS-DATE-VALUE                PIC 9(08).
014600         10  FILLER                        PIC X(02).
014700*
014800*    ROOT-ITEM REFERENCE TABLE - CODE AND NAME, LOADED ONCE
014900*
015000 01  WS-ITEM-TABLE.
015100     05  WS-ITEM-COUNT               PIC 9(04) COMP VALUE 0.
015200     05  WS-ITEM-ENTRY OCCURS 0 TO 4000 TIMES
015300             DEPENDING ON WS-ITEM-COUNT
015400             INDEXED BY WS-ITM-IX.
015500         10  WS-ITEM-CODE                 PIC X(20).
015600         10  WS-ITEM-NAME                 PIC X(40).
015700         10  WS-ITEM-IS-ROOT-FLAG         PIC X(01).
015800             88  ITEM-IS-ROOT-PRODUCT          VALUE 'Y'.
015900         10  FILLER                       PIC X(01).
016000*
016100*    ONE MATRIX OUTPUT ROW PER ROOT PRODUCT, BUILT AS PLANFILE
016200*    BREAKS ON ITEM CODE, THEN SORTED BY ITEM NAME BEFORE PRINT
016300*
016400 01  WS-MATRIX-TABLE.
016500     05  WS-MATRIX-COUNT             PIC 9(04) COMP VALUE 0.
016600     05  WS-MATRIX-ROW OCCURS 0 TO 2000 TIMES
016700             DEPENDING ON WS-MATRIX-COUNT
016800             INDEXED BY WS-MTX-IX.
016900         10  WS-MTX-ITEM-CODE             PIC X(20).
017000         10  WS-MTX-ITEM-NAME             PIC X(40).
017100         10  WS-MTX-SORT-KEY REDEFINES
017200                 WS-MTX-ITEM-NAME          PIC X(40).
017300         10  WS-MTX-MONTH-PLAN            PIC S9(09) COMP.
017400         10  WS-MTX-DAY-QTY OCCURS 92 TIMES
017500                 INDEXED BY WS-MTD-IX
017600                 PIC S9(07) COMP.
017700         10  FILLER                       PIC X(01).
017800*
017900 01  WS-SWAP-ROW.
018000     05  WS-SWAP-ITEM-CODE           PIC X(20).
018100     05  WS-SWAP-ITEM-NAME           PIC X(40).
018200     05  WS-SWAP-MONTH-PLAN          PIC S9(09) COMP.
018300     05  WS-SWAP-DAY-QTY OCCURS 92 TIMES PIC S9(07) COMP.
018400*
018500*    CURRENT ITEM'S RUNNING DAY TOTALS WHILE PLANFILE IS BEING
018600*    SCANNED - RAW (UNROUNDED) SUMS, FLUSHED TO A MATRIX ROW ON
018700*    A CONTROL BREAK
018800*
018900 01  WS-CURRENT-DAY-TOTALS.
019000     05  WS-CUR-ITEM-CODE            PIC X(20) VALUE SPACES.
019100     05  WS-CUR-DAY-SUM OCCURS 92 TIMES
019200             INDEXED BY WS-CUR-IX
019300             PIC S9(07)V9(03) COMP.
019400*
019500 01  WS-WORK-FIELDS.
019600     05  WS-SORT-PASS-IX             PIC 9(04) COMP.
019700     05  WS-SORT-SWAPPED-FLAG        PIC X(01).
019800         88  SORT-A-SWAP-WAS-MADE          VALUE 'Y'.
019900     05  WS-DAYS-IN-THIS-MONTH              PIC 9(03) COMP.
020000     05  WS-LEAP-QUOTIENT            PIC 9(04) COMP.
020100     05  WS-LEAP-REMAINDER           PIC 9(03) COMP.
020200     05  WS-STAT-ROWS-BUILT          PIC 9(06) COMP VALUE 0.
020300     05  WS-STAT-PLAN-LINES-USED     PIC 9(06) COMP VALUE 0.
020400     05  WS-STAT-PLAN-LINES-SKIPPED  PIC 9(06) COMP VALUE 0.
020500     05  FILLER                      PIC X(01).
020600*
020700 01  XX-WORKING-STORAGE-END          PIC X(50) VALUE
020800         '************END  WORKING STORAGE *****************'.
020900*
021000 PROCEDURE DIVISION.
021100*
021200 000-MAIN-LOGIC.
021300     ACCEPT WS-TODAY-R FROM DATE YYYYMMDD.
021400     IF PP-WIDE-HORIZON-ON
021500         MOVE 56 TO W01-HORIZON-DAYS.
021600     PERFORM 050-OPEN-FILES.
021700     PERFORM 100-LOAD-ITEMS
021800         THRU 100-EXIT
021900         UNTIL ITEMS-AT-END.
022000     PERFORM 150-BUILD-DATE-TABLE.
022100     PERFORM 200-READ-AND-ACCUMULATE-PLAN
022200         THRU 200-EXIT
022300         UNTIL PLANFILE-AT-END.
022400     IF WS-CUR-ITEM-CODE NOT = SPACES
022500         PERFORM 250-FLUSH-ITEM-ROW.
022600     PERFORM 300-SORT-MATRIX-BY-NAME.
022700     PERFORM 400-PRINT-MATRIX-REPORT.
022800     CLOSE ITEMS PLANFILE.
022900     GOBACK.
023000*
023100 050-OPEN-FILES.
023200     OPEN INPUT ITEMS.
023300     OPEN INPUT PLANFILE.
023400     IF WS-ITEMS-STATUS NOT = '00'
023500        OR WS-PLANFILE-STATUS NOT = '00'
023600         DISPLAY 'PPPLNMTX - ERROR OPENING FILES'
023700         MOVE 16 TO RETURN-CODE
023800         GOBACK.
023900*
024000 100-LOAD-ITEMS.
024100     READ ITEMS
024200         AT END
024300             MOVE 'Y' TO WS-EOF-ITEMS
024400             GO TO 100-EXIT.
024500     ADD 1 TO WS-ITEM-COUNT.
024600     SET WS-ITM-IX TO WS-ITEM-COUNT.
024700     MOVE ITM-ITEM-CODE  TO WS-ITEM-CODE  (WS-ITM-IX).
024800     MOVE ITM-ITEM-NAME  TO WS-ITEM-NAME  (WS-ITM-IX).
024900     MOVE ITM-ROOT-FLAG  TO WS-ITEM-IS-ROOT-FLAG (WS-ITM-IX).
025000 100-EXIT.
025100     EXIT.
025200*
025300*    BUILD ONE CALENDAR-DATE ENTRY PER HORIZON DAY, STARTING AT
025400*    TODAY - REUSES THE SAME FORWARD DATE-BUMP AS PPORDCLC
025500*
025600 150-BUILD-DATE-TABLE.
025700     MOVE 0 TO WS-DATE-COUNT.
025800     MOVE WS-TODAY-R TO WS-WORK-DATE-R.
025900     PERFORM 160-ADD-ONE-DATE-ENTRY
026000         VARYING WS-DAT-IX FROM 1 BY 1
026100         UNTIL WS-DAT-IX > W01-HORIZON-DAYS.
026200*
026300 160-ADD-ONE-DATE-ENTRY.
026400     ADD 1 TO WS-DATE-COUNT.
026500     MOVE WS-WORK-DATE-R TO WS-DATE-VALUE (WS-DAT-IX).
026600     PERFORM 170-BUMP-DATE-FORWARD.
026700*
026800 170-BUMP-DATE-FORWARD.
026900     PERFORM 180-GET-DAYS-IN-MONTH.
027000     IF WS-WORK-DD < WS-DAYS-IN-THIS-MONTH
027100         ADD 1 TO WS-WORK-DD
027200     ELSE
027300         MOVE 1 TO WS-WORK-DD
027400         IF WS-WORK-MM < 12
027500             ADD 1 TO WS-WORK-MM
027600         ELSE
027700             MOVE 1 TO WS-WORK-MM
027800             ADD 1 TO WS-WORK-CCYY.
027900*
028000*    FEBRUARY IS ADJUSTED FOR LEAP YEARS - DIVISIBLE BY 4,
028100*    EXCEPT CENTURY YEARS THAT ARE NOT DIVISIBLE BY 400
028200*
028300 180-GET-DAYS-IN-MONTH.
028400     MOVE WS-DIM-ENTRY (WS-WORK-MM) TO WS-DAYS-IN-THIS-MONTH.
028500     IF WS-WORK-MM = 2
028600         DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LEAP-QUOTIENT
028700             REMAINDER WS-LEAP-REMAINDER
028800         IF WS-LEAP-REMAINDER = 0
028900             MOVE 29 TO WS-DAYS-IN-THIS-MONTH
029000         ELSE
029100             DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LEAP-QUOTIENT
029200                 REMAINDER WS-LEAP-REMAINDER
029300             IF WS-LEAP-REMAINDER = 0
029400                 MOVE 28 TO WS-DAYS-IN-THIS-MONTH
029500             ELSE
029600                 DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
029700                     REMAINDER WS-LEAP-REMAINDER
029800                 IF WS-LEAP-REMAINDER = 0
029900                     MOVE 29 TO WS-DAYS-IN-THIS-MONTH.
030000*
030100*    A CONTROL BREAK ON ITEM CODE FLUSHES THE PRIOR ITEM'S ROW -
030200*    NON-ROOT ITEMS ARE COUNTED AS SKIPPED, PP-0347
030300*
030400 200-READ-AND-ACCUMULATE-PLAN.
030500     READ PLANFILE
030600         AT END
030700             MOVE 'Y' TO WS-EOF-PLANFILE
030800             GO TO 200-EXIT.
030900     IF PLN-ITEM-CODE NOT = WS-CUR-ITEM-CODE
031000         IF WS-CUR-ITEM-CODE NOT = SPACES
031100             PERFORM 250-FLUSH-ITEM-ROW.
031200         PERFORM 210-START-NEW-ITEM.
031300     IF NOT CURRENT-ITEM-IS-ROOT
031400         ADD 1 TO WS-STAT-PLAN-LINES-SKIPPED
031500         GO TO 200-EXIT.
031600     SET WS-DAT-IX TO 1.
031700     SEARCH WS-DATE-ENTRY
031800         AT END
031900             CONTINUE
032000         WHEN WS-DATE-VALUE (WS-DAT-IX) = PLN-DATE
032100             SET WS-CUR-IX TO WS-DAT-IX
032200             ADD PLN-QTY TO WS-CUR-DAY-SUM (WS-CUR-IX)
032300             ADD 1 TO WS-STAT-PLAN-LINES-USED.
032400 200-EXIT.
032500     EXIT.
032600*
032700 210-START-NEW-ITEM.
032800     MOVE PLN-ITEM-CODE TO WS-CUR-ITEM-CODE.
032900     MOVE 'N' TO WS-CURRENT-IS-ROOT-FLAG.
033000     PERFORM 220-ZERO-DAY-TOTALS
033100         VARYING WS-CUR-IX FROM 1 BY 1
033200         UNTIL WS-CUR-IX > WS-DATE-COUNT.
033300     SET WS-ITM-IX TO 1.
033400     SEARCH WS-ITEM-ENTRY
033500         AT END
033600             CONTINUE
033700         WHEN WS-ITEM-CODE (WS-ITM-IX) = WS-CUR-ITEM-CODE
033800             IF ITEM-IS-ROOT-PRODUCT (WS-ITM-IX)
033900                 MOVE 'Y' TO WS-CURRENT-IS-ROOT-FLAG.
034000*
034100 220-ZERO-DAY-TOTALS.
034200     MOVE 0 TO WS-CUR-DAY-SUM (WS-CUR-IX).
034300*
034400*    ROUND EACH DAY TOTAL TO THE NEAREST WHOLE UNIT AND SUM THEM
034500*    FOR THE ROW'S MONTH-PLAN FIGURE
034600*
034700 250-FLUSH-ITEM-ROW.
034800     IF NOT CURRENT-ITEM-IS-ROOT
034900         GO TO 250-EXIT.
035000     ADD 1 TO WS-MATRIX-COUNT.
035100     SET WS-MTX-IX TO WS-MATRIX-COUNT.
035200     MOVE WS-CUR-ITEM-CODE TO WS-MTX-ITEM-CODE (WS-MTX-IX).
035300     MOVE SPACES TO WS-MTX-ITEM-NAME (WS-MTX-IX).
035400     SET WS-ITM-IX TO 1.
035500     SEARCH WS-ITEM-ENTRY
035600         AT END
035700             CONTINUE
035800         WHEN WS-ITEM-CODE (WS-ITM-IX) = WS-CUR-ITEM-CODE
035900             MOVE WS-ITEM-NAME (WS-ITM-IX)
036000                 TO WS-MTX-ITEM-NAME (WS-MTX-IX).
036100     MOVE 0 TO WS-MTX-MONTH-PLAN (WS-MTX-IX).
036200     PERFORM 260-ROUND-ONE-DAY
036300         VARYING WS-CUR-IX FROM 1 BY 1
036400         UNTIL WS-CUR-IX > WS-DATE-COUNT.
036500 250-EXIT.
036600     EXIT.
036700*
036800 260-ROUND-ONE-DAY.
036900     COMPUTE WS-MTX-DAY-QTY (WS-MTX-IX, WS-CUR-IX) ROUNDED =
037000         WS-CUR-DAY-SUM (WS-CUR-IX).
037100     ADD WS-MTX-DAY-QTY (WS-MTX-IX, WS-CUR-IX)
037200         TO WS-MTX-MONTH-PLAN (WS-MTX-IX).
037300     ADD 1 TO WS-STAT-ROWS-BUILT.
037400*
037500*    STANDARD BUBBLE SORT, ASCENDING ON ITEM NAME, VIA THE FLAT
037600*    SORT-KEY REDEFINE OF THE NAME FIELD
037700*
037800 300-SORT-MATRIX-BY-NAME.
037900     MOVE 1 TO WS-SORT-PASS-IX.
038000     PERFORM 305-BUBBLE-ONE-PASS
038100         UNTIL WS-SORT-PASS-IX >= WS-MATRIX-COUNT
038200            OR WS-MATRIX-COUNT < 2.
038300 300-EXIT.
038400     EXIT.
038500*
038600 305-BUBBLE-ONE-PASS.
038700     MOVE 'N' TO WS-SORT-SWAPPED-FLAG.
038800     PERFORM 310-COMPARE-AND-SWAP
038900         VARYING WS-MTX-IX FROM 1 BY 1
039000         UNTIL WS-MTX-IX >= WS-MATRIX-COUNT.
039100     IF NOT SORT-A-SWAP-WAS-MADE
039200         MOVE WS-MATRIX-COUNT TO WS-SORT-PASS-IX
039300     ELSE
039400         ADD 1 TO WS-SORT-PASS-IX.
039500*
039600 310-COMPARE-AND-SWAP.
039700     IF WS-MTX-SORT-KEY (WS-MTX-IX) >
039800             WS-MTX-SORT-KEY (WS-MTX-IX + 1)
039900         MOVE WS-MTX-ROW (WS-MTX-IX)     TO WS-SWAP-ROW
040000         MOVE WS-MTX-ROW (WS-MTX-IX + 1)
040100             TO WS-MTX-ROW (WS-MTX-IX)
040200         MOVE WS-SWAP-ROW
040300             TO WS-MTX-ROW (WS-MTX-IX + 1)
040400         MOVE 'Y' TO WS-SORT-SWAPPED-FLAG.
040500*
040600 400-PRINT-MATRIX-REPORT.
040700     DISPLAY 'PPPLNMTX PLAN-MATRIX REPORT - HORIZON DAYS = '
040800             W01-HORIZON-DAYS.
040900     IF WS-MATRIX-COUNT = 0
041000         DISPLAY 'PPPLNMTX - NO DATA'
041100     ELSE
041200         PERFORM 410-PRINT-ONE-ROW
041300             VARYING WS-MTX-IX FROM 1 BY 1
041400             UNTIL WS-MTX-IX > WS-MATRIX-COUNT.
041500     DISPLAY 'PPPLNMTX ROWS BUILT       = ' WS-STAT-ROWS-BUILT.
041600     DISPLAY 'PPPLNMTX PLAN LINES USED  = '
041700             WS-STAT-PLAN-LINES-USED.
041800     DISPLAY 'PPPLNMTX PLAN LINES SKIPPED = '
041900             WS-STAT-PLAN-LINES-SKIPPED.
042000*
042100 410-PRINT-ONE-ROW.
042200     DISPLAY WS-MTX-ITEM-CODE (WS-MTX-IX) ' '
042300             WS-MTX-ITEM-NAME (WS-MTX-IX) ' MONTH-PLAN='
042400             WS-MTX-MONTH-PLAN (WS-MTX-IX).
