000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = PPWSRU                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Production Planning - Stage Roll-up record *
000600*                    (one per stage/root/component combination) *
000700*                                                                *
000800* FUNCTION =                                                    *
000900*      Describes one per-unit component requirement for a root  *
001000*      product at a given stage, written by PPSTGRUP to ROLLUP  *
001100*      for the shop floor's per-stage component pull sheets.   *
001200*------------------------------------------------------------- *
001300* CHANGE ACTIVITY :                                             *
001400*                                                                *
001500*   DATE       INIT   TICKET    DESCRIPTION                     *
001600*   --------   ----   -------   --------------------------     *
001700*   09/14/93   RDH    PP-0208   ORIGINAL COPYBOOK               * PP0208  
001800******************************************************************
001900*
002000*    RECORD LENGTH = 220 BYTES, FIXED, ONE RECORD PER COMPONENT
002100*    SORTED BY (STAGE ORDER, STAGE NAME), ROOT (CODE, NAME),
002200*    COMPONENT (CODE, NAME)
002300*
002400 01  PPW-STAGE-ROLLUP-RECORD.
002500     05  SRU-STAGE-ID                   PIC 9(03).
002600     05  SRU-STAGE-NAME                 PIC X(30).
002700     05  SRU-ROOT-CODE                  PIC X(20).
002800     05  SRU-ROOT-NAME                  PIC X(40).
002900     05  SRU-COMP-CODE                  PIC X(20).
003000     05  SRU-COMP-NAME                  PIC X(40).
003100*
003200*        COMPONENT QUANTITY PER ONE UNIT OF THE ROOT PRODUCT
003300*
003400     05  SRU-QTY-PER-UNIT               PIC S9(07)V9(03).
003500*
003600*        COMPONENT STOCK ON HAND AT CALC TIME
003700*
003800     05  SRU-STOCK-QTY                  PIC S9(09)V9(03).
003900     05  FILLER                         PIC X(05).
