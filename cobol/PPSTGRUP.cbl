000100 IDENTIFICATION DIVISION.
000200******************************************************
000300*  PROGRAM NAME: PPSTGRUP  VERSION 3                 *
000400*                                                    *
000500*  OBJECTIVES OF PROGRAM:                            *
000600*                                                    *
000700*       FOR EACH ROOT PRODUCT THAT CARRIES A DEFAULT  *
000800*       SPECIFICATION, EXPLODE THAT SPECIFICATION    *
000900*       AND ROLL UP THE PRODUCTION-METHOD COMPONENT  *
001000*       QUANTITY PER UNIT AT EACH STAGE THE SHOP      *
001100*       FLOOR MAKES IT AT, FOR THE STAGE PULL SHEETS *
001200******************************************************
001300 PROGRAM-ID.             PPSTGRUP.
001400 AUTHOR.                 M C GRAY.
001500     INSTALLATION.       PLANT SYSTEMS - SCHEDULING.
001600     DATE-WRITTEN.       09/14/93.
001700     DATE-COMPILED.
001800     SECURITY.           NONE.
001900     REMARKS.
002000        PURPOSE.
002100        THIS PROGRAM WALKS THE DEFAULT SPECIFICATION OF EACH
002200        ROOT PRODUCT (SPECIFICATION LINES SHARE THE BOMFILE
002300        LAYOUT, KEYED BY SPEC ID IN THE BOM-PARENT-ID FIELD
002400        RATHER THAN AN ITEM ID) AND ACCUMULATES THE QUANTITY
002500        PER ONE UNIT OF ROOT PRODUCT NEEDED OF EVERY COMPONENT
002600        MADE BY THE SHOP (REPLENISHMENT METHOD 'P'), GROUPED
002700        BY THE STAGE THE COMPONENT IS CONSUMED AT.  PURCHASED
002800        COMPONENTS ARE STILL WALKED, ON THE CHANCE THAT THEIR
002900        OWN SUB-COMPONENTS ARE MADE HERE, BUT ARE NOT LISTED.
003000*
003100*------------------------------------------------------------- *
003200* CHANGE ACTIVITY :                                             *
003300*                                                                *
003400*   DATE       INIT   TICKET    DESCRIPTION                     *
003500*   --------   ----   -------   --------------------------     *
003600*   09/14/93   MCG    PP-0208   ORIGINAL PROGRAM                * PP0208  
003700*   11/02/95   RDH    PP-0251   ADDED THE CYCLE GUARD AND THE   * PP0251  
003800*              RDH    PP-0251   50-LEVEL DEPTH CAP AFTER A BAD  * PP0251  
003900*              RDH    PP-0251   SPEC LOOPED THE JOB FOREVER     * PP0251  
004000*   01/06/99   TJM    PP-0305   Y2K - NO DATE FIELDS IN THIS    * PP0305  
004100*              TJM    PP-0305   PROGRAM, REVIEWED AND CLEARED   * PP0305  
004200*   03/12/02   LKW    PP-0344   UNSET STAGE ORDER NOW SORTS     * PP0344  
004300*              LKW    PP-0344   LAST INSTEAD OF FIRST ON ROLLUP * PP0344  
004400*   05/06/03   MCG    PP-0372   210 WAS ZEROING WS-ITEM-SPEC-ID * PP0372  
004500*              MCG    PP-0372   (1) ON EVERY CALL - LEFTOVER    * PP0372  
004600*              MCG    PP-0372   DEBRIS FROM AN EARLIER EDIT WITH *PP0372  
004700*              MCG    PP-0372   NO LEGITIMATE USE - IF THE ITEM * PP0372  
004800*              MCG    PP-0372   IN TABLE SLOT 1 WAS ITSELF A     *PP0372  
004900*              MCG    PP-0372   ROOT WITH A REAL DEFAULT SPEC,   *PP0372  
005000*              MCG    PP-0372   ITS SPEC-ID WAS PERMANENTLY      *PP0372  
005100*              MCG    PP-0372   CLOBBERED TO ZERO THE FIRST TIME *PP0372  
005200*              MCG    PP-0372   ANY STACK ENTRY WAS EXPANDED,    *PP0372  
005300*              MCG    PP-0372   SILENTLY DROPPING ITS ROLLUP -   *PP0372  
005400*              MCG    PP-0372   LINE REMOVED                     *PP0372  
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.        IBM-370.
005900 OBJECT-COMPUTER.        IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS PP-NUMERIC-CLASS IS '0' THRU '9'
006300     UPSI-0 ON STATUS IS PP-RERUN-REQUESTED
006400            OFF STATUS IS PP-NOT-RERUN.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT ITEMS         ASSIGN TO ITEMS
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS  IS WS-ITEMS-STATUS.
007100     SELECT BOMFILE       ASSIGN TO BOMFILE
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS  IS WS-BOMFILE-STATUS.
007400     SELECT STAGES        ASSIGN TO STAGES
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS  IS WS-STAGES-STATUS.
007700     SELECT ROLLUP        ASSIGN TO ROLLUP
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS  IS WS-ROLLUP-STATUS.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  ITEMS
008500     LABEL RECORDS ARE STANDARD
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORDING MODE IS F.
008800     COPY PPWITM.
008900*
009000 FD  BOMFILE
009100     LABEL RECORDS ARE STANDARD
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400     COPY PPWBOM.
009500*
009600 FD  STAGES
009700     LABEL RECORDS ARE STANDARD
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000     COPY PPWSTG.
010100*
010200 FD  ROLLUP
010300     LABEL RECORDS ARE STANDARD
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600     COPY PPWSRU.
010700*
010800 WORKING-STORAGE SECTION.
010900*
011000 01  WS-FILE-STATUSES.
011100     05  WS-ITEMS-STATUS             PIC X(02) VALUE SPACES.
011200     05  WS-BOMFILE-STATUS           PIC X(02) VALUE SPACES.
011300     05  WS-STAGES-STATUS            PIC X(02) VALUE SPACES.
011400     05  WS-ROLLUP-STATUS            PIC X(02) VALUE SPACES.
011500     05  FILLER                      PIC X(02) VALUE SPACES.
011600*
011700 01  WS-SWITCHES.
011800     05  WS-EOF-ITEMS                PIC X     VALUE 'N'.
011900         88  ITEMS-AT-END                 VALUE 'Y'.
012000     05  WS-EOF-BOMFILE              PIC X     VALUE 'N'.
012100         88  BOMFILE-AT-END                VALUE 'Y'.
012200     05  WS-EOF-STAGES               PIC X     VALUE 'N'.
012300         88  STAGES-AT-END                 VALUE 'Y'.
012400     05  FILLER                      PIC X(01) VALUE SPACES.
012500*
012600*    ITEM TABLE - ALL ITEMS, KEYED BY ID
012700*
012800 01  WS-ITEM-TABLE.
012900     05  WS-ITEM-COUNT               PIC 9(04) COMP VALUE 0.
013000     05  WS-ITEM-ENTRY OCCURS 0 TO 4000 TIMES
013100             DEPENDING ON WS-ITEM-COUNT
013200             INDEXED BY WS-ITM-IX.
013300         10  WS-ITEM-ID               PIC 9(07).
013400         10  WS-ITEM-CODE             PIC X(20).
013500         10  WS-ITEM-CODE-PARTS REDEFINES WS-ITEM-CODE.
013600             15  WS-ITEM-CODE-FAMILY      PIC X(08).
013700             15  WS-ITEM-CODE-SERIAL      PIC X(12).
013800         10  WS-ITEM-NAME             PIC X(40).
013900         10  WS-ITEM-REPL-METHOD      PIC X(01).
014000         10  WS-ITEM-SPEC-ID          PIC 9(05).
014100         10  WS-ITEM-STOCK-QTY        PIC S9(09)V9(03) COMP.
014200         10  WS-ITEM-ROOT-FLAG        PIC X(01).
014300         10  FILLER                   PIC X(02).
014400*
014500*    ROOT-PRODUCT LIST - ROOT ITEMS THAT CARRY A DEFAULT SPEC
014600*
014700 01  WS-ROOT-TABLE.
014800     05  WS-ROOT-COUNT               PIC 9(04) COMP VALUE 0.
014900     05  WS-ROOT-ENTRY OCCURS 0 TO 2000 TIMES
015000             DEPENDING ON WS-ROOT-COUNT
015100             INDEXED BY WS-ROOT-IX.
015200         10  WS-ROOT-ITEM-ID          PIC 9(07).
015300         10  FILLER                   PIC X(01).
015400*
015500*    STAGE TABLE - ID, NAME, DISPLAY ORDER (PP-0344 - AN UNSET
015600*    ORDER OF ZERO IS MAPPED TO 999 SO IT SORTS LAST)
015700*
015800 01  WS-STAGE-TABLE.
015900     05  WS-STAGE-COUNT              PIC 9(04) COMP VALUE 0.
016000     05  WS-STAGE-ENTRY OCCURS 0 TO 500 TIMES
016100             DEPENDING ON WS-STAGE-COUNT
016200             INDEXED BY WS-STG-IX.
016300         10  WS-STAGE-ID              PIC 9(03).
016400         10  WS-STAGE-NAME            PIC X(30).
016500         10  WS-STAGE-SORT-ORDER      PIC 9(03).
016600         10  FILLER                   PIC X(01).
016700*
016800*    SPEC-LINE TABLE - BOMFILE READ AS SPECIFICATION COMPONENT
016900*    LINES, KEYED BY SPEC ID IN BOM-PARENT-ID
017000*
017100 01  WS-SPEC-LINE-TABLE.
017200     05  WS-SPEC-LINE-COUNT          PIC 9(04) COMP VALUE 0.
017300     05  WS-SPEC-LINE-ENTRY OCCURS 0 TO 8000 TIMES
017400             DEPENDING ON WS-SPEC-LINE-COUNT
017500             INDEXED BY WS-SPL-IX.
017600         10  WS-SPL-SPEC-ID           PIC 9(07).
017700         10  WS-SPL-COMP-ITEM-ID      PIC 9(07).
017800         10  WS-SPL-QUANTITY          PIC S9(05)V9(03).
017900         10  WS-SPL-STAGE-ID          PIC 9(03).
018000         10  FILLER                   PIC X(01).
018100*
018200*    EXPANSION STACK - ONE ROOT AT A TIME (RESET FOR EACH ROOT)
018300*    EACH ENTRY CARRIES ITS OWN ANCESTOR PATH FOR THE CYCLE
018400*    GUARD (PP-0251) - THE PATH IS FIXED AT 50 SLOTS SINCE
018500*    DEPTH IS CAPPED AT 50 ANYWAY
018600*
018700 01  WS-EXPAND-STACK.
018800     05  WS-EXPAND-COUNT             PIC 9(04) COMP VALUE 0.
018900     05  WS-EXPAND-ENTRY OCCURS 0 TO 3000 TIMES
019000             DEPENDING ON WS-EXPAND-COUNT
019100             INDEXED BY WS-EXP-IX.
019200         10  WS-EXP-ITEM-ID           PIC 9(07).
019300         10  WS-EXP-MULT              PIC S9(09)V9(03) COMP.
019400         10  WS-EXP-DEPTH             PIC 9(02) COMP.
019500         10  WS-EXP-PATH-LEN          PIC 9(02) COMP.
019600         10  WS-EXP-PATH-ITEM OCCURS 50 TIMES PIC 9(07).
019700         10  WS-EXP-PATH-TEXT REDEFINES WS-EXP-PATH-ITEM
019800                                  PIC X(350).
019900         10  FILLER                   PIC X(01).
020000*
020100*    PER-ROOT NEED ACCUMULATOR - (STAGE, COMPONENT) BUCKETS
020200*
020300 01  WS-ROOT-NEED-TABLE.
020400     05  WS-RNEED-COUNT              PIC 9(04) COMP VALUE 0.
020500     05  WS-RNEED-ENTRY OCCURS 0 TO 2000 TIMES
020600             DEPENDING ON WS-RNEED-COUNT
020700             INDEXED BY WS-RNEED-IX.
020800         10  WS-RNEED-STAGE-ID        PIC 9(03).
020900         10  WS-RNEED-COMP-ITEM-ID    PIC 9(07).
021000         10  WS-RNEED-QTY             PIC S9(07)V9(03) COMP.
021100         10  FILLER                   PIC X(01).
021200*
021300*    MASTER ROLLUP TABLE - EVERY ROOT'S ACCUMULATOR FLATTENED
021400*    OUT, RESOLVED TO NAMES, WITH THE SORT FIELDS GROUPED
021500*    FIRST SO THE WHOLE GROUP CAN BE COMPARED AS ONE KEY
021600*
021700 01  WS-ROLLUP-TABLE.
021800     05  WS-ROL-COUNT                PIC 9(04) COMP VALUE 0.
021900     05  WS-ROL-ENTRY OCCURS 0 TO 4000 TIMES
022000             DEPENDING ON WS-ROL-COUNT
022100             INDEXED BY WS-ROL-IX.
022200         10  WS-ROL-SORT-GROUP.
022300             15  WS-ROL-STAGE-ORDER       PIC 9(03).
022400             15  WS-ROL-STAGE-NAME        PIC X(30).
022500             15  WS-ROL-ROOT-CODE         PIC X(20).
022600             15  WS-ROL-ROOT-NAME         PIC X(40).
022700             15  WS-ROL-COMP-CODE         PIC X(20).
022800             15  WS-ROL-COMP-NAME         PIC X(40).
022900         10  WS-ROL-SORT-GROUP-X REDEFINES WS-ROL-SORT-GROUP
023000                                  PIC X(153).
023100         10  WS-ROL-STAGE-ID          PIC 9(03).
023200         10  WS-ROL-QTY-PER-UNIT      PIC S9(07)V9(03) COMP.
023300         10  WS-ROL-STOCK-QTY         PIC S9(09)V9(03) COMP.
023400         10  FILLER                   PIC X(01).
023500*
023600 01  WS-SWAP-ROLLUP.
023700     05  WS-SWAP-SORT-GROUP          PIC X(153).
023800     05  WS-SWAP-STAGE-ID            PIC 9(03).
023900     05  WS-SWAP-QTY-PER-UNIT        PIC S9(07)V9(03) COMP.
024000     05  WS-SWAP-STOCK-QTY           PIC S9(09)V9(03) COMP.
024100     05  FILLER                      PIC X(01).
024200*
024300 01  WS-WORK-FIELDS.
024400     05  WS-ROOT-STAGE-ID-OF-COMP    PIC 9(03).
024500     05  WS-COMP-TOTAL-QTY           PIC S9(09)V9(03) COMP.
024600     05  WS-ON-PATH-FLAG             PIC X(01).
024700         88  ITEM-ON-PATH                VALUE 'Y'.
024800     05  WS-PASS-IX                  PIC 9(04) COMP.
024900     05  WS-ENTRIES-WRITTEN          PIC 9(06) COMP VALUE 0.
025000     05  FILLER                      PIC X(01) VALUE SPACES.
025100*
025200 01  XX-WORKING-STORAGE-END          PIC X(50) VALUE
025300         '************END  WORKING STORAGE *****************'.
025400*
025500 PROCEDURE DIVISION.
025600*
025700 000-MAIN-LOGIC.
025800     PERFORM 050-OPEN-FILES.
025900     PERFORM 100-LOAD-REFERENCE-TABLES.
026000     PERFORM 200-EXPAND-ROOT
026100         VARYING WS-ROOT-IX FROM 1 BY 1
026200         UNTIL WS-ROOT-IX > WS-ROOT-COUNT.
026300     PERFORM 300-SORT-ROLLUP-ASCENDING.
026400     PERFORM 310-WRITE-ONE-ROLLUP
026500         VARYING WS-ROL-IX FROM 1 BY 1
026600         UNTIL WS-ROL-IX > WS-ROL-COUNT.
026700     DISPLAY 'PPSTGRUP WROTE ' WS-ENTRIES-WRITTEN
026800             ' ROLLUP RECORDS'.
026900     CLOSE ITEMS BOMFILE STAGES ROLLUP.
027000     GOBACK.
027100*
027200 050-OPEN-FILES.
027300     OPEN INPUT  ITEMS.
027400     OPEN INPUT  BOMFILE.
027500     OPEN INPUT  STAGES.
027600     OPEN OUTPUT ROLLUP.
027700     IF WS-ITEMS-STATUS NOT = '00'
027800        OR WS-BOMFILE-STATUS NOT = '00'
027900        OR WS-STAGES-STATUS NOT = '00'
028000        OR WS-ROLLUP-STATUS NOT = '00'
028100         DISPLAY 'PPSTGRUP - ERROR OPENING FILES'
028200         MOVE 16 TO RETURN-CODE
028300         GOBACK.
028400*
028500 100-LOAD-REFERENCE-TABLES.
028600     PERFORM 110-LOAD-ITEMS
028700         THRU 110-EXIT
028800         UNTIL ITEMS-AT-END.
028900     PERFORM 120-LOAD-STAGES
029000         THRU 120-EXIT
029100         UNTIL STAGES-AT-END.
029200     PERFORM 130-LOAD-SPEC-LINES
029300         THRU 130-EXIT
029400         UNTIL BOMFILE-AT-END.
029500*
029600 110-LOAD-ITEMS.
029700     READ ITEMS
029800         AT END
029900             MOVE 'Y' TO WS-EOF-ITEMS
030000             GO TO 110-EXIT.
030100     ADD 1 TO WS-ITEM-COUNT.
030200     SET WS-ITM-IX TO WS-ITEM-COUNT.
030300     MOVE ITM-ITEM-ID       TO WS-ITEM-ID          (WS-ITM-IX).
030400     MOVE ITM-ITEM-CODE     TO WS-ITEM-CODE        (WS-ITM-IX).
030500     MOVE ITM-ITEM-NAME     TO WS-ITEM-NAME        (WS-ITM-IX).
030600     MOVE ITM-REPL-METHOD   TO WS-ITEM-REPL-METHOD (WS-ITM-IX).
030700     MOVE ITM-SPEC-ID       TO WS-ITEM-SPEC-ID     (WS-ITM-IX).
030800     MOVE ITM-STOCK-QTY     TO WS-ITEM-STOCK-QTY   (WS-ITM-IX).
030900     MOVE ITM-ROOT-FLAG     TO WS-ITEM-ROOT-FLAG   (WS-ITM-IX).
031000     IF ITM-ROOT-FLAG = 'Y' AND ITM-SPEC-ID NOT = 0
031100         ADD 1 TO WS-ROOT-COUNT
031200         SET WS-ROOT-IX TO WS-ROOT-COUNT
031300         MOVE ITM-ITEM-ID TO WS-ROOT-ITEM-ID (WS-ROOT-IX)
031400         DISPLAY 'PPSTGRUP - ROOT SPEC FAMILY '
031500             WS-ITEM-CODE-FAMILY (WS-ITM-IX) ' SERIAL '
031600             WS-ITEM-CODE-SERIAL (WS-ITM-IX).
031700 110-EXIT.
031800     EXIT.
031900*
032000 120-LOAD-STAGES.
032100     READ STAGES
032200         AT END
032300             MOVE 'Y' TO WS-EOF-STAGES
032400             GO TO 120-EXIT.
032500     ADD 1 TO WS-STAGE-COUNT.
032600     SET WS-STG-IX TO WS-STAGE-COUNT.
032700     MOVE STG-STAGE-ID   TO WS-STAGE-ID   (WS-STG-IX).
032800     MOVE STG-STAGE-NAME TO WS-STAGE-NAME (WS-STG-IX).
032900     IF STG-STAGE-ORDER = 0
033000         MOVE 999 TO WS-STAGE-SORT-ORDER (WS-STG-IX)
033100     ELSE
033200         MOVE STG-STAGE-ORDER TO WS-STAGE-SORT-ORDER (WS-STG-IX).
033300 120-EXIT.
033400     EXIT.
033500*
033600 130-LOAD-SPEC-LINES.
033700     READ BOMFILE
033800         AT END
033900             MOVE 'Y' TO WS-EOF-BOMFILE
034000             GO TO 130-EXIT.
034100     ADD 1 TO WS-SPEC-LINE-COUNT.
034200     SET WS-SPL-IX TO WS-SPEC-LINE-COUNT.
034300     MOVE BOM-PARENT-ID  TO WS-SPL-SPEC-ID      (WS-SPL-IX).
034400     MOVE BOM-CHILD-ID   TO WS-SPL-COMP-ITEM-ID (WS-SPL-IX).
034500     MOVE BOM-QUANTITY   TO WS-SPL-QUANTITY     (WS-SPL-IX).
034600     MOVE BOM-STAGE-ID   TO WS-SPL-STAGE-ID     (WS-SPL-IX).
034700 130-EXIT.
034800     EXIT.
034900*
035000*    EXPAND ONE ROOT PRODUCT'S DEFAULT SPECIFICATION AND FLUSH
035100*    ITS ACCUMULATOR INTO THE MASTER ROLLUP TABLE
035200*
035300 200-EXPAND-ROOT.
035400     MOVE 0 TO WS-EXPAND-COUNT.
035500     MOVE 0 TO WS-RNEED-COUNT.
035600     ADD 1 TO WS-EXPAND-COUNT.
035700     SET WS-EXP-IX TO 1.
035800     MOVE WS-ROOT-ITEM-ID (WS-ROOT-IX) TO WS-EXP-ITEM-ID (1).
035900     MOVE 1.000 TO WS-EXP-MULT (1).
036000     MOVE 0     TO WS-EXP-DEPTH (1).
036100     MOVE 1     TO WS-EXP-PATH-LEN (1).
036200     MOVE WS-ROOT-ITEM-ID (WS-ROOT-IX) TO WS-EXP-PATH-ITEM (1, 1).
036300     PERFORM 210-EXPAND-ONE-STACK-ENTRY
036400         VARYING WS-EXP-IX FROM 1 BY 1
036500         UNTIL WS-EXP-IX > WS-EXPAND-COUNT.
036600     PERFORM 250-FLUSH-ROOT-NEEDS
036700         VARYING WS-RNEED-IX FROM 1 BY 1
036800         UNTIL WS-RNEED-IX > WS-RNEED-COUNT.
036900*
037000*    LOOK UP THE CURRENT ENTRY'S OWN DEFAULT SPEC AND ADD ONE
037100*    STACK ENTRY PER COMPONENT LINE - THE 50-LEVEL DEPTH CAP
037200*    AND THE PATH CYCLE GUARD (PP-0251) STOP RUNAWAY SPECS.
037300*
037400 210-EXPAND-ONE-STACK-ENTRY.
037500     IF WS-EXP-DEPTH (WS-EXP-IX) >= 50
037600         DISPLAY 'PPSTGRUP - PP-0251 DEPTH CAP HIT - PATH = '
037700             WS-EXP-PATH-TEXT (WS-EXP-IX) (1:70)
037800         GO TO 210-EXIT.
037900     SET WS-ITM-IX TO 1.
038000     SEARCH WS-ITEM-ENTRY
038100         AT END
038200             CONTINUE
038300         WHEN WS-ITEM-ID (WS-ITM-IX) = WS-EXP-ITEM-ID (WS-EXP-IX)
038400             CONTINUE.
038500     IF WS-ITM-IX > WS-ITEM-COUNT
038600         GO TO 210-EXIT.
038700     IF WS-ITEM-ID (WS-ITM-IX) NOT = WS-EXP-ITEM-ID (WS-EXP-IX)
038800         GO TO 210-EXIT.
038900     IF WS-ITEM-SPEC-ID (WS-ITM-IX) = 0
039000         GO TO 210-EXIT.
039100     PERFORM 220-SCAN-SPEC-LINES
039200         VARYING WS-SPL-IX FROM 1 BY 1
039300         UNTIL WS-SPL-IX > WS-SPEC-LINE-COUNT.
039400 210-EXIT.
039500     EXIT.
039600*
039700 220-SCAN-SPEC-LINES.
039800     IF WS-SPL-SPEC-ID (WS-SPL-IX) NOT =
039900            WS-ITEM-SPEC-ID (WS-ITM-IX)
040000         GO TO 220-EXIT.
040100     COMPUTE WS-COMP-TOTAL-QTY ROUNDED =
040200         WS-EXP-MULT (WS-EXP-IX) * WS-SPL-QUANTITY (WS-SPL-IX).
040300     IF WS-COMP-TOTAL-QTY NOT > 0
040400         GO TO 220-EXIT.
040500     IF WS-SPL-STAGE-ID (WS-SPL-IX) NOT = 0
040600         PERFORM 230-ACCUMULATE-IF-PRODUCTION.
040700     PERFORM 240-PUSH-CHILD-IF-ALLOWED.
040800 220-EXIT.
040900     EXIT.
041000*
041100*    ACCUMULATE ONLY WHEN THE COMPONENT'S REPLENISHMENT METHOD
041200*    IS 'P' (PRODUCTION) - PURCHASED COMPONENTS ARE STILL
041300*    RECURSED INTO BELOW, JUST NOT LISTED
041400*
041500 230-ACCUMULATE-IF-PRODUCTION.
041600     SET WS-ITM-IX TO 1.
041700     SEARCH WS-ITEM-ENTRY
041800         AT END
041900             GO TO 230-EXIT
042000         WHEN WS-ITEM-ID (WS-ITM-IX) =
042100                 WS-SPL-COMP-ITEM-ID (WS-SPL-IX)
042200             CONTINUE.
042300     IF WS-ITEM-REPL-METHOD (WS-ITM-IX) NOT = 'P'
042400         GO TO 230-EXIT.
042500     SET WS-RNEED-IX TO 1.
042600     SEARCH WS-RNEED-ENTRY
042700         AT END
042800             ADD 1 TO WS-RNEED-COUNT
042900             SET WS-RNEED-IX TO WS-RNEED-COUNT
043000             MOVE WS-SPL-STAGE-ID (WS-SPL-IX)
043100                 TO WS-RNEED-STAGE-ID (WS-RNEED-IX)
043200             MOVE WS-SPL-COMP-ITEM-ID (WS-SPL-IX)
043300                 TO WS-RNEED-COMP-ITEM-ID (WS-RNEED-IX)
043400             MOVE WS-COMP-TOTAL-QTY TO WS-RNEED-QTY (WS-RNEED-IX)
043500         WHEN WS-RNEED-STAGE-ID (WS-RNEED-IX) =
043600                 WS-SPL-STAGE-ID (WS-SPL-IX)
043700            AND WS-RNEED-COMP-ITEM-ID (WS-RNEED-IX) =
043800                 WS-SPL-COMP-ITEM-ID (WS-SPL-IX)
043900             ADD WS-COMP-TOTAL-QTY TO WS-RNEED-QTY (WS-RNEED-IX).
044000 230-EXIT.
044100     EXIT.
044200*
044300 240-PUSH-CHILD-IF-ALLOWED.
044400     IF WS-EXPAND-COUNT >= 3000
044500         GO TO 240-EXIT.
044600     MOVE 'N' TO WS-ON-PATH-FLAG.
044700     PERFORM 245-CHECK-PATH
044800         VARYING WS-PASS-IX FROM 1 BY 1
044900         UNTIL WS-PASS-IX > WS-EXP-PATH-LEN (WS-EXP-IX).
045000     IF ITEM-ON-PATH
045100         GO TO 240-EXIT.
045200     ADD 1 TO WS-EXPAND-COUNT.
045300     MOVE WS-SPL-COMP-ITEM-ID (WS-SPL-IX)
045400         TO WS-EXP-ITEM-ID (WS-EXPAND-COUNT).
045500     MOVE WS-COMP-TOTAL-QTY TO WS-EXP-MULT (WS-EXPAND-COUNT).
045600     ADD 1 TO WS-EXP-DEPTH (WS-EXP-IX)
045700         GIVING WS-EXP-DEPTH (WS-EXPAND-COUNT).
045800     MOVE WS-EXP-PATH-ITEM (WS-EXP-IX, 1)
045900         TO WS-EXP-PATH-ITEM (WS-EXPAND-COUNT, 1).
046000     PERFORM 246-COPY-PATH
046100         VARYING WS-PASS-IX FROM 1 BY 1
046200         UNTIL WS-PASS-IX > WS-EXP-PATH-LEN (WS-EXP-IX).
046300     ADD 1 TO WS-EXP-PATH-LEN (WS-EXP-IX)
046400         GIVING WS-EXP-PATH-LEN (WS-EXPAND-COUNT).
046500     MOVE WS-SPL-COMP-ITEM-ID (WS-SPL-IX)
046600         TO WS-EXP-PATH-ITEM (WS-EXPAND-COUNT,
046700                               WS-EXP-PATH-LEN (WS-EXPAND-COUNT)).
046800 240-EXIT.
046900     EXIT.
047000*
047100 245-CHECK-PATH.
047200     IF WS-EXP-PATH-ITEM (WS-EXP-IX, WS-PASS-IX) =
047300            WS-SPL-COMP-ITEM-ID (WS-SPL-IX)
047400         MOVE 'Y' TO WS-ON-PATH-FLAG.
047500*
047600 246-COPY-PATH.
047700     MOVE WS-EXP-PATH-ITEM (WS-EXP-IX, WS-PASS-IX)
047800         TO WS-EXP-PATH-ITEM (WS-EXPAND-COUNT, WS-PASS-IX).
047900*
048000*    RESOLVE ONE (STAGE, COMPONENT) BUCKET FOR THE CURRENT
048100*    ROOT INTO THE MASTER ROLLUP TABLE
048200*
048300 250-FLUSH-ROOT-NEEDS.
048400     IF WS-ROL-COUNT >= 4000
048500         GO TO 250-EXIT.
048600     ADD 1 TO WS-ROL-COUNT.
048700     SET WS-ROL-IX TO WS-ROL-COUNT.
048800     MOVE WS-RNEED-QTY (WS-RNEED-IX)
048900         TO WS-ROL-QTY-PER-UNIT (WS-ROL-IX).
049000     MOVE WS-RNEED-STAGE-ID (WS-RNEED-IX)
049100         TO WS-ROL-STAGE-ID (WS-ROL-IX).
049200     MOVE SPACES TO WS-ROL-STAGE-NAME (WS-ROL-IX).
049300     MOVE 999 TO WS-ROL-STAGE-ORDER (WS-ROL-IX).
049400     SET WS-STG-IX TO 1.
049500     SEARCH WS-STAGE-ENTRY
049600         AT END
049700             CONTINUE
049800         WHEN WS-STAGE-ID (WS-STG-IX) =
049900                 WS-RNEED-STAGE-ID (WS-RNEED-IX)
050000             MOVE WS-STAGE-NAME (WS-STG-IX)
050100                 TO WS-ROL-STAGE-NAME (WS-ROL-IX)
050200             MOVE WS-STAGE-SORT-ORDER (WS-STG-IX)
050300                 TO WS-ROL-STAGE-ORDER (WS-ROL-IX).
050400     SET WS-ITM-IX TO 1.
050500     SEARCH WS-ITEM-ENTRY
050600         AT END
050700             CONTINUE
050800         WHEN WS-ITEM-ID (WS-ITM-IX) =
050900                 WS-ROOT-ITEM-ID (WS-ROOT-IX)
051000             MOVE WS-ITEM-CODE (WS-ITM-IX)
051100                 TO WS-ROL-ROOT-CODE (WS-ROL-IX)
051200             MOVE WS-ITEM-NAME (WS-ITM-IX)
051300                 TO WS-ROL-ROOT-NAME (WS-ROL-IX).
051400     SET WS-ITM-IX TO 1.
051500     SEARCH WS-ITEM-ENTRY
051600         AT END
051700             CONTINUE
051800         WHEN WS-ITEM-ID (WS-ITM-IX) =
051900                 WS-RNEED-COMP-ITEM-ID (WS-RNEED-IX)
052000             MOVE WS-ITEM-CODE (WS-ITM-IX)
052100                 TO WS-ROL-COMP-CODE (WS-ROL-IX)
052200             MOVE WS-ITEM-NAME (WS-ITM-IX)
052300                 TO WS-ROL-COMP-NAME (WS-ROL-IX)
052400             MOVE WS-ITEM-STOCK-QTY (WS-ITM-IX)
052500                 TO WS-ROL-STOCK-QTY (WS-ROL-IX).
052600 250-EXIT.
052700     EXIT.
052800*
052900 300-SORT-ROLLUP-ASCENDING.
053000     IF WS-ROL-COUNT < 2
053100         GO TO 300-EXIT.
053200     PERFORM 305-BUBBLE-ONE-PASS
053300         VARYING WS-PASS-IX FROM 1 BY 1
053400         UNTIL WS-PASS-IX >= WS-ROL-COUNT.
053500 300-EXIT.
053600     EXIT.
053700*
053800 305-BUBBLE-ONE-PASS.
053900     PERFORM 310-COMPARE-AND-SWAP
054000         VARYING WS-ROL-IX FROM 1 BY 1
054100         UNTIL WS-ROL-IX >= WS-ROL-COUNT.
054200*
054300 310-COMPARE-AND-SWAP.
054400     IF WS-ROL-SORT-GROUP-X (WS-ROL-IX) >
054500        WS-ROL-SORT-GROUP-X (WS-ROL-IX + 1)
054600         MOVE WS-ROL-ENTRY (WS-ROL-IX) TO WS-SWAP-ROLLUP
054700         MOVE WS-ROL-ENTRY (WS-ROL-IX + 1)
054800             TO WS-ROL-ENTRY (WS-ROL-IX)
054900         MOVE WS-SWAP-ROLLUP TO WS-ROL-ENTRY (WS-ROL-IX + 1).
055000*
055100 310-WRITE-ONE-ROLLUP.
055200     MOVE WS-ROL-STAGE-ID     (WS-ROL-IX) TO SRU-STAGE-ID.
055300     MOVE WS-ROL-STAGE-NAME   (WS-ROL-IX) TO SRU-STAGE-NAME.
055400     MOVE WS-ROL-ROOT-CODE    (WS-ROL-IX) TO SRU-ROOT-CODE.
055500     MOVE WS-ROL-ROOT-NAME    (WS-ROL-IX) TO SRU-ROOT-NAME.
055600     MOVE WS-ROL-COMP-CODE    (WS-ROL-IX) TO SRU-COMP-CODE.
055700     MOVE WS-ROL-COMP-NAME    (WS-ROL-IX) TO SRU-COMP-NAME.
055800     MOVE WS-ROL-QTY-PER-UNIT (WS-ROL-IX) TO SRU-QTY-PER-UNIT.
055900     MOVE WS-ROL-STOCK-QTY    (WS-ROL-IX) TO SRU-STOCK-QTY.
056000     WRITE PPW-STAGE-ROLLUP-RECORD.
056100     ADD 1 TO WS-ENTRIES-WRITTEN.
