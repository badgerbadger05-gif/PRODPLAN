000100 IDENTIFICATION DIVISION.
000200******************************************************
000300*  PROGRAM NAME: PPPLNLOD  VERSION 4                 *
000400*                                                    *
000500*  OBJECTIVES OF PROGRAM:                            *
000600*                                                    *
000700*       BUILD THE EFFECTIVE PRODUCTION PLAN FROM THE *
000800*       PLAN-LINE FILE AND THE STAGE/PRODUCT PLAN-   *
000900*       LOAD SETTINGS, AND WRITE IT TO PLANWRK FOR   *
001000*       THE BOM EXPLOSION STEP (PPBOMEXP) TO PICK UP *
001100******************************************************
001200 PROGRAM-ID.             PPPLNLOD.
001300 AUTHOR.                 R D HOLLAND.
001400     INSTALLATION.       PLANT SYSTEMS - SCHEDULING.
001500     DATE-WRITTEN.       07/22/95.
001600     DATE-COMPILED.
001700     SECURITY.           NONE.
001800     REMARKS.
001900        PURPOSE.
002000        THIS PROGRAM READS THE ITEM MASTER (TO FIND EACH ROOT
002100        PRODUCT'S MAKING STAGE), THE STAGE REFERENCE (WHICH
002200        CARRIES THE PER-STAGE PLAN-LOAD SETTINGS) AND THE
002300        PRODUCTION PLAN FILE, WINDOWS AND SUMS EACH ROOT
002400        PRODUCT'S PLAN QUANTITIES, AND WRITES ONE PLANWRK
002500        RECORD PER PRODUCT WHOSE ROUNDED TOTAL EXCEEDS ZERO.
002600*
002700*------------------------------------------------------------- *
002800* CHANGE ACTIVITY :                                             *
002900*                                                                *
003000*   DATE       INIT   TICKET    DESCRIPTION                     *
003100*   --------   ----   -------   --------------------------     *
003200*   07/22/95   RDH    PP-0246   ORIGINAL PROGRAM - SPLIT OUT OF * PP0246  
003300*              RDH    PP-0246   PPBOMEXP SO THE PLAN COULD BE   * PP0246  
003400*              RDH    PP-0246   RERUN WITHOUT RE-EXPLODING      * PP0246  
003500*   03/30/97   LKW    PP-0271   DEFAULT SETTINGS WERE NOT BEING * PP0271  
003600*              LKW    PP-0271   APPLIED WHEN A PRODUCT HAD NO   * PP0271  
003700*              LKW    PP-0271   MATCHING STAGE ROW - FIXED IN   * PP0271  
003800*              LKW    PP-0271   160-GET-SETTINGS-FOR-PRODUCT    * PP0271  
003900*   01/06/99   TJM    PP-0302   Y2K - SYSTEM-DATE NOW ACCEPTED  * PP0302  
004000*              TJM    PP-0302   WITH 4-DIGIT YEAR (YYYYMMDD)    * PP0302  
004100*   11/14/01   MCG    PP-0340   PLAN DATES ON/AFTER START DATE  * PP0340  
004200*              MCG    PP-0340   WERE NOT BEING SORTED BEFORE    * PP0340  
004300*              MCG    PP-0340   SUMMING - FIXED IN 180-SORT     * PP0340  
004400*   04/02/02   MCG    PP-0341   ITEMS WITH NO PLAN DATE ON OR   * PP0341  
004500*              MCG    PP-0341   AFTER THE START DATE CAME BACK  * PP0341  
004600*              MCG    PP-0341   WITH A ONE-DAY WINDOW INSTEAD   * PP0341  
004700*              MCG    PP-0341   OF A FULL RANGE-DAYS WINDOW OFF * PP0341  
004800*              MCG    PP-0341   THE EARLIEST DAY ON FILE - ADDED* PP0341  
004900*              MCG    PP-0341   185-CHECK-ANY-DATE-QUALIFIES SO * PP0341  
005000*              MCG    PP-0341   300-WINDOW-AND-EMIT CAN RE-ANCHOR*PP0341  
005100*              MCG    PP-0341   THE START DATE BEFORE 190 SUMS  * PP0341  
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.        IBM-370.
005600 OBJECT-COMPUTER.        IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS PP-NUMERIC-CLASS IS '0' THRU '9'
006000     UPSI-0 ON STATUS IS PP-RERUN-REQUESTED
006100            OFF STATUS IS PP-NOT-RERUN.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT ITEMS         ASSIGN TO ITEMS
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS  IS WS-ITEMS-STATUS.
006800     SELECT STAGES        ASSIGN TO STAGES
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS  IS WS-STAGES-STATUS.
007100     SELECT PLANFILE      ASSIGN TO PLANFILE
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS  IS WS-PLANFILE-STATUS.
007400     SELECT PLANWRK       ASSIGN TO PLANWRK
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS  IS WS-PLANWRK-STATUS.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  ITEMS
008200     LABEL RECORDS ARE STANDARD
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500     COPY PPWITM.
008600*
008700 FD  STAGES
008800     LABEL RECORDS ARE STANDARD
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100     COPY PPWSTG.
009200*
009300 FD  PLANFILE
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORDING MODE IS F.
009700     COPY PPWPLN.
009800*
009900 FD  PLANWRK
010000     LABEL RECORDS ARE STANDARD
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300     COPY PPWPLW.
010400*
010500 WORKING-STORAGE SECTION.
010600*
010700 01  WS-FILE-STATUSES.
010800     05  WS-ITEMS-STATUS             PIC X(02) VALUE SPACES.
010900     05  WS-STAGES-STATUS            PIC X(02) VALUE SPACES.
011000     05  WS-PLANFILE-STATUS          PIC X(02) VALUE SPACES.
011100     05  WS-PLANWRK-STATUS           PIC X(02) VALUE SPACES.
011200*
011300 01  WS-SWITCHES.
011400     05  WS-EOF-ITEMS                PIC X     VALUE 'N'.
011500         88  ITEMS-AT-END                 VALUE 'Y'.
011600     05  WS-EOF-STAGES               PIC X     VALUE 'N'.
011700         88  STAGES-AT-END                VALUE 'Y'.
011800     05  WS-EOF-PLANFILE             PIC X     VALUE 'N'.
011900         88  PLANFILE-AT-END               VALUE 'Y'.
012000     05  WS-ANY-DATE-QUALIFIES-FLAG  PIC X     VALUE 'N'.
012100         88  ANY-DATE-QUALIFIES           VALUE 'Y'.
012200     05  FILLER                      PIC X(01) VALUE SPACES.
012300*
012400 01  WS-TODAY.
012500     05  WS-TODAY-CCYY               PIC 9(04).
012600     05  WS-TODAY-MM                 PIC 9(02).
012700     05  WS-TODAY-DD                 PIC 9(02).
012800 01  WS-TODAY-R REDEFINES WS-TODAY   PIC 9(08).
012900*
013000*    ROOT-ITEM TABLE - CODE AND MAKING-STAGE ID, LOADED FROM
013100*    THE ITEM MASTER, USED TO FIND EACH PRODUCT'S SETTINGS ROW
013200*
013300 01  WS-ROOT-ITEM-TABLE.
013400     05  WS-ROOT-COUNT               PIC 9(04) COMP VALUE 0.
013500     05  WS-ROOT-ENTRY OCCURS 0 TO 2000 TIMES
013600             DEPENDING ON WS-ROOT-COUNT
013700             INDEXED BY WS-ROOT-IX.
013800         10  WS-ROOT-ITEM-CODE        PIC X(20).
013900         10  WS-ROOT-STAGE-ID         PIC 9(03).
014000*
014100*    SETTINGS TABLE - ONE ENTRY PER STAGE ROW READ FROM STAGES
014200*
014300 01  WS-SETTINGS-TABLE.
014400     05  WS-SETTINGS-COUNT           PIC 9(04) COMP VALUE 0.
014500     05  WS-SETTINGS-ENTRY OCCURS 0 TO 500 TIMES
014600             DEPENDING ON WS-SETTINGS-COUNT
014700             INDEXED BY WS-SET-IX.
014800         10  WS-SET-STAGE-ID          PIC 9(03).
014900         10  WS-SET-SHIFT-DAYS        PIC S9(03).
015000         10  WS-SET-RANGE-DAYS        PIC 9(03).
015100         10  WS-SET-ACTIVE-FLAG       PIC X(01).
015200*
015300*    EFFECTIVE-PLAN ACCUMULATOR TABLE - ONE ENTRY PER ROOT
015400*    PRODUCT CODE SEEN ON PLANFILE, HOLDING ITS PLAN DATES
015500*
015600 01  WS-PLAN-TABLE.
015700     05  WS-PLAN-COUNT               PIC 9(04) COMP VALUE 0.
015800     05  WS-PLAN-ENTRY OCCURS 0 TO 2000 TIMES
015900             DEPENDING ON WS-PLAN-COUNT
016000             INDEXED BY WS-PLN-IX.
016100         10  WS-PLAN-ITEM-CODE        PIC X(20).
016200         10  WS-PLAN-DAY-COUNT        PIC 9(04) COMP.
016300         10  WS-PLAN-DAY OCCURS 0 TO 366 TIMES
016400                 DEPENDING ON WS-PLAN-DAY-COUNT
016500                 INDEXED BY WS-DAY-IX.
016600             15  WS-PLAN-DAY-DATE         PIC 9(08).
016700             15  WS-PLAN-DAY-QTY          PIC S9(07)V9(03) COMP.
016800*
016900*    DAYS-IN-MONTH TABLE FOR THE DATE-SHIFT ROUTINE BELOW
017000*
017100 01  WS-DAYS-IN-MONTH-TABLE.
017200     05  FILLER  PIC 9(02) VALUE 31.
017300     05  FILLER  PIC 9(02) VALUE 28.
017400     05  FILLER  PIC 9(02) VALUE 31.
017500     05  FILLER  PIC 9(02) VALUE 30.
017600     05  FILLER  PIC 9(02) VALUE 31.
017700     05  FILLER  PIC 9(02) VALUE 30.
017800     05  FILLER  PIC 9(02) VALUE 31.
017900     05  FILLER  PIC 9(02) VALUE 31.
018000     05  FILLER  PIC 9(02) VALUE 30.
018100     05  FILLER  PIC 9(02) VALUE 31.
018200     05  FILLER  PIC 9(02) VALUE 30.
018300     05  FILLER  PIC 9(02) VALUE 31.
018400 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
018500     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
018600*
018700 01  WS-WORK-FIELDS.
018800     05  WS-START-DATE.
018900         10  WS-START-CCYY            PIC 9(04).
019000         10  WS-START-MM              PIC 9(02).
019100         10  WS-START-DD              PIC 9(02).
019200     05  WS-START-DATE-R REDEFINES WS-START-DATE PIC 9(08).
019300     05  WS-SHIFT-REMAINING          PIC S9(05) COMP.
019400     05  WS-DAYS-IN-THIS-MONTH       PIC 9(02)  COMP.
019500     05  WS-LEAP-QUOTIENT            PIC 9(04)  COMP.
019600     05  WS-LEAP-REMAINDER           PIC 9(03)  COMP.
019700     05  WS-WINDOW-TOTAL             PIC S9(09)V9(03) COMP.
019800     05  WS-ROUNDED-TOTAL            PIC S9(09)       COMP.
019900     05  WS-DAYS-TAKEN               PIC 9(04)        COMP.
020000     05  WS-STAGE-ID-OF-PRODUCT      PIC 9(03).
020100     05  WS-SHIFT-DAYS               PIC S9(03).
020200     05  WS-RANGE-DAYS               PIC 9(03).
020300     05  WS-ACTIVE-FLAG              PIC X(01).
020400     05  WS-ENTRIES-WRITTEN          PIC 9(06) COMP VALUE 0.
020500     05  WS-SWAP-DATE                PIC 9(08).
020600     05  WS-SWAP-QTY                 PIC S9(07)V9(03) COMP.
020700     05  WS-PASS-IX                  PIC 9(04) COMP.
020800*
020900 01  XX-WORKING-STORAGE-END          PIC X(50) VALUE
021000         '************END  WORKING STORAGE *****************'.
021100*
021200 PROCEDURE DIVISION.
021300*
021400 000-MAIN-LOGIC.
021500     ACCEPT WS-TODAY-R FROM DATE YYYYMMDD.
021600     DISPLAY 'PPPLNLOD STARTING - RUN DATE ' WS-TODAY-R.
021700     PERFORM 100-OPEN-FILES.
021800     PERFORM 105-LOAD-ROOT-ITEM-TABLE
021900         THRU 105-EXIT
022000         UNTIL ITEMS-AT-END.
022100     PERFORM 110-LOAD-SETTINGS-TABLE
022200         THRU 110-EXIT
022300         UNTIL STAGES-AT-END.
022400     PERFORM 120-LOAD-PLAN-TABLE
022500         THRU 120-EXIT
022600         UNTIL PLANFILE-AT-END.
022700     PERFORM 300-WINDOW-AND-EMIT
022800         VARYING WS-PLN-IX FROM 1 BY 1
022900         UNTIL WS-PLN-IX > WS-PLAN-COUNT.
023000     DISPLAY 'PPPLNLOD WROTE ' WS-ENTRIES-WRITTEN
023100             ' PLANWRK RECORDS'.
023200     PERFORM 900-CLOSE-FILES.
023300     GOBACK.
023400*
023500 100-OPEN-FILES.
023600     OPEN INPUT  ITEMS.
023700     IF WS-ITEMS-STATUS NOT = '00'
023800         DISPLAY 'PPPLNLOD - ERROR OPENING ITEMS, STATUS = '
023900                 WS-ITEMS-STATUS
024000         MOVE 16 TO RETURN-CODE
024100         GOBACK.
024200     OPEN INPUT  STAGES.
024300     IF WS-STAGES-STATUS NOT = '00'
024400         DISPLAY 'PPPLNLOD - ERROR OPENING STAGES, STATUS = '
024500                 WS-STAGES-STATUS
024600         MOVE 16 TO RETURN-CODE
024700         GOBACK.
024800     OPEN INPUT  PLANFILE.
024900     IF WS-PLANFILE-STATUS NOT = '00'
025000         DISPLAY 'PPPLNLOD - ERROR OPENING PLANFILE, STATUS = '
025100                 WS-PLANFILE-STATUS
025200         MOVE 16 TO RETURN-CODE
025300         GOBACK.
025400     OPEN OUTPUT PLANWRK.
025500     IF WS-PLANWRK-STATUS NOT = '00'
025600         DISPLAY 'PPPLNLOD - ERROR OPENING PLANWRK, STATUS = '
025700                 WS-PLANWRK-STATUS
025800         MOVE 16 TO RETURN-CODE
025900         GOBACK.
026000*
026100 105-LOAD-ROOT-ITEM-TABLE.
026200     READ ITEMS
026300         AT END
026400             MOVE 'Y' TO WS-EOF-ITEMS
026500             GO TO 105-EXIT.
026600     IF ITM-IS-ROOT-PRODUCT
026700         ADD 1 TO WS-ROOT-COUNT
026800         SET WS-ROOT-IX TO WS-ROOT-COUNT
026900         MOVE ITM-ITEM-CODE  TO WS-ROOT-ITEM-CODE (WS-ROOT-IX)
027000         MOVE ITM-STAGE-ID   TO WS-ROOT-STAGE-ID  (WS-ROOT-IX).
027100 105-EXIT.
027200     EXIT.
027300*
027400 110-LOAD-SETTINGS-TABLE.
027500     READ STAGES
027600         AT END
027700             MOVE 'Y' TO WS-EOF-STAGES
027800             GO TO 110-EXIT.
027900     ADD 1 TO WS-SETTINGS-COUNT.
028000     SET WS-SET-IX TO WS-SETTINGS-COUNT.
028100     MOVE STG-STAGE-ID       TO WS-SET-STAGE-ID (WS-SET-IX).
028200     MOVE STG-SHIFT-DAYS     TO WS-SET-SHIFT-DAYS (WS-SET-IX).
028300     MOVE STG-RANGE-DAYS     TO WS-SET-RANGE-DAYS (WS-SET-IX).
028400     MOVE STG-ACTIVE-FLAG    TO WS-SET-ACTIVE-FLAG (WS-SET-IX).
028500 110-EXIT.
028600     EXIT.
028700*
028800*    PLANFILE IS SORTED BY ITEM CODE THEN DATE, SO CONSECUTIVE
028900*    RECORDS FOR THE SAME PRODUCT FALL INTO THE SAME TABLE
029000*    ENTRY; A NEW CODE STARTS A NEW ENTRY.
029100*
029200 120-LOAD-PLAN-TABLE.
029300     READ PLANFILE
029400         AT END
029500             MOVE 'Y' TO WS-EOF-PLANFILE
029600             GO TO 120-EXIT.
029700     IF WS-PLAN-COUNT = 0
029800         OR PLN-ITEM-CODE NOT = WS-PLAN-ITEM-CODE (WS-PLAN-COUNT)
029900         ADD 1 TO WS-PLAN-COUNT
030000         MOVE PLN-ITEM-CODE TO WS-PLAN-ITEM-CODE (WS-PLAN-COUNT)
030100         MOVE 0 TO WS-PLAN-DAY-COUNT (WS-PLAN-COUNT).
030200     SET WS-PLN-IX TO WS-PLAN-COUNT.
030300     ADD 1 TO WS-PLAN-DAY-COUNT (WS-PLN-IX).
030400     SET WS-DAY-IX TO WS-PLAN-DAY-COUNT (WS-PLN-IX).
030500     MOVE PLN-DATE TO WS-PLAN-DAY-DATE (WS-PLN-IX, WS-DAY-IX).
030600     MOVE PLN-QTY  TO WS-PLAN-DAY-QTY  (WS-PLN-IX, WS-DAY-IX).
030700 120-EXIT.
030800     EXIT.
030900*
031000*    WINDOW AND SUM ONE PRODUCT'S PLAN DATES AND WRITE A
031100*    PLANWRK RECORD WHEN THE ROUNDED TOTAL IS POSITIVE.
031200*
031300 300-WINDOW-AND-EMIT.
031400     PERFORM 160-GET-SETTINGS-FOR-PRODUCT.
031500     IF WS-ACTIVE-FLAG NOT = 'Y'
031600         GO TO 300-EXIT.
031700     MOVE WS-TODAY-R TO WS-START-DATE-R.
031800     MOVE WS-SHIFT-DAYS TO WS-SHIFT-REMAINING.
031900     PERFORM 170-SHIFT-START-DATE
032000         UNTIL WS-SHIFT-REMAINING = 0.
032100     PERFORM 180-SORT-DAYS-ASCENDING.
032200     MOVE 'N' TO WS-ANY-DATE-QUALIFIES-FLAG.
032300     PERFORM 185-CHECK-ANY-DATE-QUALIFIES
032400         VARYING WS-DAY-IX FROM 1 BY 1
032500         UNTIL WS-DAY-IX > WS-PLAN-DAY-COUNT (WS-PLN-IX)
032600            OR ANY-DATE-QUALIFIES.
032700     IF NOT ANY-DATE-QUALIFIES
032800         MOVE WS-PLAN-DAY-DATE (WS-PLN-IX, 1) TO WS-START-DATE-R.
032900     MOVE 0 TO WS-WINDOW-TOTAL WS-DAYS-TAKEN.
033000     PERFORM 190-SUM-WINDOW-DAYS
033100         VARYING WS-DAY-IX FROM 1 BY 1
033200         UNTIL WS-DAY-IX > WS-PLAN-DAY-COUNT (WS-PLN-IX)
033300            OR WS-DAYS-TAKEN >= WS-RANGE-DAYS.
033400     COMPUTE WS-ROUNDED-TOTAL ROUNDED = WS-WINDOW-TOTAL.
033500     IF WS-ROUNDED-TOTAL > 0
033600         MOVE WS-PLAN-ITEM-CODE (WS-PLN-IX) TO PLW-ITEM-CODE
033700         MOVE WS-ROUNDED-TOTAL TO PLW-QTY
033800         WRITE PPW-PLAN-WORK-RECORD
033900         ADD 1 TO WS-ENTRIES-WRITTEN.
034000 300-EXIT.
034100     EXIT.
034200*
034300*    PP-0271 - DEFAULT THE SETTINGS WHEN NO STAGE ROW MATCHES
034400*    RATHER THAN LEAVING THE FIELDS AT LOW-VALUES.  THE
034500*    PRODUCT'S MAKING STAGE COMES FROM THE ROOT-ITEM TABLE
034600*    BUILT FROM THE ITEM MASTER IN 105 ABOVE.
034700*
034800 160-GET-SETTINGS-FOR-PRODUCT.
034900     MOVE 0      TO WS-SHIFT-DAYS.
035000     MOVE 30     TO WS-RANGE-DAYS.
035100     MOVE 'Y'    TO WS-ACTIVE-FLAG.
035200     MOVE 0      TO WS-STAGE-ID-OF-PRODUCT.
035300     SET WS-ROOT-IX TO 1.
035400     SEARCH WS-ROOT-ENTRY
035500         AT END
035600             CONTINUE
035700         WHEN WS-ROOT-ITEM-CODE (WS-ROOT-IX) =
035800                 WS-PLAN-ITEM-CODE (WS-PLN-IX)
035900             MOVE WS-ROOT-STAGE-ID (WS-ROOT-IX)
036000                 TO WS-STAGE-ID-OF-PRODUCT.
036100     SET WS-SET-IX TO 1.
036200     SEARCH WS-SETTINGS-ENTRY
036300         AT END
036400             CONTINUE
036500         WHEN WS-SET-STAGE-ID (WS-SET-IX) =
036600                 WS-STAGE-ID-OF-PRODUCT
036700             MOVE WS-SET-SHIFT-DAYS  (WS-SET-IX) TO WS-SHIFT-DAYS
036800             MOVE WS-SET-RANGE-DAYS  (WS-SET-IX) TO WS-RANGE-DAYS
036900             MOVE WS-SET-ACTIVE-FLAG (WS-SET-IX)
037000                 TO WS-ACTIVE-FLAG.
037100*
037200*    SHIFT THE START DATE ONE CALENDAR DAY AT A TIME - SHIFT
037300*    VALUES IN THIS SHOP ARE SMALL (A FEW WEEKS AT MOST) SO A
037400*    SIMPLE STEP LOOP IS CHEAPER TO MAINTAIN THAN A JULIAN-DAY
037500*    CONVERSION ROUTINE.
037600*
037700 170-SHIFT-START-DATE.
037800     IF WS-SHIFT-REMAINING > 0
037900         PERFORM 172-BUMP-DATE-FORWARD
038000         SUBTRACT 1 FROM WS-SHIFT-REMAINING
038100     ELSE
038200         PERFORM 174-BUMP-DATE-BACKWARD
038300         ADD 1 TO WS-SHIFT-REMAINING.
038400*
038500 172-BUMP-DATE-FORWARD.
038600     PERFORM 176-GET-DAYS-IN-MONTH.
038700     IF WS-START-DD < WS-DAYS-IN-THIS-MONTH
038800         ADD 1 TO WS-START-DD
038900     ELSE
039000         MOVE 1 TO WS-START-DD
039100         IF WS-START-MM < 12
039200             ADD 1 TO WS-START-MM
039300         ELSE
039400             MOVE 1 TO WS-START-MM
039500             ADD 1 TO WS-START-CCYY.
039600*
039700 174-BUMP-DATE-BACKWARD.
039800     IF WS-START-DD > 1
039900         SUBTRACT 1 FROM WS-START-DD
040000     ELSE
040100         IF WS-START-MM > 1
040200             SUBTRACT 1 FROM WS-START-MM
040300         ELSE
040400             MOVE 12 TO WS-START-MM
040500             SUBTRACT 1 FROM WS-START-CCYY
040600         END-IF
040700         PERFORM 176-GET-DAYS-IN-MONTH
040800         MOVE WS-DAYS-IN-THIS-MONTH TO WS-START-DD.
040900*
041000*    FEBRUARY IS ADJUSTED FOR LEAP YEARS - DIVISIBLE BY 4,
041100*    EXCEPT CENTURY YEARS THAT ARE NOT DIVISIBLE BY 400.
041200*
041300 176-GET-DAYS-IN-MONTH.
041400     MOVE WS-DIM-ENTRY (WS-START-MM) TO WS-DAYS-IN-THIS-MONTH.
041500     IF WS-START-MM = 2
041600         DIVIDE WS-START-CCYY BY 400 GIVING WS-LEAP-QUOTIENT
041700             REMAINDER WS-LEAP-REMAINDER
041800         IF WS-LEAP-REMAINDER = 0
041900             MOVE 29 TO WS-DAYS-IN-THIS-MONTH
042000         ELSE
042100             DIVIDE WS-START-CCYY BY 100 GIVING WS-LEAP-QUOTIENT
042200                 REMAINDER WS-LEAP-REMAINDER
042300             IF WS-LEAP-REMAINDER = 0
042400                 MOVE 28 TO WS-DAYS-IN-THIS-MONTH
042500             ELSE
042600                 DIVIDE WS-START-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
042700                     REMAINDER WS-LEAP-REMAINDER
042800                 IF WS-LEAP-REMAINDER = 0
042900                     MOVE 29 TO WS-DAYS-IN-THIS-MONTH.
043000*
043100*    MCG PP-0340 - SORT THIS PRODUCT'S PLAN DATES ASCENDING
043200*    BEFORE SUMMING THE WINDOW.  THE WINDOW IS SMALL (<= 366
043300*    ENTRIES PER PRODUCT) SO A BUBBLE SORT IS GOOD ENOUGH.
043400*
043500 180-SORT-DAYS-ASCENDING.
043600     PERFORM 181-BUBBLE-ONE-PASS
043700         VARYING WS-PASS-IX FROM 1 BY 1
043800         UNTIL WS-PASS-IX >= WS-PLAN-DAY-COUNT (WS-PLN-IX).
043900*
044000 181-BUBBLE-ONE-PASS.
044100     PERFORM 182-ONE-BUBBLE-PASS
044200         VARYING WS-DAY-IX FROM 1 BY 1
044300         UNTIL WS-DAY-IX >= WS-PLAN-DAY-COUNT (WS-PLN-IX).
044400*
044500 182-ONE-BUBBLE-PASS.
044600     IF WS-PLAN-DAY-DATE (WS-PLN-IX, WS-DAY-IX) >
044700        WS-PLAN-DAY-DATE (WS-PLN-IX, WS-DAY-IX + 1)
044800         MOVE WS-PLAN-DAY-DATE (WS-PLN-IX, WS-DAY-IX)
044900             TO WS-SWAP-DATE
045000         MOVE WS-PLAN-DAY-QTY  (WS-PLN-IX, WS-DAY-IX)
045100             TO WS-SWAP-QTY
045200         MOVE WS-PLAN-DAY-DATE (WS-PLN-IX, WS-DAY-IX + 1)
045300             TO WS-PLAN-DAY-DATE (WS-PLN-IX, WS-DAY-IX)
045400         MOVE WS-PLAN-DAY-QTY  (WS-PLN-IX, WS-DAY-IX + 1)
045500             TO WS-PLAN-DAY-QTY  (WS-PLN-IX, WS-DAY-IX)
045600         MOVE WS-SWAP-DATE TO
045700             WS-PLAN-DAY-DATE (WS-PLN-IX, WS-DAY-IX + 1)
045800         MOVE WS-SWAP-QTY TO
045900             WS-PLAN-DAY-QTY  (WS-PLN-IX, WS-DAY-IX + 1).
046000*
046100*    DOES ANY PLAN DATE ON THIS ITEM FALL ON OR AFTER THE START
046200*    DATE?  DATES ARRIVE IN ASCENDING ORDER SO THE FIRST HIT
046300*    (IF ANY) PROVES IT AND THE LOOP CAN STOP EARLY.
046400*
046500 185-CHECK-ANY-DATE-QUALIFIES.
046600     IF WS-PLAN-DAY-DATE (WS-PLN-IX, WS-DAY-IX) >= WS-START-DATE-R
046700         MOVE 'Y' TO WS-ANY-DATE-QUALIFIES-FLAG.
046800*
046900*    SUM DATES ON OR AFTER THE START DATE UNTIL RANGE-DAYS OF
047000*    THEM HAVE BEEN TAKEN.  WHEN THE START DATE IS PAST THE LAST
047100*    DAY THIS ITEM HAS ON FILE SO NONE QUALIFY, 300-WINDOW-AND-
047200*    EMIT HAS ALREADY MOVED THE EARLIEST DAY ON FILE (SUBSCRIPT
047300*    1, DATES BEING ASCENDING) INTO WS-START-DATE-R IN PLACE OF
047400*    THE REAL START DATE, SO THIS PARAGRAPH STILL SUMS A FULL
047500*    RANGE-DAYS WINDOW - JUST ANCHORED AT THE EARLIEST DAY
047600*    INSTEAD OF REPORTING A ZERO WINDOW.  SCHEDULING COMPLAINED
047700*    A LATE START DATE WAS BLANKING OUT THE WHOLE ROW.
047800*
047900 190-SUM-WINDOW-DAYS.
048000     IF WS-PLAN-DAY-DATE (WS-PLN-IX, WS-DAY-IX) >= WS-START-DATE-R
048100         ADD WS-PLAN-DAY-QTY (WS-PLN-IX, WS-DAY-IX)
048200             TO WS-WINDOW-TOTAL
048300         ADD 1 TO WS-DAYS-TAKEN.
048400*
048500 900-CLOSE-FILES.
048600     CLOSE ITEMS STAGES PLANFILE PLANWRK.
