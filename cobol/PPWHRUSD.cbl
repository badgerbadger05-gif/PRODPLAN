000100 IDENTIFICATION DIVISION.
000200******************************************************
000300*  PROGRAM NAME: PPWHRUSD  VERSION 2                   *
000400*                                                    *
000500*  OBJECTIVES OF PROGRAM:                            *
000600*                                                    *
000700*       GIVEN ONE COMPONENT ITEM CODE ON THE INQUIRY  *
000800*       CARD, WALK THE BOM UPWARD - PARENTS, THEN     *
000900*       PARENTS' PARENTS, TO A DEPTH OF 15 - AND      *
001000*       LIST THE DISTINCT SET OF ITEMS THAT USE IT.   *
001100******************************************************
001200 PROGRAM-ID.             PPWHRUSD.
001300 AUTHOR.                 M C GRAY.
001400     INSTALLATION.       PLANT SYSTEMS - SCHEDULING.
001500     DATE-WRITTEN.       11/09/93.
001600     DATE-COMPILED.
001700     SECURITY.           NONE.
001800     REMARKS.
001900        PURPOSE.
002000        THIS PROGRAM ANSWERS THE ENGINEERING QUESTION "WHAT DOES
002100        THIS PART GO INTO" THAT USED TO MEAN A CLERK THUMBING
002200        BACKWARD THROUGH THE BOM MICROFICHE.  ONE INQUIRY CARD
002300        (CARDIN) CARRIES THE TARGET ITEM CODE.  BOMFILE IS
002400        LOADED ENTIRELY INTO A TABLE SO THE UPWARD WALK CAN
002500        SEARCH IT REPEATEDLY - A PARENT IS ADDED TO THE ANSWER
002600        SET ONLY ONCE NO MATTER HOW MANY PATHS REACH IT, AND THE
002700        WALK NEVER GOES DEEPER THAN 15 LEVELS.
002800*
002900*------------------------------------------------------------- *
003000* CHANGE ACTIVITY :                                             *
003100*                                                                *
003200*   DATE       INIT   TICKET    DESCRIPTION                     *
003300*   --------   ----   -------   --------------------------     *
003400*   11/09/93   MCG    PP-0210   ORIGINAL PROGRAM                * PP0210  
003500*   02/14/97   RDH    PP-0261   DEPTH CAP ADDED AFTER A LOOPED   *PP0261  
003600*              RDH    PP-0261   BOM LINK (DATA ERROR) SENT THE   *PP0261  
003700*              RDH    PP-0261   ORIGINAL VERSION INTO A LOOP     *PP0261  
003800*   01/08/99   TJM    PP-0309   Y2K REVIEW - NO DATE FIELDS      *PP0309  
003900*              TJM    PP-0309   PROCESSED BY THIS PROGRAM        *PP0309  
004000*   06/25/01   LKW    PP-0338   UPSI-0 ON NOW TRACES EACH LEVEL  *PP0338  
004100*              LKW    PP-0338   OF THE WALK TO SYSOUT AT         *PP0338  
004200*              LKW    PP-0338   ENGINEERING'S REQUEST            *PP0338  
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.        IBM-370.
004700 OBJECT-COMPUTER.        IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS PP-NUMERIC-CLASS IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS PP-TRACE-WALK-ON
005200            OFF STATUS IS PP-TRACE-WALK-OFF.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ITEMS         ASSIGN TO ITEMS
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS  IS WS-ITEMS-STATUS.
005900     SELECT BOMFILE       ASSIGN TO BOMFILE
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS  IS WS-BOMFILE-STATUS.
006200     SELECT CARDIN        ASSIGN TO CARDIN
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS  IS WS-CARDIN-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  ITEMS
007000     LABEL RECORDS ARE STANDARD
007100     BLOCK CONTAINS 0 RECORDS
007200     RECORDING MODE IS F.
007300     COPY PPWITM.
007400*
007500 FD  BOMFILE
007600     LABEL RECORDS ARE STANDARD
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900     COPY PPWBOM.
008000*
008100 FD  CARDIN
008200     LABEL RECORDS ARE STANDARD
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  PPW-CARDIN-RECORD.
008600     05  CRD-TARGET-ITEM-CODE           PIC X(20).
008700     05  FILLER                         PIC X(60).
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100 01  XX-WORKING-STORAGE-START        PIC X(50) VALUE
009200         '************BEGIN WORKING STORAGE ****************'.
009300*
009400 01  WS-FILE-STATUS-FIELDS.
009500     05  WS-ITEMS-STATUS             PIC X(02) VALUE '00'.
009600     05  WS-BOMFILE-STATUS           PIC X(02) VALUE '00'.
009700     05  WS-CARDIN-STATUS             PIC X(02) VALUE '00'.
009800     05  FILLER                      PIC X(01).
009900*
010000 01  WS-SWITCHES.
010100     05  WS-EOF-ITEMS                PIC X     VALUE 'N'.
010200         88  ITEMS-AT-END                  VALUE 'Y'.
010300     05  WS-EOF-BOMFILE              PIC X     VALUE 'N'.
010400         88  BOMFILE-AT-END                VALUE 'Y'.
010500     05  WS-TARGET-FOUND-FLAG        PIC X     VALUE 'N'.
010600         88  TARGET-WAS-FOUND               VALUE 'Y'.
010700     05  FILLER                      PIC X(01) VALUE SPACES.
010800*
010900*    UPWARD-WALK DEPTH CAP - PP-0261, A BAD LINK ONCE LOOPED
011000*    THE ORIGINAL VERSION OF THIS PROGRAM
011100*
011200 77  W01-MAX-DEPTH                   PIC 9(02) COMP VALUE 15.
011300*
011400*    ITEM MASTER TABLE - ID, CODE AND NAME, LOADED ONCE
011500*
011600 01  WS-ITEM-TABLE.
011700     05  WS-ITEM-COUNT               PIC 9(04) COMP VALUE 0.
011800     05  WS-ITEM-ENTRY OCCURS 0 TO 4000 TIMES
011900             DEPENDING ON WS-ITEM-COUNT
012000             INDEXED BY WS-ITM-IX.
012100         10  WS-ITEM-ID                   PIC 9(07).
012200         10  WS-ITEM-CODE                 PIC X(20).
012300         10  WS-ITEM-NAME                 PIC X(40).
012400         10  WS-ITEM-KEY-GROUP REDEFINES
012500                 WS-ITEM-ID.
012600             15  FILLER                        PIC X(07).
012700         10  FILLER                       PIC X(01).
012800*
012900*    BOM LINK TABLE - PARENT/CHILD PAIRS ONLY, LOADED ONCE, THE
013000*    QUANTITY AND STAGE FIELDS DO NOT MATTER TO THIS WALK
013100*
013200 01  WS-BOM-TABLE.
013300     05  WS-BOM-COUNT                PIC 9(04) COMP VALUE 0.
013400     05  WS-BOM-ENTRY OCCURS 0 TO 20000 TIMES
013500             DEPENDING ON WS-BOM-COUNT
013600             INDEXED BY WS-BOM-IX.
013700         10  WS-BOM-PARENT-ID             PIC 9(07).
013800         10  WS-BOM-CHILD-ID              PIC 9(07).
013900         10  WS-BOM-LINK-TEXT REDEFINES
014000                 WS-BOM-CHILD-ID          PIC X(07).
014100         10  FILLER                       PIC X(01).
014200*
014300*    FLAT GROWING WORK-LIST OF ITEM-IDS STILL TO BE EXPANDED -
014400*    THE SAME IDIOM AS THE STAGE ROLL-UP AND BOM EXPLOSION JOBS
014500*
014600 01  WS-EXPAND-STACK.
014700     05  WS-EXPAND-COUNT             PIC 9(04) COMP VALUE 0.
014800     05  WS-EXPAND-ENTRY OCCURS 0 TO 4000 TIMES
014900             DEPENDING ON WS-EXPAND-COUNT
015000             INDEXED BY WS-EXP-IX.
015100         10  WS-EXP-ITEM-ID               PIC 9(07).
015200         10  WS-EXP-DEPTH                 PIC 9(02) COMP.
015300         10  FILLER                       PIC X(01).
015400*
015500*    DISTINCT ANCESTOR ANSWER SET - CODE AND NAME, DEDUPED BY
015600*    ITEM ID AS THE WALK PROCEEDS, SORTED BY CODE BEFORE PRINT
015700*
015800 01  WS-ANCESTOR-TABLE.
015900     05  WS-ANCESTOR-COUNT           PIC 9(04) COMP VALUE 0.
016000     05  WS-ANCESTOR-ENTRY OCCURS 0 TO 4000 TIMES
016100             DEPENDING ON WS-ANCESTOR-COUNT
016200             INDEXED BY WS-ANC-IX.
016300         10  WS-ANC-ITEM-ID                PIC 9(07).
016400         10  WS-ANC-ITEM-CODE              PIC X(20).
016500         10  WS-ANC-CODE-PARTS REDEFINES
016600                 WS-ANC-ITEM-CODE.
016700             15  WS-ANC-CODE-FAMILY             PIC X(08).
016800             15  WS-ANC-CODE-SERIAL             PIC X(12).
016900         10  WS-ANC-ITEM-NAME              PIC X(40).
017000         10  FILLER                        PIC X(01).
017100*
017200 01  WS-SWAP-ANCESTOR.
017300     05  WS-SWAP-ITEM-ID             PIC 9(07).
017400     05  WS-SWAP-ITEM-CODE           PIC X(20).
017500     05  WS-SWAP-ITEM-NAME           PIC X(40).
017600*
017700 01  WS-WORK-FIELDS.
017800     05  WS-TARGET-ITEM-ID           PIC 9(07) COMP.
017900     05  WS-SORT-PASS-IX             PIC 9(04) COMP.
018000     05  WS-SORT-SWAPPED-FLAG        PIC X(01).
018100         88  SORT-A-SWAP-WAS-MADE          VALUE 'Y'.
018200     05  FILLER                      PIC X(01).
018300*
018400 01  XX-WORKING-STORAGE-END          PIC X(50) VALUE
018500         '************END  WORKING STORAGE *****************'.
018600*
018700 PROCEDURE DIVISION.
018800*
018900 000-MAIN-LOGIC.
019000     PERFORM 050-OPEN-FILES.
019100     PERFORM 100-LOAD-ITEMS
019200         THRU 100-EXIT
019300         UNTIL ITEMS-AT-END.
019400     PERFORM 120-LOAD-BOM-LINKS
019500         THRU 120-EXIT
019600         UNTIL BOMFILE-AT-END.
019700     PERFORM 150-READ-TARGET-CARD.
019800     IF TARGET-WAS-FOUND
019900         PERFORM 200-SEED-WALK
020000         PERFORM 210-EXPAND-ONE-STACK-ENTRY
020100             THRU 210-EXIT
020200             VARYING WS-EXP-IX FROM 1 BY 1
020300             UNTIL WS-EXP-IX > WS-EXPAND-COUNT
020400         PERFORM 300-SORT-ANCESTORS-ASCENDING.
020500     PERFORM 400-PRINT-ANCESTOR-REPORT.
020600     CLOSE ITEMS BOMFILE CARDIN.
020700     GOBACK.
020800*
020900 050-OPEN-FILES.
021000     OPEN INPUT ITEMS.
021100     OPEN INPUT BOMFILE.
021200     OPEN INPUT CARDIN.
021300     IF WS-ITEMS-STATUS NOT = '00'
021400        OR WS-BOMFILE-STATUS NOT = '00'
021500        OR WS-CARDIN-STATUS NOT = '00'
021600         DISPLAY 'PPWHRUSD - ERROR OPENING FILES'
021700         MOVE 16 TO RETURN-CODE
021800         GOBACK.
021900*
022000 100-LOAD-ITEMS.
022100     READ ITEMS
022200         AT END
022300             MOVE 'Y' TO WS-EOF-ITEMS
022400             GO TO 100-EXIT.
022500     ADD 1 TO WS-ITEM-COUNT.
022600     SET WS-ITM-IX TO WS-ITEM-COUNT.
022700     MOVE ITM-ITEM-ID   TO WS-ITEM-ID   (WS-ITM-IX).
022800     MOVE ITM-ITEM-CODE TO WS-ITEM-CODE (WS-ITM-IX).
022900     MOVE ITM-ITEM-NAME TO WS-ITEM-NAME (WS-ITM-IX).
023000 100-EXIT.
023100     EXIT.
023200*
023300 120-LOAD-BOM-LINKS.
023400     READ BOMFILE
023500         AT END
023600             MOVE 'Y' TO WS-EOF-BOMFILE
023700             GO TO 120-EXIT.
023800     ADD 1 TO WS-BOM-COUNT.
023900     SET WS-BOM-IX TO WS-BOM-COUNT.
024000     MOVE BOM-PARENT-ID TO WS-BOM-PARENT-ID (WS-BOM-IX).
024100     MOVE BOM-CHILD-ID  TO WS-BOM-CHILD-ID  (WS-BOM-IX).
024200 120-EXIT.
024300     EXIT.
024400*
024500*    READ THE ONE INQUIRY CARD AND RESOLVE ITS ITEM CODE TO THE
024600*    INTERNAL ITEM-ID THE BOM TABLE IS KEYED BY
024700*
024800 150-READ-TARGET-CARD.
024900     READ CARDIN
025000         AT END
025100             DISPLAY 'PPWHRUSD - NO INQUIRY CARD PRESENT'
025200             GO TO 150-EXIT.
025300     SET WS-ITM-IX TO 1.
025400     SEARCH WS-ITEM-ENTRY
025500         AT END
025600             DISPLAY 'PPWHRUSD - UNKNOWN ITEM CODE ON CARD - '
025700                     CRD-TARGET-ITEM-CODE
025800         WHEN WS-ITEM-CODE (WS-ITM-IX) = CRD-TARGET-ITEM-CODE
025900             MOVE 'Y' TO WS-TARGET-FOUND-FLAG
026000             MOVE WS-ITEM-ID (WS-ITM-IX) TO WS-TARGET-ITEM-ID.
026100 150-EXIT.
026200     EXIT.
026300*
026400 200-SEED-WALK.
026500     MOVE 1 TO WS-EXPAND-COUNT.
026600     SET WS-EXP-IX TO 1.
026700     MOVE WS-TARGET-ITEM-ID TO WS-EXP-ITEM-ID (WS-EXP-IX).
026800     MOVE 1 TO WS-EXP-DEPTH (WS-EXP-IX).
026900*
027000*    ONE STACK ENTRY: SCAN THE BOM TABLE FOR EVERY LINK WHOSE
027100*    CHILD IS THIS ENTRY'S ITEM - EACH SUCH PARENT IS A NEW
027200*    ANCESTOR, AND IF ITS DEPTH ALLOWS IT, GOES ON THE STACK TOO
027300*
027400 210-EXPAND-ONE-STACK-ENTRY.
027500     IF PP-TRACE-WALK-ON
027600         DISPLAY 'PPWHRUSD - EXPANDING ITEM-ID '
027700                 WS-EXP-ITEM-ID (WS-EXP-IX)
027800                 ' AT DEPTH ' WS-EXP-DEPTH (WS-EXP-IX).
027900     PERFORM 220-SCAN-BOM-LINKS
028000         VARYING WS-BOM-IX FROM 1 BY 1
028100         UNTIL WS-BOM-IX > WS-BOM-COUNT.
028200 210-EXIT.
028300     EXIT.
028400*
028500 220-SCAN-BOM-LINKS.
028600     IF WS-BOM-CHILD-ID (WS-BOM-IX) = WS-EXP-ITEM-ID (WS-EXP-IX)
028700         PERFORM 230-ADD-ANCESTOR-IF-NEW.
028800*
028900 230-ADD-ANCESTOR-IF-NEW.
029000     SET WS-ANC-IX TO 1.
029100     SEARCH WS-ANCESTOR-ENTRY
029200         AT END
029300             PERFORM 235-APPEND-NEW-ANCESTOR
029400         WHEN WS-ANC-ITEM-ID (WS-ANC-IX) =
029500                 WS-BOM-PARENT-ID (WS-BOM-IX)
029600             CONTINUE.
029700*
029800 235-APPEND-NEW-ANCESTOR.
029900     ADD 1 TO WS-ANCESTOR-COUNT.
030000     SET WS-ANC-IX TO WS-ANCESTOR-COUNT.
030100     MOVE WS-BOM-PARENT-ID (WS-BOM-IX)
030200         TO WS-ANC-ITEM-ID (WS-ANC-IX).
030300     MOVE SPACES TO WS-ANC-ITEM-CODE (WS-ANC-IX).
030400     MOVE SPACES TO WS-ANC-ITEM-NAME (WS-ANC-IX).
030500     SET WS-ITM-IX TO 1.
030600     SEARCH WS-ITEM-ENTRY
030700         AT END
030800             CONTINUE
030900         WHEN WS-ITEM-ID (WS-ITM-IX) =
031000                 WS-BOM-PARENT-ID (WS-BOM-IX)
031100             MOVE WS-ITEM-CODE (WS-ITM-IX)
031200                 TO WS-ANC-ITEM-CODE (WS-ANC-IX)
031300             MOVE WS-ITEM-NAME (WS-ITM-IX)
031400                 TO WS-ANC-ITEM-NAME (WS-ANC-IX).
031500     PERFORM 240-PUSH-PARENT-IF-ALLOWED.
031600*
031700 240-PUSH-PARENT-IF-ALLOWED.
031800     IF WS-EXP-DEPTH (WS-EXP-IX) < W01-MAX-DEPTH
031900         ADD 1 TO WS-EXPAND-COUNT
032000         SET WS-EXP-IX TO WS-EXPAND-COUNT
032100         MOVE WS-BOM-PARENT-ID (WS-BOM-IX)
032200             TO WS-EXP-ITEM-ID (WS-EXP-IX)
032300         COMPUTE WS-EXP-DEPTH (WS-EXP-IX) =
032400             WS-EXP-DEPTH (WS-EXP-IX - 1) + 1.
032500*
032600*    STANDARD BUBBLE SORT, ASCENDING ON ITEM CODE
032700*
032800 300-SORT-ANCESTORS-ASCENDING.
032900     MOVE 1 TO WS-SORT-PASS-IX.
033000     PERFORM 305-BUBBLE-ONE-PASS
033100         UNTIL WS-SORT-PASS-IX >= WS-ANCESTOR-COUNT
033200            OR WS-ANCESTOR-COUNT < 2.
033300 300-EXIT.
033400     EXIT.
033500*
033600 305-BUBBLE-ONE-PASS.
033700     MOVE 'N' TO WS-SORT-SWAPPED-FLAG.
033800     PERFORM 310-COMPARE-AND-SWAP
033900         VARYING WS-ANC-IX FROM 1 BY 1
034000         UNTIL WS-ANC-IX >= WS-ANCESTOR-COUNT.
034100     IF NOT SORT-A-SWAP-WAS-MADE
034200         MOVE WS-ANCESTOR-COUNT TO WS-SORT-PASS-IX
034300     ELSE
034400         ADD 1 TO WS-SORT-PASS-IX.
034500*
034600 310-COMPARE-AND-SWAP.
034700     IF WS-ANC-ITEM-CODE (WS-ANC-IX) >
034800             WS-ANC-ITEM-CODE (WS-ANC-IX + 1)
034900         MOVE WS-ANCESTOR-ENTRY (WS-ANC-IX)   TO WS-SWAP-ANCESTOR
035000         MOVE WS-ANCESTOR-ENTRY (WS-ANC-IX + 1)
035100             TO WS-ANCESTOR-ENTRY (WS-ANC-IX)
035200         MOVE WS-SWAP-ANCESTOR
035300             TO WS-ANCESTOR-ENTRY (WS-ANC-IX + 1)
035400         MOVE 'Y' TO WS-SORT-SWAPPED-FLAG.
035500*
035600 400-PRINT-ANCESTOR-REPORT.
035700     DISPLAY 'PPWHRUSD WHERE-USED REPORT'.
035800     IF NOT TARGET-WAS-FOUND
035900         DISPLAY 'PPWHRUSD - NO DATA'
036000     ELSE
036100         IF WS-ANCESTOR-COUNT = 0
036200             DISPLAY 'PPWHRUSD - NO DATA'
036300         ELSE
036400             PERFORM 410-PRINT-ONE-ANCESTOR
036500                 VARYING WS-ANC-IX FROM 1 BY 1
036600                 UNTIL WS-ANC-IX > WS-ANCESTOR-COUNT.
036700*
036800 410-PRINT-ONE-ANCESTOR.
036900     DISPLAY WS-ANC-ITEM-CODE (WS-ANC-IX) ' '
037000             WS-ANC-ITEM-NAME (WS-ANC-IX).
037100     IF PP-TRACE-WALK-ON
037200         DISPLAY 'PPWHRUSD - FAMILY '
037300                 WS-ANC-CODE-FAMILY (WS-ANC-IX)
037400                 ' SERIAL ' WS-ANC-CODE-SERIAL (WS-ANC-IX).
